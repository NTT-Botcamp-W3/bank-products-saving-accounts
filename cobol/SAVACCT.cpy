000100*****************************************************************
000200* COPYBOOK:  SAVACCT                                             *
000300* SAVINGS ACCOUNT MASTER RECORD LAYOUT                           *
000400*****************************************************************
000500*                                                                *
000600* AUTHOR     :  R. OKONKWO                                       *
000700* INSTALLATION: SYSTEMS GROUP - RETAIL BANKING APPLICATIONS      *
000800* DATE-WRITTEN: 06/14/1986                                       *
000900*                                                                *
001000*    ONE RECORD PER SAVINGS ACCOUNT.  FILE IS MAINTAINED IN      *
001100*    ASCENDING SEQUENCE BY ACR-ACCOUNT-ID.  A CUSTOMER MAY OWN    *
001200*    AT MOST ONE SAVINGS ACCOUNT -- ENFORCED BY SAVACCR AT        *
001300*    ACCOUNT-OPEN TIME, NOT BY THIS LAYOUT.                      *
001400*                                                                *
001500*    FIXED RECORD LENGTH = 23 BYTES.  RECORD IS PACKED TO THE    *
001600*    FULL WIDTH -- THERE IS NO ROOM LEFT FOR A FILLER PAD, SO    *
001700*    DO NOT ADD A FIELD TO THIS LAYOUT WITHOUT RE-BLOCKING THE   *
001800*    ACCOUNT MASTER FILE AND RE-RUNNING SAVACCR/SAVPOST/SAVBALQ  *
001900*    CONVERSION JOBS AGAINST EVERY EXISTING COPY OF THE FILE.    *
002000*                                                                *
002100*    THIS LAYOUT CARRIES NO BALANCE FIELD.  BALANCE IS NEVER     *
002200*    STORED HERE -- IT IS DERIVED EVERY RUN BY SAVPOST/SAVBALQ   *
002300*    AS THE SUM OF TRANSACTION-MASTER AMOUNTS FOR THE ACCOUNT.   *
002400*    THIS WAS A DELIBERATE DESIGN CHOICE AT CONVERSION TIME --   *
002500*    SEE THE SAVPOST REMARKS FOR THE REASONING.                  *
002600*                                                                *
002700*-----------------------------------------------------------------
002800*   CHANGE LOG
002900*-----------------------------------------------------------------
003000*  06/14/86  ROK  ORIGINAL COPYBOOK FOR SAVINGS CONVERSION
003100*  06/14/86  ROK  PROJECT SAV-001, PHASE 1 RECORD LAYOUTS
003200*  11/03/87  ROK  CR-1123 REVIEWED LAYOUT WHEN REJECT-REASON
003300*                 CODES WERE ADDED TO SAVACCR -- NO FIELD CHANGE
003400*                 REQUIRED, ACCOUNT RECORD ITSELF WAS NOT TOUCHED
003500*  09/02/91  DLW  CR-4471 MOVED LIMIT FROM PIC 9(2) TO 9(3) TO
003600*                 ALLOW SHOP LIMITS ABOVE 99 MOVEMENTS/MONTH.
003700*                 RECORD LENGTH UNCHANGED (23 BYTES) SINCE THE
003800*                 OLD 9(2) FIELD LEFT ONE SPARE DIGIT POSITION
003900*  09/02/91  DLW  CONVERSION JOB RUN AGAINST PRODUCTION FILE TO
004000*                 RE-EDIT EXISTING LIMIT VALUES -- NO DATA LOSS
004100*  04/14/94  JBH  REVIEWED FOR CR-5015 (TABLE SIZE INCREASE IN
004200*                 SAVBALQ) -- LAYOUT ITSELF NOT AFFECTED
004300*  03/11/99  TKS  Y2K REVIEW -- NO DATE FIELDS IN THIS RECORD,
004400*                 NO CHANGE REQUIRED.  SIGNED OFF TKS 03/11/99
004500*-----------------------------------------------------------------
004600*
004700* FIELD NOTES
004800*
004900*   ACR-ACCOUNT-ID             THE SAVINGS ACCOUNT NUMBER.
005000*                              ASSIGNED BY SAVACCR FROM THE
005100*                              "ACCOUNT" NAMED COUNTER IN
005200*                              SAVSEQC -- SEE SAVACCR PARAGRAPH
005300*                              400-GET-NEXT-ACCOUNT-NO.  FORMAT
005400*                              IS LITERAL 'SV' FOLLOWED BY AN
005500*                              8-DIGIT ZERO-FILLED SEQUENCE
005600*                              NUMBER.  THIS IS THE RECORD KEY.
005700*
005800*   ACR-CUSTOMER-ID            THE BANKWIDE CUSTOMER NUMBER
005900*                              SUPPLIED ON THE ACCOUNT-OPENING
006000*                              REQUEST.  SAVACCR CHECKS THIS
006100*                              FIELD AGAINST EVERY EXISTING
006200*                              ACCOUNT ON FILE BEFORE OPENING A
006300*                              NEW ONE -- ONE SAVINGS ACCOUNT PER
006400*                              CUSTOMER, SHOPWIDE RULE, NOT
006500*                              NEGOTIABLE PER RETAIL BANKING
006600*                              POLICY MEMO OF 05/86.
006700*
006800*   ACR-MONTHLY-MOVEMENT-LIMIT THE NUMBER OF TRANSACTIONS (OF
006900*                              EITHER SIGN) THE CUSTOMER MAY POST
007000*                              AGAINST THIS ACCOUNT IN A GIVEN
007100*                              CALENDAR MONTH.  DEFAULTS TO 5 IF
007200*                              THE OPENING REQUEST DOES NOT
007300*                              SUPPLY ONE (SEE SAVACCR
007400*                              300-EDIT-ACCT-REQUEST).  SAVBALQ
007500*                              SUBTRACTS THE CURRENT MONTH'S
007600*                              POSTED-TRANSACTION COUNT FROM THIS
007700*                              FIELD TO GET MOVEMENTS AVAILABLE.
007800*
007900*****************************************************************
008000 01  ACR-ACCOUNT-RECORD.
008100*--- THE ACCOUNT NUMBER.  SEE FIELD NOTES ABOVE.  KEY FIELD.
008200     05  ACR-ACCOUNT-ID              PIC X(10).
008300*--- OWNING CUSTOMER.  ONE ACCOUNT PER CUSTOMER, SHOPWIDE.
008400     05  ACR-CUSTOMER-ID             PIC X(10).
008500*--- CR-4471 (09/02/91) WIDENED FROM 9(2).  SEE CHANGE LOG.
008600     05  ACR-MONTHLY-MOVEMENT-LIMIT  PIC 9(03).
