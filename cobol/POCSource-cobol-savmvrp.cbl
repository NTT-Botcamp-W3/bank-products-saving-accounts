000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF UNIBANK SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     SAVMVRP.
000700 AUTHOR.         D. L. WEXLER.
000800 INSTALLATION.   SYSTEMS GROUP - RETAIL BANKING APPLICATIONS.
000900 DATE-WRITTEN.   08/11/1986.
001000 DATE-COMPILED.  08/11/1986.
001100 SECURITY.       UNIBANK INTERNAL USE ONLY - BATCH PRODUCTION.
001200****************************************************************
001300* PROGRAM:  SAVMVRP
001400*
001500* FUNCTION: LISTS THE MOVEMENTS POSTED AGAINST ONE SAVINGS
001600*           ACCOUNT DURING ONE CALENDAR MONTH.  THE REQUESTED
001700*           ACCOUNT ID AND YEAR/MONTH ARE READ FROM THE PERIOD
001800*           REQUEST FILE, ONE REQUEST PER RUN IS EXPECTED BUT
001900*           THE PROGRAM WILL PROCESS AS MANY AS ARE SUPPLIED.
002000*           FOR EACH REQUEST, EVERY TRANSACTION FOR THE ACCOUNT
002100*           WHOSE REGISTER DATE FALLS ON OR AFTER THE FIRST DAY
002200*           OF THE REQUESTED MONTH AND BEFORE THE FIRST DAY OF
002300*           THE FOLLOWING MONTH IS LISTED IN REGISTER ORDER, WITH
002400*           A CONTROL-BREAK TOTAL AND COUNT AT THE END OF THE
002500*           PERIOD.
002600*
002700*           THE TRANSACTION MASTER IS NOT MAINTAINED IN ACCOUNT
002800*           OR DATE SEQUENCE -- RECORDS ARE APPENDED BY SAVPOST
002900*           IN THE ORDER THEY ARE POSTED.  THIS PROGRAM USES THE
003000*           SORT VERB TO PUT THE QUALIFYING RECORDS INTO ACCOUNT/
003100*           REGISTER-DATE/REGISTER-TIME SEQUENCE BEFORE LISTING.
003200*
003300*-----------------------------------------------------------------
003400*   CHANGE LOG
003500*-----------------------------------------------------------------
003600*  08/11/86  DLW  ORIGINAL PROGRAM FOR SAVINGS CONVERSION
003700*  08/11/86  DLW  PROJECT SAV-001, PHASE 1 PROGRAM INVENTORY
003800*  11/03/87  ROK  CR-1123 REVIEWED WHEN REJECT-REASON TEXT WAS
003900*                 ADDED TO SAVPOST -- THIS PROGRAM ONLY LISTS
004000*                 POSTED MOVEMENTS, REJECTS ARE NOT ITS CONCERN,
004100*                 NO CHANGE REQUIRED
004200*  02/19/90  DLW  CR-3363 ADDED MOVEMENT COUNT TO THE CONTROL
004300*                 BREAK TOTAL LINE AT BRANCH OPERATIONS REQUEST
004400*  09/02/91  DLW  REVIEWED WHEN ACR-MONTHLY-MOVEMENT-LIMIT WAS
004500*                 WIDENED IN SAVACCT (CR-4471) -- THIS PROGRAM DOES
004600*                 NOT READ THE ACCOUNT MASTER, NO CHANGE REQUIRED
004700*  04/14/94  JBH  CR-5016 PERIOD REQUEST NOW VALIDATED -- MONTH
004800*                 OUTSIDE 01-12 IS REJECTED WITH A MESSAGE RATHER
004900*                 THAN ABENDING IN THE DATE COMPARE.  SORT KEY IS
005000*                 SRT-ACCOUNT-ID/SRT-REGISTER-DATE-R/
005100*                 SRT-REGISTER-TIME-R, SEE FIELD NOTES IN SAVTRAN
005200*  04/14/94  JBH  REVIEWED WHEN SAVBALQ'S TABLES WERE ENLARGED
005300*                 (CR-5015) -- THIS PROGRAM KEEPS NO TABLES OF ITS
005400*                 OWN, NO CHANGE REQUIRED
005500*  03/11/99  TKS  Y2K99 PROJECT - PERIOD-YEAR IS FULL 4-DIGIT,
005600*                 "FIRST OF NEXT MONTH" LOGIC RETESTED ACROSS THE
005700*                 12/1999 TO 01/2000 BOUNDARY.  TKS SIGNED OFF
005800*                 03/11/99
005900*-----------------------------------------------------------------
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.    IBM-370.
006300 OBJECT-COMPUTER.    IBM-370.
006400 SPECIAL-NAMES.
006500*--- C01/TOP-OF-FORM IS THE SHOP'S STANDARD CHANNEL-1 SKIP-TO-HEAD
006600*--- OF PAGE.  UPSI-0 IS NOT EXERCISED BY THIS PROGRAM (SAVMVRP HAS
006700*--- NO TEST-MODE BEHAVIOR TO SUPPRESS) BUT IS CARRIED FOR SHOPWIDE
006800*--- JCL CONSISTENCY WITH SAVACCR/SAVPOST.
006900     C01                  IS TOP-OF-FORM
007000     UPSI-0               ON  IS TEST-MODE-SWITCH
007100                          OFF IS PRODUCTION-SWITCH.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400*--- READ-ONLY, READ ENTIRELY ONCE PER PERIOD REQUEST INSIDE THE
007500*--- SORT'S INPUT PROCEDURE (SEE 410).  SAME COPYBOOK AS SAVPOST.
007600     SELECT TRANSACTION-MASTER ASSIGN TO TRANMST
007700         ORGANIZATION IS SEQUENTIAL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS WS-TRANM-STATUS.
008000
008100*--- ONE RECORD PER ACCOUNT/PERIOD COMBINATION TO BE LISTED.  NORMAL
008200*--- VOLUME IS ONE REQUEST PER RUN BUT THE FILE IS READ TO END OF
008300*--- FILE SO A BATCH OF REQUESTS CAN BE SUBMITTED TOGETHER.
008400     SELECT PERIOD-REQUESTS    ASSIGN TO MVPEREQ
008500         ORGANIZATION IS SEQUENTIAL
008600         ACCESS MODE IS SEQUENTIAL
008700         FILE STATUS IS WS-PERREQ-STATUS.
008800
008900*--- SCRATCH SORT WORK FILE.  NO FILE STATUS OR ORGANIZATION CLAUSE
009000*--- ON AN SD ENTRY -- THE SORT VERB MANAGES IT.  ASSIGNED TO A
009100*--- SHOPWIDE SORT-WORK DDNAME, NOT A PERMANENT DATA SET.
009200     SELECT SORT-WORK-FILE     ASSIGN TO SYSSORT1.
009300
009400*--- THE MOVEMENTS LISTING.  WRITTEN ONLY, ONE SECTION PER PERIOD
009500*--- REQUEST, HEADED AND CONTROL-BROKEN BY 450.
009600     SELECT MOVEMENTS-REPORT   ASSIGN TO MVRPRPT
009700         ORGANIZATION IS SEQUENTIAL
009800         FILE STATUS IS WS-RPT-STATUS.
009900****************************************************************
010000 DATA DIVISION.
010100 FILE SECTION.
010200****************************************************************
010300*--- TRANSACTION HISTORY, READ ENTIRELY FOR EVERY PERIOD REQUEST.
010400*--- SEE FIELD NOTES IN THE SAVTRAN COPYBOOK FOR LAYOUT DETAIL.
010500 FD  TRANSACTION-MASTER
010600     RECORDING MODE IS F.
010700 COPY SAVTRAN.
010800
010900*--- ONE PERIOD REQUEST PER RECORD.  THE FILLER LEAVES ROOM FOR A
011000*--- FUTURE "LIST ONLY DEPOSITS/WITHDRAWALS" FILTER FLAG SHOULD
011100*--- BRANCH OPERATIONS EVER ASK FOR ONE -- NONE REQUESTED AS OF
011200*--- THIS WRITING.
011300 FD  PERIOD-REQUESTS
011400     RECORDING MODE IS F.
011500 01  PRQ-REQUEST-RECORD.
011600*--- ACCOUNT TO BE LISTED.  NOT VALIDATED AGAINST THE ACCOUNT
011700*--- MASTER -- IF NO TRANSACTIONS QUALIFY, THE "NO MOVEMENTS"
011800*--- LINE PRINTS, WHETHER OR NOT THE ACCOUNT EVEN EXISTS.
011900     05  PRQ-ACCOUNT-ID              PIC X(10).
012000*--- REQUESTED CALENDAR YEAR, FULL 4-DIGIT SINCE THE Y2K99 REVIEW.
012100     05  PRQ-PERIOD-CCYY             PIC 9(04).
012200*--- REQUESTED CALENDAR MONTH, VALIDATED 01-12 BY 200 BELOW.
012300     05  PRQ-PERIOD-MM               PIC 9(02).
012400     05  FILLER                      PIC X(24).
012500
012600*--- SORT WORK RECORD -- ONE PER QUALIFYING TRANSACTION, RELEASED
012700*--- BY 420 AND RETURNED BY 450/460 IN ACCOUNT/DATE/TIME SEQUENCE.
012800*--- SAME FIELD WIDTHS AS THE TRANSACTION MASTER, LESS THE TICKET
012900*--- NUMBER (NOT NEEDED ON THE LISTING) -- SEE SAVTRAN FIELD NOTES.
013000 SD  SORT-WORK-FILE.
013100 01  SRT-SORT-RECORD.
013200*--- SORT KEY, MAJOR.
013300     05  SRT-ACCOUNT-ID              PIC X(10).
013400*--- SORT KEY, INTERMEDIATE.  NUMERIC FORM OF TRM-REGISTER-DATE.
013500     05  SRT-REGISTER-DATE-R         PIC 9(08).
013600*--- SORT KEY, MINOR.  ORDERS SAME-DAY POSTINGS BY TIME POSTED.
013700     05  SRT-REGISTER-TIME-R         PIC 9(06).
013800     05  SRT-OPERATION-NUMBER        PIC 9(07).
013900     05  SRT-AGENT                   PIC X(30).
014000     05  SRT-DESCRIPTION             PIC X(30).
014100*--- SIGNED AMOUNT, SAME PICTURE AND SIGN CONVENTION AS TRM-AMOUNT.
014200     05  SRT-AMOUNT                  PIC S9(9)V99
014300                                     SIGN IS TRAILING SEPARATE.
014400     05  FILLER                      PIC X(10).
014500
014600*--- THE MOVEMENTS LISTING.  WRITTEN ONLY, NEVER READ BACK.
014700 FD  MOVEMENTS-REPORT
014800     RECORDING MODE IS F.
014900 01  REPORT-RECORD                   PIC X(132).
015000****************************************************************
015100 WORKING-STORAGE SECTION.
015200****************************************************************
015300*--- STANDALONE SCRATCH FIELDS -- NOT PART OF ANY SAVED RECORD,
015400*--- DECLARED 77-LEVEL PER SHOP CONVENTION FOR A LONE FIELD THAT
015500*--- IS NEVER INITIALIZED OR MOVED AS PART OF A GROUP.  SEE
015600*--- WRKSFINL FOR OTHER EXAMPLES OF THIS IN THE SAME SHOP.
015700 77  WS-RPT-STATUS                   PIC X(02) VALUE SPACES.
015800 77  WS-BREAK-ACCOUNT-ID             PIC X(10) VALUE SPACES.
015900
016000 01  WS-PROGRAM-SWITCHES.
016100*--- DRIVES THE MAIN READ-PROCESS LOOP OVER THE PERIOD REQUEST FILE.
016200     05  WS-PERREQ-EOF               PIC X     VALUE 'N'.
016300         88  PERREQ-EOF                          VALUE 'Y'.
016400*--- SET WHEN THE SORT'S OUTPUT PROCEDURE HAS RETURNED EVERY
016500*--- QUALIFYING TRANSACTION FOR THE CURRENT PERIOD REQUEST.
016600     05  WS-SORT-EOF                 PIC X     VALUE 'N'.
016700         88  SORT-EOF                            VALUE 'Y'.
016800*--- SET IN 420 FOR EACH TRANSACTION MASTER RECORD READ -- 'Y' IF
016900*--- THE RECORD BELONGS TO THE REQUESTED ACCOUNT AND FALLS WITHIN
017000*--- THE [FIRST-DAY, NEXT-FIRST-DAY) PERIOD WINDOW BUILT BY 300.
017100     05  WS-IN-PERIOD-SW             PIC X     VALUE 'N'.
017200         88  SORT-RECORD-IN-PERIOD              VALUE 'Y'.
017300*--- SET 'Y' BY 100 BEFORE EACH EDIT, TURNED 'N' BY 200 ON ANY
017400*--- FAILED CHECK.  CR-5016 (04/14/94) ADDED THE MONTH-RANGE TEST.
017500     05  WS-PERIOD-VALID-SW          PIC X     VALUE 'Y'.
017600         88  PERIOD-IS-VALID                    VALUE 'Y'.
017700*--- TRUE UNTIL THE FIRST SORTED RECORD IS LISTED FOR THE CURRENT
017800*--- PERIOD -- LETS 450 TELL "NOTHING EVER QUALIFIED" FROM "SOME
017900*--- RECORDS QUALIFIED AND WERE ALREADY PRINTED."
018000     05  WS-FIRST-DETAIL-SW          PIC X     VALUE 'Y'.
018100         88  FIRST-DETAIL-OF-PERIOD              VALUE 'Y'.
018200     05  FILLER                      PIC X(10)  VALUE SPACES.
018300
018400*--- FILE STATUS BYTES.  WS-RPT-STATUS MOVED TO A 77-LEVEL ABOVE
018500*--- SINCE IT STANDS ALONE (THE REPORT IS OUTPUT-ONLY, NEVER
018600*--- INITIALIZED AS PART OF THIS GROUP IN ANY PARAGRAPH).
018700 01  WS-FILE-STATUSES.
018800     05  WS-TRANM-STATUS             PIC X(02) VALUE SPACES.
018900     05  WS-PERREQ-STATUS            PIC X(02) VALUE SPACES.
019000     05  FILLER                      PIC X(12)  VALUE SPACES.
019100
019200*--- RUN DATE, ACCEPTED ONCE AT 000-MAIN-LINE AND DISPLAYED ON THE
019300*--- OPENING MESSAGE.  NOT PRINTED ON THE REPORT ITSELF.
019400 01  WS-DATE-TIME-WORK.
019500     05  WS-CURRENT-DATE.
019600         10  WS-CURRENT-CCYY         PIC 9(04).
019700         10  WS-CURRENT-MM           PIC 9(02).
019800         10  WS-CURRENT-DD           PIC 9(02).
019900     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE
020000                                     PIC 9(08).
020100     05  FILLER                      PIC X(05)  VALUE SPACES.
020200
020300*--- PERIOD WINDOW BUILT BY 300 FROM THE REQUESTED CCYY/MM.  THE
020400*--- FILTER APPLIED IN 420 IS [WS-PERIOD-FIRST-DAY,
020500*--- WS-PERIOD-NEXT-FIRST-DAY-R) -- HALF-OPEN SO DECEMBER ROLLS
020600*--- CLEANLY INTO JANUARY OF THE FOLLOWING YEAR.
020700 01  WS-PERIOD-WORK.
020800*--- FIRST CALENDAR DAY OF THE REQUESTED MONTH, CCYYMMDD.
020900     05  WS-PERIOD-FIRST-DAY         PIC 9(08).
021000*--- REQUESTED CCYY/MM, CARRIED SEPARATELY FOR THE REPORT HEADING.
021100     05  WS-PERIOD-LAST-CCYY         PIC 9(04).
021200     05  WS-PERIOD-LAST-MM           PIC 9(02).
021300*--- FIRST CALENDAR DAY OF THE MONTH AFTER THE REQUESTED ONE.
021400     05  WS-PERIOD-NEXT-FIRST-DAY.
021500         10  WS-PNFD-CCYY            PIC 9(04).
021600         10  WS-PNFD-MM              PIC 9(02).
021700         10  WS-PNFD-DD              PIC 9(02) VALUE 1.
021800*--- NUMERIC REDEFINE, USED AS THE UPPER BOUND IN 420'S COMPARE.
021900     05  WS-PERIOD-NEXT-FIRST-DAY-R
022000                 REDEFINES WS-PERIOD-NEXT-FIRST-DAY
022100                                     PIC 9(08).
022200     05  FILLER                      PIC X(05)  VALUE SPACES.
022300
022400*--- ACCUMULATED BY 460 AS EACH SORTED TRANSACTION IS LISTED,
022500*--- PRINTED ON THE CONTROL-BREAK LINE BY 450 AT END OF PERIOD.
022600*--- MOVEMENT COUNT ADDED AT BRANCH OPERATIONS' REQUEST, CR-3363
022700*--- (02/19/90) -- SEE CHANGE LOG.  WS-BREAK-ACCOUNT-ID IS NOT
022800*--- ACTUALLY REFERENCED BY THIS VERSION OF THE PROGRAM (THE
022900*--- HEADING IS KEYED FROM PRQ-ACCOUNT-ID INSTEAD) BUT IS LEFT IN
023000*--- PLACE FOR A POSSIBLE FUTURE MULTI-ACCOUNT-PER-RUN ENHANCEMENT.
023100 01  WS-CONTROL-BREAK-FIELDS.
023200     05  WS-PERIOD-TOTAL-AMOUNT      PIC S9(9)V99 COMP-3 VALUE 0.
023300     05  WS-PERIOD-MOVEMENT-COUNT    PIC S9(5)  COMP-3 VALUE 0.
023400     05  FILLER                      PIC X(15)  VALUE SPACES.
023500
023600*--- REPORT LINES -----------------------------------------------
023700*--- PERIOD HEADING -- ONE PER PERIOD REQUEST, PRINTED BY 450 AT
023800*--- THE TOP OF A NEW PAGE.
023900 01  RPT-HEADER1.
024000     05  FILLER                      PIC X(28)
024100              VALUE 'SAVMVRP - MOVEMENTS LISTING'.
024200     05  FILLER                      PIC X(12) VALUE '  ACCOUNT: '.
024300     05  RPT-HDR-ACCOUNT-ID          PIC X(10).
024400     05  FILLER                      PIC X(12) VALUE '  PERIOD: '.
024500     05  RPT-HDR-CCYY                PIC 9999.
024600     05  FILLER                      PIC X VALUE '/'.
024700     05  RPT-HDR-MM                  PIC 99.
024800     05  FILLER                      PIC X(55) VALUE SPACES.
024900
025000*--- COLUMN CAPTIONS, PRINTED ONCE PER PERIOD SECTION.
025100 01  RPT-HEADER2.
025200     05  FILLER PIC X(10) VALUE 'OPERATION'.
025300     05  FILLER PIC X(03) VALUE SPACES.
025400     05  FILLER PIC X(12) VALUE 'REGISTER DT'.
025500     05  FILLER PIC X(03) VALUE SPACES.
025600     05  FILLER PIC X(30) VALUE 'AGENT'.
025700     05  FILLER PIC X(30) VALUE 'DESCRIPTION'.
025800     05  FILLER PIC X(15) VALUE 'AMOUNT'.
025900     05  FILLER PIC X(29) VALUE SPACES.
026000
026100*--- ONE LINE PER SORTED TRANSACTION, BUILT AND WRITTEN BY 460.
026200 01  RPT-DETAIL-LINE.
026300*--- NUMERIC TWIN OF THE POSTING TICKET -- SEE SAVTRAN FIELD NOTES.
026400     05  RPT-DTL-OPERATION-NUMBER    PIC ZZZZZZ9.
026500     05  FILLER                      PIC X(03) VALUE SPACES.
026600     05  RPT-DTL-REGISTER-DATE       PIC 9999/99/99.
026700     05  FILLER                      PIC X(03) VALUE SPACES.
026800     05  RPT-DTL-AGENT               PIC X(30).
026900     05  RPT-DTL-DESCRIPTION         PIC X(30).
027000     05  RPT-DTL-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99-.
027100     05  FILLER                      PIC X(19) VALUE SPACES.
027200
027300*--- PRINTED BY 450 IN PLACE OF THE DETAIL LINES WHEN NO
027400*--- TRANSACTION QUALIFIED -- SEE WS-FIRST-DETAIL-SW ABOVE.
027500 01  RPT-NO-MOVEMENTS-LINE.
027600     05  FILLER                      PIC X(44)
027700              VALUE '  NO MOVEMENTS FOUND FOR THIS ACCOUNT/PERIOD'.
027800     05  FILLER                      PIC X(88) VALUE SPACES.
027900
028000*--- CONTROL-BREAK TOTAL LINE, PRINTED ONCE AT THE END OF EACH
028100*--- PERIOD SECTION.  MOVEMENT COUNT ADDED CR-3363 (02/19/90).
028200 01  RPT-BREAK-LINE.
028300     05  FILLER                      PIC X(20)
028400              VALUE '  PERIOD TOTAL:'.
028500     05  RPT-BRK-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99-.
028600     05  FILLER                      PIC X(05) VALUE SPACES.
028700     05  FILLER                      PIC X(18) VALUE 'MOVEMENT COUNT:'.
028800     05  RPT-BRK-COUNT               PIC ZZZZ9.
028900     05  FILLER                      PIC X(67) VALUE SPACES.
029000
029100*--- PRINTED BY 100 IN PLACE OF A LISTING WHEN 200 FAILS THE
029200*--- PERIOD REQUEST -- ADDED CR-5016 (04/14/94), SEE CHANGE LOG.
029300 01  RPT-INVALID-PERIOD-LINE.
029400     05  FILLER                      PIC X(11)
029500              VALUE '  REJECTED '.
029600     05  RPT-REJ-ACCOUNT-ID          PIC X(10).
029700     05  FILLER                      PIC X(03) VALUE SPACES.
029800     05  RPT-REJ-REASON              PIC X(40).
029900     05  FILLER                      PIC X(68) VALUE SPACES.
030000****************************************************************
030100 PROCEDURE DIVISION.
030200****************************************************************
030300*--- ONE PERIOD REQUEST RECORD NORMALLY DRIVES ONE RUN, BUT THE
030400*--- REQUEST FILE IS READ TO END OF FILE SO MORE THAN ONE CAN BE
030500*--- SUPPLIED IN A SINGLE SUBMISSION.
030600 000-MAIN-LINE.
030700*--- RUN DATE, FOR THE STARTUP MESSAGE ONLY.
030800     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
030900*--- OPERATOR CONSOLE MESSAGE, SHOPWIDE HABIT FOR BATCH STEPS.
031000     DISPLAY 'SAVMVRP STARTED - DATE ' WS-CURRENT-DATE.
031100
031200*--- OPEN PERIOD-REQUESTS AND THE REPORT.  TRANSACTION-MASTER
031300*--- IS OPENED/CLOSED INSIDE THE SORT, NOT HERE.
031400     PERFORM 700-OPEN-FILES        THRU 700-EXIT.
031500*--- PRIMING READ, THEN ONE PASS OF 100 PER PERIOD REQUEST
031600*--- ON FILE -- NORMALLY JUST ONE, SEE REMARKS ABOVE.
031700     PERFORM 740-READ-PERIOD-REQUEST THRU 740-EXIT.
031800     PERFORM 100-PROCESS-PERIOD-REQUEST THRU 100-EXIT
031900             UNTIL PERREQ-EOF.
032000*--- CLOSES PERIOD-REQUESTS AND THE REPORT.
032100     PERFORM 795-CLOSE-FILES       THRU 795-EXIT.
032200     GOBACK.
032300
032400*--- EDITS THE REQUEST, AND IF IT IS VALID, WORKS OUT THE PERIOD
032500*--- BOUNDARIES AND SORTS/LISTS THE QUALIFYING TRANSACTIONS.
032600 100-PROCESS-PERIOD-REQUEST.
032700*--- ASSUME VALID, LET 200 TURN IT OFF ON ANY FAILED CHECK.
032800     MOVE 'Y' TO WS-PERIOD-VALID-SW.
032900*--- VALIDATE THE REQUESTED ACCOUNT ID, MONTH, AND YEAR.
033000     PERFORM 200-EDIT-PERIOD-REQUEST THRU 200-EXIT.
033100
033200*--- VALID -- BUILD THE CCYYMMDD WINDOW AND SORT/LIST THE
033300*--- QUALIFYING TRANSACTIONS.  INVALID -- REJECT AND SAY SO.
033400     IF PERIOD-IS-VALID
033500         PERFORM 300-BUILD-PERIOD-BOUNDS THRU 300-EXIT
033600         PERFORM 400-SORT-AND-LIST       THRU 400-EXIT
033700     ELSE
033800*--- CR-5016 (04/14/94) REJECTION LINE -- SEE CHANGE LOG.
033900         MOVE PRQ-ACCOUNT-ID    TO RPT-REJ-ACCOUNT-ID
034000         MOVE 'INVALID PERIOD REQUESTED' TO RPT-REJ-REASON
034100         WRITE REPORT-RECORD FROM RPT-INVALID-PERIOD-LINE
034200                 AFTER TOP-OF-FORM
034300     END-IF.
034400
034500*--- READ THE NEXT REQUEST (OR SET PERREQ-EOF).
034600     PERFORM 740-READ-PERIOD-REQUEST THRU 740-EXIT.
034700 100-EXIT.
034800     EXIT.
034900
035000*--- CR-5016 (04/14/94) -- A MONTH OUTSIDE 01-12 USED TO ABEND THE
035100*--- DATE COMPARE IN 300; IT IS NOW CAUGHT HERE AND REJECTED
035200*--- CLEANLY INSTEAD.
035300 200-EDIT-PERIOD-REQUEST.
035400*--- A BLANK OR UNINITIALIZED ACCOUNT ID IS ALWAYS REJECTED.
035500*--- CR-5016 (04/14/94) -- MONTH MUST BE 01-12 OR THE PERIOD
035600     IF PRQ-ACCOUNT-ID = SPACES OR LOW-VALUES
035700         MOVE 'N' TO WS-PERIOD-VALID-SW
035800         GO TO 200-EXIT
035900     END-IF.
036000     IF PRQ-PERIOD-MM < 1 OR PRQ-PERIOD-MM > 12
036100*--- IS REJECTED HERE RATHER THAN ABENDING THE DATE COMPARE IN
036200*--- 300.  SANITY RANGE ON THE YEAR CATCHES GARBAGE INPUT.
036300         MOVE 'N' TO WS-PERIOD-VALID-SW
036400         GO TO 200-EXIT
036500     END-IF.
036600     IF PRQ-PERIOD-CCYY < 1900 OR PRQ-PERIOD-CCYY > 2099
036700         MOVE 'N' TO WS-PERIOD-VALID-SW
036800     END-IF.
036900 200-EXIT.
037000     EXIT.
037100
037200*--- FIRST DAY OF THE REQUESTED MONTH, AND FIRST DAY OF THE
037300*--- FOLLOWING MONTH (ROLLING THE YEAR AT DECEMBER) -- THE PERIOD
037400*--- FILTER APPLIED IN 420 IS [FIRST DAY, NEXT-FIRST-DAY).
037500 300-BUILD-PERIOD-BOUNDS.
037600*--- CAPTURE THE REQUESTED CCYY/MM FOR THE REPORT HEADING BEFORE
037700*--- COMPUTING THE NUMERIC PERIOD BOUNDS BELOW.
037800     MOVE PRQ-PERIOD-CCYY  TO WS-PERIOD-LAST-CCYY.
037900     MOVE PRQ-PERIOD-MM    TO WS-PERIOD-LAST-MM.
038000*--- FIRST CALENDAR DAY OF THE REQUESTED MONTH, CCYYMMDD.
038100     COMPUTE WS-PERIOD-FIRST-DAY =
038200             (PRQ-PERIOD-CCYY * 10000) + (PRQ-PERIOD-MM * 100) + 1.
038300
038400*--- DECEMBER ROLLS THE YEAR -- THE Y2K99 REVIEW RETESTED THIS
038500*--- ACROSS THE 12/1999-01/2000 BOUNDARY.  ANY OTHER MONTH JUST
038600     IF PRQ-PERIOD-MM = 12
038700         COMPUTE WS-PNFD-CCYY = PRQ-PERIOD-CCYY + 1
038800         MOVE 1 TO WS-PNFD-MM
038900     ELSE
039000*--- ADVANCES WITHIN THE SAME YEAR.
039100         MOVE PRQ-PERIOD-CCYY TO WS-PNFD-CCYY
039200         COMPUTE WS-PNFD-MM = PRQ-PERIOD-MM + 1
039300     END-IF.
039400*--- FIRST DAY OF THAT FOLLOWING MONTH -- COMPLETES THE BOUND.
039500     MOVE 1 TO WS-PNFD-DD.
039600 300-EXIT.
039700     EXIT.
039800
039900*--- THE TRANSACTION MASTER IS IN POSTING ORDER, NOT ACCOUNT/DATE
040000*--- ORDER, SO THE QUALIFYING RECORDS ARE SORTED BEFORE LISTING.
040100*--- THE INPUT PROCEDURE SELECTS AND RELEASES THEM; THE OUTPUT
040200*--- PROCEDURE PRINTS THEM AND ACCUMULATES THE CONTROL-BREAK TOTAL.
040300 400-SORT-AND-LIST.
040400*--- INPUT PROCEDURE SELECTS AND RELEASES QUALIFYING RECORDS;
040500*--- OUTPUT PROCEDURE RETURNS THEM IN SORTED ORDER AND LISTS
040600*--- THEM.  NEITHER USES A SORT GIVING/USING FILE DIRECTLY.
040700     SORT SORT-WORK-FILE
040800         ON ASCENDING KEY SRT-ACCOUNT-ID
040900                          SRT-REGISTER-DATE-R
041000                          SRT-REGISTER-TIME-R
041100         INPUT PROCEDURE  410-SELECT-QUALIFYING-TRANS
041200         OUTPUT PROCEDURE 450-LIST-SORTED-TRANS.
041300 400-EXIT.
041400     EXIT.
041500
041600*--- READS THE WHOLE TRANSACTION MASTER ONCE PER REQUEST.  ON A
041700*--- MULTI-REQUEST RUN THIS REPEATS THE READ FOR EACH REQUEST --
041800*--- ACCEPTABLE GIVEN THE NORMAL ONE-REQUEST-PER-RUN VOLUME.
041900 410-SELECT-QUALIFYING-TRANS.
042000*--- OPENED HERE, NOT IN 700 -- SCOPED TO THE SORT'S INPUT
042100*--- PROCEDURE SO IT IS RE-READ FRESH FOR EACH PERIOD REQUEST.
042200     OPEN INPUT TRANSACTION-MASTER.
042300*--- PRIMING READ, THEN ONE PASS OF 420 PER TRANSACTION ON FILE.
042400     READ TRANSACTION-MASTER
042500         AT END
042600             MOVE '10' TO WS-TRANM-STATUS
042700     END-READ.
042800     PERFORM 420-RELEASE-LOOP THRU 420-EXIT
042900             UNTIL WS-TRANM-STATUS = '10'.
043000*--- CLOSED AS SOON AS THE FULL FILE HAS BEEN SCANNED.
043100     CLOSE TRANSACTION-MASTER.
043200 410-EXIT.
043300     EXIT.
043400
043500*--- RELEASES TO THE SORT ONLY THE RECORDS FOR THE REQUESTED
043600*--- ACCOUNT WHOSE REGISTER DATE FALLS WITHIN THE PERIOD BUILT
043700*--- BY 300.
043800 420-RELEASE-LOOP.
043900*--- ASSUME OUT OF PERIOD, LET THE COMPARE BELOW PROVE OTHERWISE.
044000     MOVE 'N' TO WS-IN-PERIOD-SW.
044100*--- REQUESTED ACCOUNT, AND REGISTER DATE IN THE HALF-OPEN
044200*--- WINDOW [FIRST-DAY, NEXT-FIRST-DAY) BUILT BY 300.
044300     IF TRM-ACCOUNT-ID = PRQ-ACCOUNT-ID
044400        AND TRM-REGISTER-DATE-R >= WS-PERIOD-FIRST-DAY
044500        AND TRM-REGISTER-DATE-R <  WS-PERIOD-NEXT-FIRST-DAY-R
044600         MOVE 'Y' TO WS-IN-PERIOD-SW
044700     END-IF.
044800*--- QUALIFIES -- COPY THE FIELDS THE LISTING NEEDS INTO THE
044900*--- SORT RECORD AND RELEASE IT.  TICKET NUMBER IS NOT CARRIED,
045000*--- THE LISTING DOES NOT PRINT IT.
045100     IF SORT-RECORD-IN-PERIOD
045200         MOVE TRM-ACCOUNT-ID       TO SRT-ACCOUNT-ID
045300         MOVE TRM-REGISTER-DATE-R  TO SRT-REGISTER-DATE-R
045400         MOVE TRM-REGISTER-TIME-R  TO SRT-REGISTER-TIME-R
045500         MOVE TRM-OPERATION-NUMBER TO SRT-OPERATION-NUMBER
045600         MOVE TRM-AGENT            TO SRT-AGENT
045700         MOVE TRM-DESCRIPTION      TO SRT-DESCRIPTION
045800*--- SIGNED AMOUNT, SAME CONVENTION AS THE TRANSACTION MASTER.
045900         MOVE TRM-AMOUNT           TO SRT-AMOUNT
046000         RELEASE SRT-SORT-RECORD
046100     END-IF.
046200*--- NEXT TRANSACTION MASTER RECORD, OR END-OF-FILE.
046300     READ TRANSACTION-MASTER
046400         AT END
046500             MOVE '10' TO WS-TRANM-STATUS
046600     END-READ.
046700 420-EXIT.
046800     EXIT.
046900
047000*--- PRINTS THE PERIOD HEADING, THEN RETURNS AND LISTS EACH SORTED
047100*--- RECORD IN TURN.  IF NOTHING QUALIFIED, SAYS SO RATHER THAN
047200*--- PRINTING AN EMPTY CONTROL-BREAK LINE WITH NO EXPLANATION.
047300 450-LIST-SORTED-TRANS.
047400*--- HEADING IS KEYED FROM THE REQUEST, NOT THE SORTED RECORDS
047500*--- -- PRINTS EVEN IF NOTHING QUALIFIES FOR THE ACCOUNT.
047600     MOVE PRQ-ACCOUNT-ID        TO RPT-HDR-ACCOUNT-ID.
047700     MOVE WS-PERIOD-LAST-CCYY   TO RPT-HDR-CCYY.
047800     MOVE WS-PERIOD-LAST-MM     TO RPT-HDR-MM.
047900*--- NEW PAGE PER PERIOD REQUEST.
048000     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.
048100     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 2.
048200
048300*--- RESET THE CONTROL-BREAK ACCUMULATORS FOR THIS PERIOD.
048400     MOVE ZERO TO WS-PERIOD-TOTAL-AMOUNT.
048500     MOVE ZERO TO WS-PERIOD-MOVEMENT-COUNT.
048600*--- NOTHING LISTED YET FOR THIS PERIOD -- SEE 460 AND THE
048700*--- NO-MOVEMENTS CHECK BELOW.
048800     MOVE 'Y'  TO WS-FIRST-DETAIL-SW.
048900
049000*--- PRIMING RETURN, THEN ONE PASS OF 460 PER SORTED RECORD.
049100     RETURN SORT-WORK-FILE
049200         AT END
049300             MOVE 'Y' TO WS-SORT-EOF.
049400     PERFORM 460-LIST-ONE-TRANS THRU 460-EXIT
049500             UNTIL SORT-EOF.
049600
049700*--- STILL TRUE MEANS 460 NEVER RAN -- NOTHING QUALIFIED.
049800     IF FIRST-DETAIL-OF-PERIOD
049900         WRITE REPORT-RECORD FROM RPT-NO-MOVEMENTS-LINE AFTER 2
050000     END-IF.
050100*--- CONTROL-BREAK TOTALS, PRINTED WHETHER OR NOT ANYTHING
050200*--- QUALIFIED (ZERO/ZERO IN THAT CASE).
050300     MOVE WS-PERIOD-TOTAL-AMOUNT TO RPT-BRK-AMOUNT.
050400     MOVE WS-PERIOD-MOVEMENT-COUNT TO RPT-BRK-COUNT.
050500     WRITE REPORT-RECORD FROM RPT-BREAK-LINE AFTER 2.
050600 450-EXIT.
050700     EXIT.
050800
050900*--- ONE DETAIL LINE PER SORTED TRANSACTION, ACCUMULATING THE
051000*--- PERIOD TOTAL AND MOVEMENT COUNT AS IT GOES.
051100 460-LIST-ONE-TRANS.
051200*--- SOMETHING QUALIFIED -- THE NO-MOVEMENTS LINE WILL NOT PRINT.
051300     MOVE 'N' TO WS-FIRST-DETAIL-SW.
051400*--- BUILD ONE DETAIL LINE FROM THE SORTED RECORD.
051500     MOVE SRT-OPERATION-NUMBER  TO RPT-DTL-OPERATION-NUMBER.
051600     MOVE SRT-REGISTER-DATE-R   TO RPT-DTL-REGISTER-DATE.
051700     MOVE SRT-AGENT             TO RPT-DTL-AGENT.
051800     MOVE SRT-DESCRIPTION       TO RPT-DTL-DESCRIPTION.
051900     MOVE SRT-AMOUNT            TO RPT-DTL-AMOUNT.
052000*--- SINGLE-SPACED, ONE LINE PER TRANSACTION.
052100     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.
052200
052300*--- ACCUMULATE THE CONTROL-BREAK TOTAL AND COUNT.
052400     ADD SRT-AMOUNT TO WS-PERIOD-TOTAL-AMOUNT.
052500     ADD 1          TO WS-PERIOD-MOVEMENT-COUNT.
052600
052700*--- NEXT SORTED RECORD, OR END OF THE SORT OUTPUT.
052800     RETURN SORT-WORK-FILE
052900         AT END
053000             MOVE 'Y' TO WS-SORT-EOF.
053100 460-EXIT.
053200     EXIT.
053300
053400*--- OPENS THE PERIOD REQUEST FILE AND THE REPORT.  THE TRANSACTION
053500*--- MASTER IS OPENED AND CLOSED INSIDE THE SORT'S INPUT PROCEDURE,
053600*--- NOT HERE.
053700 700-OPEN-FILES.
053800*--- TRANSACTION-MASTER IS NOT OPENED HERE -- SEE 410.
053900     OPEN INPUT  PERIOD-REQUESTS
054000          OUTPUT MOVEMENTS-REPORT.
054100*--- A BAD OPEN ON THE REQUEST FILE IS FATAL TO THE RUN --
054200*--- NON-ZERO RETURN CODE FAILS THE JOB STEP.
054300     IF WS-PERREQ-STATUS NOT = '00'
054400         DISPLAY 'SAVMVRP ERROR OPENING PERIOD REQUESTS. RC: '
054500                  WS-PERREQ-STATUS
054600         MOVE 16 TO RETURN-CODE
054700     END-IF.
054800 700-EXIT.
054900     EXIT.
055000
055100*--- PRIMING READ AND EVERY SUBSEQUENT READ OF THE PERIOD REQUEST
055200*--- FILE.
055300 740-READ-PERIOD-REQUEST.
055400*--- NEXT PERIOD REQUEST, OR SET PERREQ-EOF.
055500     READ PERIOD-REQUESTS
055600         AT END
055700             MOVE 'Y' TO WS-PERREQ-EOF
055800     END-READ.
055900 740-EXIT.
056000     EXIT.
056100
056200*--- CLOSES THE TWO FILES STILL OPEN AT END OF RUN.
056300 795-CLOSE-FILES.
056400*--- TRANSACTION-MASTER IS CLOSED BY 410 INSIDE THE SORT.
056500     CLOSE PERIOD-REQUESTS
056600           MOVEMENTS-REPORT.
056700 795-EXIT.
056800     EXIT.
