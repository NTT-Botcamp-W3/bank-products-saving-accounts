000100*****************************************************************
000200* COPYBOOK:  SAVSEQC                                             *
000300* SAVINGS SYSTEM SEQUENCE COUNTER RECORD LAYOUT                  *
000400*****************************************************************
000500*                                                                *
000600* AUTHOR     :  R. OKONKWO                                       *
000700* INSTALLATION: SYSTEMS GROUP - RETAIL BANKING APPLICATIONS      *
000800* DATE-WRITTEN: 07/01/1986                                       *
000900*                                                                *
001000*    ONE RECORD PER NAMED COUNTER (E.G. "TRANSACTION" FOR        *
001100*    OPERATION NUMBERS, "ACCOUNT" FOR NEW ACCOUNT IDS).  SMALL   *
001200*    FILE -- READ ENTIRELY INTO SEQ-TABLE, UPDATED IN PLACE, AND *
001300*    REWRITTEN WHOLESALE, SAME OLD-MASTER / NEW-MASTER PATTERN   *
001400*    USED FOR THE ACCOUNT AND TRANSACTION MASTERS.               *
001500*                                                                *
001600*    FIXED RECORD LENGTH = 27 BYTES, NO ROOM FOR A FILLER PAD.   *
001700*                                                                *
001800*    THIS LAYOUT IS SHARED BY SAVACCR AND SAVPOST -- SAVACCR     *
001900*    OWNS THE "ACCOUNT" COUNTER AND ALSO ADVANCES "TRANSACTION"  *
002000*    WHEN IT POSTS AN ACCOUNT'S OPENING DEPOSIT; SAVPOST OWNS    *
002100*    AND ADVANCES "TRANSACTION" FOR EVERY OTHER POSTING.  BOTH   *
002200*    PROGRAMS COPY THIS LAYOUT TWICE, ONCE REPLACING THE 01 NAME *
002300*    FOR THE READ-IN (OLD) SIDE AND ONCE FOR THE WRITE-OUT (NEW) *
002400*    SIDE OF THE SAME OLD-MASTER/NEW-MASTER UPDATE.              *
002500*                                                                *
002600*    A RUN UNDER UPSI-0 (TEST MODE) LOADS THIS FILE BUT DOES NOT *
002700*    REWRITE IT -- SEE THE 790-WRITE-SEQUENCE-TABLE PARAGRAPH IN *
002800*    EITHER CALLING PROGRAM.  THIS LETS A TEST RUN BE REPEATED   *
002900*    WITHOUT BURNING THROUGH BLOCKS OF REAL ACCOUNT/OPERATION    *
003000*    NUMBERS.                                                    *
003100*                                                                *
003200*-----------------------------------------------------------------
003300*   CHANGE LOG
003400*-----------------------------------------------------------------
003500*  07/01/86  ROK  ORIGINAL COPYBOOK FOR SAVINGS CONVERSION
003600*  07/01/86  ROK  PROJECT SAV-001, PHASE 1 RECORD LAYOUTS
003700*  06/20/02  PNM  CR-6191 REVIEWED WHEN UPSI-0 TEST-MODE SWITCH
003800*                 WAS ADDED TO SAVACCR/SAVPOST -- LAYOUT ITSELF
003900*                 UNCHANGED, SEE REMARKS ABOVE ON TEST-MODE USE
004000*  03/11/99  TKS  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE
004100*                 REQUIRED.  SIGNED OFF TKS 03/11/99
004200*-----------------------------------------------------------------
004300*
004400* FIELD NOTES
004500*
004600*   SEQ-SEQUENCE-NAME          THE COUNTER'S NAME, LEFT-JUSTIFIED
004700*                              AND SPACE-PADDED -- "ACCOUNT" OR
004800*                              "TRANSACTION" TODAY.  A NEW NAMED
004900*                              COUNTER CAN BE ADDED SIMPLY BY
005000*                              APPENDING A RECORD TO THE FILE; NO
005100*                              PROGRAM CHANGE IS NEEDED UNLESS A
005200*                              NEW PROGRAM NEEDS TO DRAW FROM IT.
005300*
005400*   SEQ-SEQUENCE-VALUE         THE LAST VALUE ISSUED FROM THIS
005500*                              COUNTER.  THE NEXT CALLER ADDS 1
005600*                              BEFORE USING IT -- THE VALUE ON
005700*                              FILE IS ALWAYS THE HIGHEST NUMBER
005800*                              ALREADY IN USE, NEVER THE NEXT ONE
005900*                              TO BE ASSIGNED.
006000*
006100*****************************************************************
006200 01  SEQ-COUNTER-RECORD.
006300*--- COUNTER NAME -- "ACCOUNT" OR "TRANSACTION".  SEE NOTES.
006400     05  SEQ-SEQUENCE-NAME           PIC X(20).
006500*--- LAST VALUE ISSUED.  CALLER ADDS 1 BEFORE USE.
006600     05  SEQ-SEQUENCE-VALUE          PIC 9(07).
