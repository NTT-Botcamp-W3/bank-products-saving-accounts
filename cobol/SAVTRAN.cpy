000100*****************************************************************
000200* COPYBOOK:  SAVTRAN                                             *
000300* SAVINGS TRANSACTION MASTER RECORD LAYOUT                       *
000400*****************************************************************
000500*                                                                *
000600* AUTHOR     :  R. OKONKWO                                       *
000700* INSTALLATION: SYSTEMS GROUP - RETAIL BANKING APPLICATIONS      *
000800* DATE-WRITTEN: 06/22/1986                                       *
000900*                                                                *
001000*    ONE RECORD PER POSTED DEPOSIT OR WITHDRAWAL.  FILE IS AN    *
001100*    EXTEND-ONLY LOG -- RECORDS ARE APPENDED IN THE ORDER THEY   *
001200*    ARE POSTED BY SAVPOST AND ARE NEVER REWRITTEN OR DELETED.   *
001300*    TRM-OPERATION-NUMBER IS UNIQUE ACROSS THE WHOLE FILE.       *
001400*                                                                *
001500*    TRM-AMOUNT IS STORED ZONED, SIGN TRAILING SEPARATE, SO THE  *
001600*    SIGN CHARACTER OCCUPIES ITS OWN BYTE ( + = DEPOSIT,         *
001700*    - = WITHDRAWAL ).  FIXED RECORD LENGTH = 113 BYTES, NO      *
001800*    ROOM FOR A FILLER PAD -- SEE NOTE IN SAVACCT.               *
001900*                                                                *
002000*    THERE IS NO STORED BALANCE ANYWHERE IN THIS SHOP'S SAVINGS  *
002100*    FILES.  EVERY PROGRAM THAT NEEDS A BALANCE (SAVPOST AT      *
002200*    POSTING TIME, SAVBALQ ON DEMAND) RE-DERIVES IT BY READING   *
002300*    THIS FILE IN FULL AND SUMMING TRM-AMOUNT FOR THE ACCOUNT.   *
002400*    THIS IS MORE I/O THAN A STORED RUNNING BALANCE WOULD COST,  *
002500*    BUT IT MEANS THE BALANCE CAN NEVER DRIFT OUT OF STEP WITH   *
002600*    THE POSTED HISTORY -- THERE IS EXACTLY ONE PLACE A DOLLAR   *
002700*    AMOUNT IS RECORDED, NOT TWO.  DO NOT "OPTIMIZE" THIS BY     *
002800*    ADDING A BALANCE FIELD TO SAVACCT WITHOUT CLEARING IT WITH  *
002900*    THE SYSTEMS GROUP LEAD -- THIS HAS BEEN PROPOSED AND        *
003000*    REJECTED TWICE (CR-2280 REVIEW, AND AGAIN AT CR-4471).      *
003100*                                                                *
003200*    THIS FILE IS NOT MAINTAINED IN ACCOUNT OR DATE SEQUENCE.    *
003300*    A PROGRAM THAT NEEDS RECORDS IN ACCOUNT/DATE ORDER (SEE     *
003400*    SAVMVRP) MUST SORT THEM ITSELF.                             *
003500*                                                                *
003600*-----------------------------------------------------------------
003700*   CHANGE LOG
003800*-----------------------------------------------------------------
003900*  06/22/86  ROK  ORIGINAL COPYBOOK FOR SAVINGS CONVERSION
004000*  06/22/86  ROK  PROJECT SAV-001, PHASE 1 RECORD LAYOUTS
004100*  11/03/87  ROK  CR-1123 REVIEWED WHEN REJECT-REASON TEXT WAS
004200*                 ADDED TO SAVPOST -- NO FIELD CHANGE REQUIRED
004300*  02/19/90  DLW  CR-3360 WIDENED TRM-AGENT FROM X(12) TO X(30)
004400*                 TO CARRY BRANCH/CHANNEL NAME IN FULL
004500*  02/19/90  DLW  RECONVERTED PRODUCTION TRANSACTION MASTER --
004600*                 OLD 12-BYTE AGENT VALUES RIGHT-PADDED, NO DATA
004700*                 LOST, OLD NARROWER VALUES STILL READ CORRECTLY
004800*  05/19/90  DLW  CR-3361 REVIEWED WHEN SAVPOST'S IN-MEMORY
004900*                 BALANCE TABLE WAS ENLARGED -- LAYOUT UNCHANGED
005000*  04/14/94  JBH  CR-5016 REVIEWED FOR SAVMVRP'S SORT OF
005100*                 QUALIFYING RECORDS -- LAYOUT UNCHANGED, SORT
005200*                 KEY IS TRM-ACCOUNT-ID/TRM-REGISTER-DATE-R/
005300*                 TRM-REGISTER-TIME-R
005400*  03/11/99  TKS  Y2K REVIEW -- TRM-REGISTER-DATE ALREADY CCYY-
005500*                 MM-DD (9(8)), NO CHANGE REQUIRED.  TKS 03/11/99
005600*-----------------------------------------------------------------
005700*
005800* FIELD NOTES
005900*
006000*   TRM-TRAN-ID                THE POSTING TICKET NUMBER, LITERAL
006100*                              'TR' FOLLOWED BY AN 8-DIGIT
006200*                              ZERO-FILLED VALUE FROM THE
006300*                              "TRANSACTION" NAMED COUNTER IN
006400*                              SAVSEQC.  UNIQUE ACROSS THE FILE
006500*                              BUT NOT THE RECORD KEY -- THE FILE
006600*                              IS READ SEQUENTIALLY, NOT KEYED.
006700*
006800*   TRM-OPERATION-NUMBER       SAME VALUE AS THE NUMERIC PORTION
006900*                              OF TRM-TRAN-ID, CARRIED SEPARATELY
007000*                              SO REPORT PROGRAMS CAN EDIT AND
007100*                              PRINT IT WITHOUT UNSTRINGING THE
007200*                              TICKET NUMBER.
007300*
007400*   TRM-REGISTER-DATE          THE DATE THE TRANSACTION WAS
007500*                              POSTED (SYSTEM DATE AT SAVPOST RUN
007600*                              TIME, NOT A CUSTOMER-SUPPLIED
007700*                              VALUE).  GROUP FORM CCYY/MM/DD
007800*                              PLUS THE NUMERIC REDEFINITION
007900*                              BELOW FOR COMPARISON AND SORTING.
008000*
008100*   TRM-REGISTER-TIME          TIME OF DAY THE TRANSACTION WAS
008200*                              POSTED, HH/MM/SS, PLUS ITS OWN
008300*                              NUMERIC REDEFINITION.  USED AS THE
008400*                              MINOR SORT KEY IN SAVMVRP SO TWO
008500*                              TRANSACTIONS POSTED THE SAME
008600*                              CALENDAR DAY STILL LIST IN THE
008700*                              ORDER THEY WERE ACTUALLY POSTED.
008800*
008900*   TRM-ACCOUNT-ID             THE OWNING SAVINGS ACCOUNT.  MUST
009000*                              MATCH AN ACR-ACCOUNT-ID ON THE
009100*                              ACCOUNT MASTER -- SAVPOST REJECTS
009200*                              ANY POSTING REQUEST AGAINST AN
009300*                              UNKNOWN ACCOUNT BEFORE A RECORD OF
009400*                              THIS SHAPE IS EVER WRITTEN.
009500*
009600*   TRM-AGENT                  FREE-TEXT NAME OR CODE OF THE
009700*                              TELLER, BRANCH, OR CHANNEL THAT
009800*                              TOOK THE TRANSACTION.  REQUIRED ON
009900*                              EVERY POSTING REQUEST (SEE SAVPOST
010000*                              300-EDIT-TRAN-REQUEST).
010100*
010200*   TRM-DESCRIPTION            FREE-TEXT REASON/MEMO FOR THE
010300*                              TRANSACTION.  ALSO REQUIRED ON
010400*                              EVERY POSTING REQUEST.
010500*
010600*   TRM-AMOUNT                 SIGNED TRANSACTION AMOUNT.
010700*                              POSITIVE = DEPOSIT, NEGATIVE =
010800*                              WITHDRAWAL.  SAVPOST REJECTS A
010900*                              WITHDRAWAL THAT WOULD DRIVE THE
011000*                              DERIVED BALANCE BELOW ZERO; A
011100*                              RESULT OF EXACTLY ZERO IS ALLOWED.
011200*
011300*****************************************************************
011400 01  TRM-TRANSACTION-RECORD.
011500*--- POSTING TICKET NUMBER.  SEE FIELD NOTES ABOVE.
011600     05  TRM-TRAN-ID                 PIC X(10).
011700*--- NUMERIC TWIN OF THE TICKET NUMBER, FOR REPORT EDITING.
011800     05  TRM-OPERATION-NUMBER        PIC 9(07).
011900*--- DATE POSTED (SYSTEM DATE AT SAVPOST RUN TIME).
012000     05  TRM-REGISTER-DATE.
012100         10  TRM-REGISTER-DATE-CCYY  PIC 9(04).
012200         10  TRM-REGISTER-DATE-MM    PIC 9(02).
012300         10  TRM-REGISTER-DATE-DD    PIC 9(02).
012400*--- NUMERIC REDEFINE, USED FOR COMPARES/SORTING.
012500     05  TRM-REGISTER-DATE-R REDEFINES TRM-REGISTER-DATE
012600                                     PIC 9(08).
012700*--- TIME POSTED -- MINOR SORT KEY BEHIND THE DATE.
012800     05  TRM-REGISTER-TIME.
012900         10  TRM-REGISTER-TIME-HH    PIC 9(02).
013000         10  TRM-REGISTER-TIME-MM    PIC 9(02).
013100         10  TRM-REGISTER-TIME-SS    PIC 9(02).
013200*--- NUMERIC REDEFINE OF THE TIME GROUP ABOVE.
013300     05  TRM-REGISTER-TIME-R REDEFINES TRM-REGISTER-TIME
013400                                     PIC 9(06).
013500*--- OWNING ACCOUNT -- MUST EXIST ON THE ACCOUNT MASTER.
013600     05  TRM-ACCOUNT-ID              PIC X(10).
013700*--- CR-3360 (02/19/90) WIDENED FROM X(12).  SEE CHANGE LOG.
013800     05  TRM-AGENT                   PIC X(30).
013900*--- FREE-TEXT REASON/MEMO, REQUIRED ON EVERY POSTING.
014000     05  TRM-DESCRIPTION             PIC X(30).
014100*--- SIGNED AMOUNT.  + DEPOSIT, - WITHDRAWAL.  NO STORED BALANCE.
014200     05  TRM-AMOUNT                  PIC S9(9)V99
014300                                     SIGN IS TRAILING SEPARATE.
