000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF UNIBANK SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     SAVACCR.
000700 AUTHOR.         R. OKONKWO.
000800 INSTALLATION.   SYSTEMS GROUP - RETAIL BANKING APPLICATIONS.
000900 DATE-WRITTEN.   07/09/1986.
001000 DATE-COMPILED.  07/09/1986.
001100 SECURITY.       UNIBANK INTERNAL USE ONLY - BATCH PRODUCTION.
001200****************************************************************
001300* PROGRAM:  SAVACCR
001400*
001500* FUNCTION: OPENS NEW SAVINGS ACCOUNTS FROM A FILE OF ACCOUNT-
001600*           OPENING REQUESTS.  REJECTS A REQUEST FOR A CUSTOMER
001700*           WHO ALREADY OWNS A SAVINGS ACCOUNT.  DEFAULTS THE
001800*           MONTHLY MOVEMENT LIMIT TO 5 WHEN THE REQUEST DOES
001900*           NOT SUPPLY ONE.  IF THE REQUEST CARRIES AN OPENING
002000*           DEPOSIT, THE DEPOSIT IS POSTED AS THE ACCOUNT'S
002100*           FIRST TRANSACTION SO THE BALANCE STAYS DERIVED
002200*           PURELY FROM THE TRANSACTION MASTER, THE SAME AS ANY
002300*           OTHER MOVEMENT (SEE SAVPOST).
002400*
002500*           RUNS AS THE FIRST STEP OF THE NIGHTLY SAVINGS CYCLE,
002600*           AHEAD OF SAVPOST, SO NEW ACCOUNTS ARE ON THE MASTER
002700*           IN TIME FOR THE SAME NIGHT'S TRANSACTION POSTING.
002800*
002900* INPUT.    ACCOUNT-MASTER-IN  - YESTERDAY'S ACCOUNT MASTER
003000* INPUT.    ACCOUNT-REQUESTS   - TODAY'S ACCOUNT-OPENING REQUESTS
003100* INPUT.    SEQUENCE-FILE-IN   - NAMED-COUNTER TABLE, OLD SIDE
003200* OUTPUT.   ACCOUNT-MASTER-OUT - TONIGHT'S ACCOUNT MASTER
003300* OUTPUT.   TRANSACTION-MASTER - EXTENDED WITH OPENING DEPOSITS
003400* OUTPUT.   SEQUENCE-FILE-OUT  - NAMED-COUNTER TABLE, NEW SIDE
003500* OUTPUT.   CREATE-REPORT      - ACCEPT/REJECT LISTING + TOTALS
003600*
003700*           ACCOUNT-MASTER-IN AND ACCOUNT-MASTER-OUT ARE TWO ENDS
003800*           OF THE SAME OLD-MASTER/NEW-MASTER UPDATE -- EVERY
003900*           EXISTING RECORD PASSES THROUGH UNCHANGED AND EVERY
004000*           NEWLY OPENED ACCOUNT IS APPENDED BEHIND IT, SO THE
004100*           NEW MASTER CARRIES BOTH THE OLD POPULATION AND
004200*           TONIGHT'S NEW ACCOUNTS IN ONE SEQUENTIAL FILE.
004300*
004400*-----------------------------------------------------------------
004500*   CHANGE LOG
004600*-----------------------------------------------------------------
004700*  07/09/86  ROK  ORIGINAL PROGRAM FOR SAVINGS CONVERSION
004800*  07/09/86  ROK  PROJECT SAV-001
004900*  07/09/86  ROK  PROJECT SAV-001, PHASE 1 PROGRAM INVENTORY --
005000*                 SAVACCR RUNS FIRST IN THE NIGHTLY STREAM
005100*  11/03/87  ROK  CR-1122 ADDED REJECT REPORT LINE WITH REASON
005200*                 TEXT, OPS WAS LOSING REJECTS IN THE DD-CARD
005300*                 SYSOUT
005400*  11/03/87  ROK  CR-1123 REVIEWED REJECT REASON TEXT AGAINST
005500*                 SAVPOST'S WORDING SO BOTH REPORTS READ THE SAME
005600*                 WAY TO THE OPERATIONS DESK
005700*  02/28/89  DLW  CR-2280 OPENING DEPOSIT NOW POSTED TO THE
005800*                 TRANSACTION MASTER INSTEAD OF BEING DROPPED --
005900*                 SEE 550-POST-OPENING-DEPOSIT
006000*  02/28/89  DLW  CR-2280 REVIEWED WITH SYSTEMS GROUP LEAD WHETHER
006100*                 TO CARRY A BALANCE FIELD ON THE ACCOUNT MASTER
006200*                 INSTEAD -- REJECTED, SEE SAVTRAN REMARKS
006300*  09/02/91  DLW  CR-4471 MONTHLY MOVEMENT LIMIT WIDENED TO
006400*                 9(3), SEE SAVACCT COPYBOOK
006500*  09/02/91  DLW  CR-4471 RAN CONVERSION JOB AGAINST PRODUCTION
006600*                 ACCOUNT MASTER TO RE-EDIT EXISTING LIMIT VALUES
006700*  04/14/94  JBH  CR-5014 ACCOUNT TABLE RAISED FROM 8000 TO
006800*                 20000 ENTRIES, BRANCH CONSOLIDATION GROWTH
006900*  04/14/94  JBH  CR-5014 SPOT-CHECKED RUNTIME AGAINST THE LARGER
007000*                 TABLE ON THE QA REGION, NO DEGRADATION OBSERVED
007100*  03/11/99  TKS  Y2K99 PROJECT - CONVERTED WS-CURRENT-DATE TO
007200*                 CCYYMMDD THROUGHOUT, REGISTER DATE ON THE
007300*                 OPENING-DEPOSIT TRANSACTION IS NOW FULL
007400*                 4-DIGIT YEAR.  TESTED AGAINST 2000, 2001 AND
007500*                 2004 (LEAP YEAR) DATES.  SIGNED OFF TKS 03/11/99
007600*  03/11/99  TKS  Y2K99 SEQUENCE FILE VALUES UNAFFECTED, NO
007700*                 CHANGE REQUIRED THERE
007800*  03/11/99  TKS  Y2K99 ACCOUNT MASTER LAYOUT ALREADY CARRIES NO
007900*                 DATE FIELD, REVIEWED AND SIGNED OFF SEPARATELY
008000*  06/20/02  PNM  CR-6190 UPSI-0 NOW SELECTS TEST MODE - SKIPS
008100*                 THE SEQUENCE FILE REWRITE SO THE QA REGION
008200*                 CAN RERUN A TEST DECK WITHOUT RESEEDING IT
008300*  06/20/02  PNM  CR-6190 ALSO REVIEWED WHETHER ACCOUNT-MASTER-OUT
008400*                 SHOULD BE SUPPRESSED UNDER TEST MODE -- LEFT
008500*                 ALONE, QA WANTED A REAL OUTPUT MASTER TO DIFF
008600*-----------------------------------------------------------------
008700 ENVIRONMENT DIVISION.
008800 CONFIGURATION SECTION.
008900 SOURCE-COMPUTER.    IBM-370.
009000 OBJECT-COMPUTER.    IBM-370.
009100*--- C01 DRIVES THE REPORT'S PAGE EJECT ON THE FIRST WRITE OF A
009200*--- RUN.  UPSI-0 IS THE SHOP'S STANDARD TEST-MODE TOGGLE, SET BY
009300*--- THE JCL UPSI PARM ON THE EXEC CARD.
009400 SPECIAL-NAMES.
009500     C01                  IS TOP-OF-FORM
009600     UPSI-0               ON  IS TEST-MODE-SWITCH
009700                          OFF IS PRODUCTION-SWITCH.
009800 INPUT-OUTPUT SECTION.
009900 FILE-CONTROL.
010000*--- OLD SIDE OF THE OLD-MASTER/NEW-MASTER ACCOUNT UPDATE.
010100     SELECT ACCOUNT-MASTER-IN  ASSIGN TO ACCTMI
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         ACCESS MODE IS SEQUENTIAL
010400         FILE STATUS IS WS-ACCTI-STATUS.
010500
010600*--- NEW SIDE -- OLD RECORDS COPIED THROUGH PLUS TONIGHT'S OPENS.
010700     SELECT ACCOUNT-MASTER-OUT ASSIGN TO ACCTMO
010800         ORGANIZATION IS LINE SEQUENTIAL
010900         ACCESS MODE IS SEQUENTIAL
011000         FILE STATUS IS WS-ACCTO-STATUS.
011100
011200*--- TODAY'S ACCOUNT-OPENING REQUESTS, ONE PER CUSTOMER.
011300     SELECT ACCOUNT-REQUESTS  ASSIGN TO ACCTREQ
011400         ORGANIZATION IS SEQUENTIAL
011500         ACCESS MODE IS SEQUENTIAL
011600         FILE STATUS IS WS-ACCTREQ-STATUS.
011700
011800*--- EXTEND-ONLY TRANSACTION LOG -- OPENING DEPOSITS ARE APPENDED.
011900     SELECT TRANSACTION-MASTER ASSIGN TO TRANMST
012000         ORGANIZATION IS SEQUENTIAL
012100         ACCESS MODE IS SEQUENTIAL
012200         FILE STATUS IS WS-TRANM-STATUS.
012300
012400*--- NAMED-COUNTER TABLE, OLD SIDE.  SEE SAVSEQC REMARKS.
012500     SELECT SEQUENCE-FILE-IN  ASSIGN TO SEQIN
012600         ORGANIZATION IS SEQUENTIAL
012700         ACCESS MODE IS SEQUENTIAL
012800         FILE STATUS IS WS-SEQI-STATUS.
012900
013000*--- NAMED-COUNTER TABLE, NEW SIDE.  SKIPPED UNDER UPSI-0 TEST MODE.
013100     SELECT SEQUENCE-FILE-OUT ASSIGN TO SEQOUT
013200         ORGANIZATION IS SEQUENTIAL
013300         ACCESS MODE IS SEQUENTIAL
013400         FILE STATUS IS WS-SEQO-STATUS.
013500
013600*--- ACCEPT/REJECT LISTING AND END-OF-JOB COUNTS.
013700     SELECT CREATE-REPORT     ASSIGN TO ACCRRPT
013800         ORGANIZATION IS SEQUENTIAL
013900         FILE STATUS IS WS-RPT-STATUS.
014000****************************************************************
014100 DATA DIVISION.
014200 FILE SECTION.
014300****************************************************************
014400*--- ONE COPYBOOK, TWO 01-NAMES -- SEE SAVACCT REMARKS.  THE "I"
014500*--- SUFFIX IS THE INCOMING (OLD) SIDE OF THE MASTER UPDATE.
014600 FD  ACCOUNT-MASTER-IN
014700     RECORDING MODE IS F.
014800 COPY SAVACCT REPLACING ACR-ACCOUNT-RECORD BY ACRI-ACCOUNT-RECORD.
014900
015000*--- THE "O" SUFFIX IS THE OUTGOING (NEW) SIDE OF THE SAME UPDATE.
015100 FD  ACCOUNT-MASTER-OUT
015200     RECORDING MODE IS F.
015300 COPY SAVACCT REPLACING ACR-ACCOUNT-RECORD BY ACRO-ACCOUNT-RECORD.
015400
015500*--- ONE INCOMING REQUEST PER CUSTOMER WANTING A NEW ACCOUNT.
015600 FD  ACCOUNT-REQUESTS
015700     RECORDING MODE IS F.
015800 01  ACQ-REQUEST-RECORD.
015900*--- CUSTOMER REQUESTING THE ACCOUNT.  ONLY REQUIRED FIELD.
016000     05  ACQ-CUSTOMER-ID             PIC X(10).
016100*--- DESIRED MONTHLY MOVEMENT LIMIT.  ZERO MEANS "USE DEFAULT".
016200     05  ACQ-MONTHLY-MOVEMENT-LIMIT  PIC 9(03).
016300*--- OPTIONAL OPENING DEPOSIT.  ZERO MEANS NO OPENING DEPOSIT.
016400     05  ACQ-OPENING-AMOUNT          PIC S9(9)V99
016500                                     SIGN IS TRAILING SEPARATE.
016600     05  FILLER                      PIC X(05).
016700
016800*--- SEE SAVTRAN FOR THE FULL TRANSACTION RECORD LAYOUT AND ITS
016900*--- FIELD NOTES.  OPENED EXTEND SO OPENING DEPOSITS APPEND.
017000 FD  TRANSACTION-MASTER
017100     RECORDING MODE IS F.
017200 COPY SAVTRAN.
017300
017400*--- OLD SIDE OF THE SEQUENCE TABLE UPDATE.  SEE SAVSEQC REMARKS.
017500 FD  SEQUENCE-FILE-IN
017600     RECORDING MODE IS F.
017700 COPY SAVSEQC REPLACING SEQ-COUNTER-RECORD BY SEQI-COUNTER-RECORD.
017800
017900*--- NEW SIDE OF THE SEQUENCE TABLE UPDATE.
018000 FD  SEQUENCE-FILE-OUT
018100     RECORDING MODE IS F.
018200 COPY SAVSEQC REPLACING SEQ-COUNTER-RECORD BY SEQO-COUNTER-RECORD.
018300
018400*--- ACCEPT/REJECT LISTING.  132-BYTE LINE, SHOP STANDARD WIDTH.
018500 FD  CREATE-REPORT
018600     RECORDING MODE IS F.
018700 01  REPORT-RECORD                   PIC X(132).
018800****************************************************************
018900 WORKING-STORAGE SECTION.
019000****************************************************************
019100*--- STANDALONE SCRATCH ITEMS -- NOT PART OF ANY LARGER GROUP, SO
019200*--- THEY SIT AT THE 77 LEVEL RATHER THAN UNDER A 01, SHOP HABIT
019300*--- FOR A ONE-OFF STATUS OR FOUND-SWITCH THAT NO OTHER FIELD
019400*--- NEEDS TO BE GROUPED WITH.
019500 77  WS-RPT-STATUS               PIC X(02) VALUE SPACES.
019600 77  WS-SEQ-FOUND-SW             PIC X     VALUE 'N'.
019700     88  SEQ-FOUND                           VALUE 'Y'.
019800
019900*--- EOF, VALIDITY AND DUPLICATE-CHECK SWITCHES FOR THE CURRENT
020000*--- REQUEST.  GROUPED TOGETHER SINCE THEY ARE ALL RESET TOGETHER
020100*--- AT THE TOP OF 100-PROCESS-ACCT-REQUEST.
020200 01  WS-PROGRAM-SWITCHES.
020300*--- SET WHEN THE REQUEST FILE HAS BEEN READ TO THE END.
020400     05  WS-ACCTREQ-EOF              PIC X     VALUE 'N'.
020500         88  ACCTREQ-EOF                        VALUE 'Y'.
020600*--- TURNED OFF BY ANY FAILED EDIT OR DUPLICATE CHECK.
020700     05  WS-REQUEST-VALID-SW         PIC X     VALUE 'Y'.
020800         88  REQUEST-IS-VALID                   VALUE 'Y'.
020900*--- SET BY 320/325 WHEN THE CUSTOMER ALREADY OWNS AN ACCOUNT.
021000     05  WS-DUPLICATE-FOUND-SW       PIC X     VALUE 'N'.
021100         88  DUPLICATE-CUSTOMER-FOUND           VALUE 'Y'.
021200     05  FILLER                      PIC X(10)  VALUE SPACES.
021300
021400*--- FILE STATUS CODES, CHECKED AFTER EVERY OPEN/READ/WRITE.  A
021500*--- VALUE OTHER THAN '00' (OR '10' AT END OF FILE) IS TREATED AS
021600*--- FATAL -- SEE 700-OPEN-FILES.  WS-RPT-STATUS MOVED TO A
021700*--- STANDALONE 77 ABOVE SINCE IT STANDS ALONE, NOT PAIRED WITH A
021800*--- "MASTER IN / MASTER OUT" COUNTERPART THE WAY THE OTHERS ARE.
021900 01  WS-FILE-STATUSES.
022000     05  WS-ACCTI-STATUS             PIC X(02) VALUE SPACES.
022100     05  WS-ACCTO-STATUS             PIC X(02) VALUE SPACES.
022200     05  WS-ACCTREQ-STATUS           PIC X(02) VALUE SPACES.
022300     05  WS-TRANM-STATUS             PIC X(02) VALUE SPACES.
022400     05  WS-SEQI-STATUS              PIC X(02) VALUE SPACES.
022500     05  WS-SEQO-STATUS              PIC X(02) VALUE SPACES.
022600     05  FILLER                      PIC X(10)  VALUE SPACES.
022700
022800*--- SYSTEM DATE/TIME AT RUN START, ACCEPTED ONCE IN 000-MAIN-LINE
022900*--- AND HELD FOR THE LIFE OF THE RUN -- STAMPED ONTO THE OPENING
023000*--- DEPOSIT'S REGISTER DATE/TIME AND THE REPORT HEADING.
023100 01  WS-DATE-TIME-WORK.
023200     05  WS-CURRENT-DATE.
023300*--- Y2K99: FULL 4-DIGIT YEAR THROUGHOUT, NOT A WINDOWED 2-DIGIT.
023400         10  WS-CURRENT-CCYY         PIC 9(04).
023500         10  WS-CURRENT-MM           PIC 9(02).
023600         10  WS-CURRENT-DD           PIC 9(02).
023700*--- NUMERIC REDEFINE, MOVED STRAIGHT INTO TRM-REGISTER-DATE-R.
023800     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE
023900                                     PIC 9(08).
024000     05  WS-CURRENT-TIME.
024100         10  WS-CURRENT-HH           PIC 9(02).
024200         10  WS-CURRENT-MN           PIC 9(02).
024300         10  WS-CURRENT-SS           PIC 9(02).
024400         10  WS-CURRENT-HS           PIC 9(02).
024500     05  FILLER                      PIC X(06)  VALUE SPACES.
024600
024700*--- END-OF-JOB COUNTS, PRINTED BY 850-REPORT-ACCR-STATS.
024800 01  WS-COUNTERS.
024900*--- TOTAL REQUESTS SEEN, ACCEPTED OR REJECTED.
025000     05  WS-REQUESTS-READ            PIC S9(7)  COMP-3 VALUE 0.
025100*--- REQUESTS THAT RESULTED IN A NEW ACCOUNT RECORD.
025200     05  WS-ACCOUNTS-CREATED         PIC S9(7)  COMP-3 VALUE 0.
025300*--- REQUESTS FAILED BY EDIT OR DUPLICATE-CUSTOMER CHECK.
025400     05  WS-ACCOUNTS-REJECTED        PIC S9(7)  COMP-3 VALUE 0.
025500     05  FILLER                      PIC X(10)  VALUE SPACES.
025600
025700*--- CONTROLS FOR THE IN-MEMORY CUSTOMER-ID TABLE USED BY THE
025800*--- DUPLICATE-ACCOUNT CHECK.  20000-ENTRY CEILING SINCE CR-5014.
025900 01  WS-ACCOUNT-TABLE-CONTROLS.
026000     05  WS-ACCT-TABLE-COUNT         PIC S9(5)  COMP  VALUE 0.
026100     05  WS-ACCT-TABLE-MAX           PIC S9(5)  COMP  VALUE 20000.
026200     05  FILLER                      PIC X(05)  VALUE SPACES.
026300
026400*--- ONE ENTRY PER ACCOUNT ON THE OLD MASTER (LOADED BY 710) PLUS
026500*--- ONE PER ACCOUNT OPENED SO FAR THIS RUN (APPENDED BY 500).
026600*--- ONLY THE CUSTOMER ID IS CARRIED -- THAT IS ALL 320/325 NEED.
026700 01  ACR-TABLE-AREA.
026800     05  ACR-TABLE-ENTRY OCCURS 1 TO 20000 TIMES
026900                 DEPENDING ON WS-ACCT-TABLE-COUNT
027000                 INDEXED BY ACR-IDX.
027100         10  ACR-TBL-CUSTOMER-ID     PIC X(10).
027200
027300*--- CONTROLS FOR THE IN-MEMORY NAMED-COUNTER TABLE.
027400 01  WS-SEQUENCE-TABLE-CONTROLS.
027500     05  WS-SEQ-TABLE-COUNT          PIC S9(4)  COMP  VALUE 0.
027600     05  FILLER                      PIC X(05)  VALUE SPACES.
027700
027800*--- ONE ENTRY PER NAMED COUNTER ON THE SEQUENCE FILE -- TODAY
027900*--- THAT MEANS "ACCOUNT" AND "TRANSACTION", BUT THE TABLE HOLDS
028000*--- UP TO 50 SO A NEW COUNTER CAN BE ADDED WITHOUT A PROGRAM
028100*--- CHANGE HERE.
028200 01  SEQ-TABLE-AREA.
028300     05  SEQ-TABLE-ENTRY OCCURS 50 TIMES
028400                 INDEXED BY SEQ-IDX.
028500         10  SEQ-TBL-NAME            PIC X(20).
028600         10  SEQ-TBL-VALUE           PIC S9(7)  COMP-3.
028700
028800*--- BUILT BY 400-GET-NEXT-ACCOUNT-NO, CONSUMED BY 500.
028900 01  WS-NEW-ACCOUNT-FIELDS.
029000*--- RAW SEQUENCE NUMBER PULLED FROM THE 'ACCOUNT' COUNTER.
029100     05  WS-NEW-ACCOUNT-SEQ          PIC S9(7)  COMP-3 VALUE 0.
029200*--- ZERO-FILLED ACCOUNT NUMBER -- 'SV' PLUS 8 DIGITS.
029300     05  WS-NEW-ACCOUNT-ID.
029400*--- 'SV' PREFIX IDENTIFIES A SAVINGS ACCOUNT NUMBER AT A GLANCE.
029500         10  FILLER                  PIC X(02) VALUE 'SV'.
029600         10  WS-NEW-ACCOUNT-SEQ-ED   PIC 9(08).
029700*--- THE LIMIT IN EFFECT FOR THIS REQUEST -- REQUESTED VALUE OR
029800*--- THE SHOP DEFAULT OF 5, SET BY 300-EDIT-ACCT-REQUEST.
029900*--- SET BY 300-EDIT-ACCT-REQUEST, CONSUMED BY 500.
030000     05  WS-EFFECTIVE-LIMIT          PIC 9(03) VALUE 0.
030100     05  FILLER                      PIC X(10) VALUE SPACES.
030200
030300*--- BUILT BY 555-SCAN-FOR-TRAN-SEQ, CONSUMED BY 550 WHEN AN
030400*--- OPENING DEPOSIT IS BEING POSTED.
030500 01  WS-NEW-TRAN-FIELDS.
030600*--- RAW SEQUENCE NUMBER PULLED FROM THE 'TRANSACTION' COUNTER.
030700     05  WS-NEW-TRAN-SEQ             PIC S9(7) COMP-3 VALUE 0.
030800*--- ZERO-FILLED TICKET NUMBER -- 'TR' PLUS 8 DIGITS.
030900     05  WS-NEW-TRAN-ID.
031000*--- 'TR' PREFIX MATCHES THE TICKET NUMBERS SAVPOST ISSUES.
031100         10  FILLER                  PIC X(02) VALUE 'TR'.
031200         10  WS-NEW-TRAN-SEQ-ED      PIC 9(08).
031300
031400*--- REASON TEXT FOR THE CURRENT REQUEST'S REJECT LINE, IF ANY.
031500*--- RESET TO SPACES AT THE TOP OF EVERY REQUEST IN 100.
031600 01  WS-REJECT-REASON                PIC X(40) VALUE SPACES.
031700
031800*--- REPORT LINES -----------------------------------------------
031900*--- RUN HEADER -- DATE/TIME OF THIS RUN, PRINTED ON PAGE 1 ONLY.
032000 01  RPT-HEADER1.
032100     05  FILLER                      PIC X(40)
032200              VALUE 'SAVACCR - SAVINGS ACCOUNT CREATION RUN  '.
032300*--- RUN MONTH, EDITED FROM WS-CURRENT-MM.
032400     05  RPT-HDR-MM                  PIC 99.
032500     05  FILLER                      PIC X VALUE '/'.
032600*--- RUN DAY, EDITED FROM WS-CURRENT-DD.
032700     05  RPT-HDR-DD                  PIC 99.
032800     05  FILLER                      PIC X VALUE '/'.
032900*--- RUN YEAR, FULL 4 DIGITS SINCE Y2K99.
033000     05  RPT-HDR-CCYY                PIC 9999.
033100     05  FILLER                      PIC X(20)
033200              VALUE '  (MM/DD/CCYY) TIME:'.
033300*--- RUN HOUR, EDITED FROM WS-CURRENT-HH.
033400     05  RPT-HDR-HH                  PIC 99.
033500     05  FILLER                      PIC X VALUE ':'.
033600*--- RUN MINUTE, EDITED FROM WS-CURRENT-MN.
033700     05  RPT-HDR-MIN                 PIC 99.
033800     05  FILLER                      PIC X(38) VALUE SPACES.
033900
034000*--- ONE LINE PER REJECTED REQUEST.
034100 01  RPT-REJECT-LINE.
034200     05  FILLER                      PIC X(11)
034300              VALUE '  REJECTED '.
034400*--- CUSTOMER FROM THE REJECTED REQUEST.
034500     05  RPT-REJ-CUSTOMER-ID         PIC X(10).
034600     05  FILLER                      PIC X(03) VALUE SPACES.
034700*--- MOVED IN FROM WS-REJECT-REASON.
034800     05  RPT-REJ-REASON              PIC X(40).
034900     05  FILLER                      PIC X(68) VALUE SPACES.
035000
035100*--- ONE LINE PER ACCOUNT OPENED.
035200 01  RPT-ACCEPT-LINE.
035300     05  FILLER                      PIC X(11)
035400              VALUE '  CREATED  '.
035500*--- THE NEWLY ASSIGNED ACCOUNT NUMBER.
035600     05  RPT-ACC-ACCOUNT-ID          PIC X(10).
035700     05  FILLER                      PIC X(03) VALUE SPACES.
035800*--- OWNING CUSTOMER OF THE NEW ACCOUNT.
035900     05  RPT-ACC-CUSTOMER-ID         PIC X(10).
036000     05  FILLER                      PIC X(03) VALUE SPACES.
036100*--- MONTHLY MOVEMENT LIMIT IN EFFECT FOR THE NEW ACCOUNT.
036200     05  RPT-ACC-LIMIT               PIC ZZ9.
036300     05  FILLER                      PIC X(92) VALUE SPACES.
036400
036500*--- END-OF-JOB COUNTS HEADING.
036600 01  RPT-STATS-HDR1.
036700     05  FILLER PIC X(30) VALUE 'ACCOUNT CREATION RUN TOTALS: '.
036800     05  FILLER PIC X(102) VALUE SPACES.
036900
037000*--- ONE LINE PER COUNT (REQUESTS READ / CREATED / REJECTED).
037100 01  RPT-STATS-DETAIL.
037200*--- ONE OF: REQUESTS READ / ACCOUNTS CREATED / ACCOUNTS REJECTED.
037300     05  RPT-STATS-LABEL             PIC X(30).
037400*--- EDITED COUNT, COMMA-PUNCTUATED FOR THE PRINTED REPORT.
037500     05  RPT-STATS-VALUE             PIC ZZZ,ZZZ,ZZ9.
037600     05  FILLER                      PIC X(93) VALUE SPACES.
037700****************************************************************
037800 PROCEDURE DIVISION.
037900****************************************************************
038000*--- DRIVES THE WHOLE ACCOUNT CREATION RUN: OPEN THE MASTERS, LOAD
038100*--- THE IN-MEMORY TABLES, WORK THE REQUEST FILE ONE RECORD AT A
038200*--- TIME, REWRITE THE SEQUENCE FILE, PRINT THE END-OF-JOB COUNTS.
038300 000-MAIN-LINE.
038400*--- SYSTEM DATE/TIME, HELD FOR THE WHOLE RUN.  Y2K99: 4-DIGIT YR.
038500     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
038600     ACCEPT WS-CURRENT-TIME FROM TIME.
038700*--- OPERATOR-VISIBLE START MESSAGE -- GOES TO THE JOBLOG.
038800     DISPLAY 'SAVACCR STARTED - DATE ' WS-CURRENT-DATE
038900             ' TIME ' WS-CURRENT-TIME.
039000
039100*--- OPEN EVERYTHING, THEN PRIME THE REPORT HEADING.
039200     PERFORM 700-OPEN-FILES       THRU 700-EXIT.
039300     PERFORM 800-INIT-REPORT      THRU 800-EXIT.
039400*--- LOAD THE OLD ACCOUNT MASTER (COPYING IT TO THE NEW MASTER AS
039500*--- IT GOES) AND THE SEQUENCE-FILE COUNTER TABLE INTO MEMORY.
039600     PERFORM 710-LOAD-ACCOUNT-TABLE THRU 710-EXIT.
039700     PERFORM 720-LOAD-SEQUENCE-TABLE THRU 720-EXIT.
039800*--- PRIMING READ OF THE REQUEST FILE.
039900     PERFORM 730-READ-ACCOUNT-REQUEST THRU 730-EXIT.
040000
040100*--- MAIN PROCESSING LOOP -- ONE PASS PER ACCOUNT-OPENING REQUEST.
040200     PERFORM 100-PROCESS-ACCT-REQUEST THRU 100-EXIT
040300             UNTIL ACCTREQ-EOF.
040400
040500*--- REWRITE THE (POSSIBLY UPDATED) SEQUENCE TABLE, PRINT TOTALS,
040600*--- CLOSE EVERYTHING, AND RETURN CONTROL TO THE OPERATING SYSTEM.
040700     PERFORM 790-WRITE-SEQUENCE-TABLE THRU 790-EXIT.
040800     PERFORM 850-REPORT-ACCR-STATS THRU 850-EXIT.
040900     PERFORM 795-CLOSE-FILES      THRU 795-EXIT.
041000     GOBACK.
041100
041200*--- ONE PASS OF THIS PARAGRAPH PER ACCOUNT-OPENING REQUEST.  EDIT
041300*--- THE REQUEST, CHECK FOR A DUPLICATE CUSTOMER, THEN EITHER BUILD
041400*--- THE NEW ACCOUNT (AND POST ITS OPENING DEPOSIT) OR REJECT IT.
041500 100-PROCESS-ACCT-REQUEST.
041600*--- COUNT THE REQUEST AND RESET THE PER-REQUEST SWITCHES.
041700     ADD 1 TO WS-REQUESTS-READ.
041800*--- EVERY REQUEST STARTS OPTIMISTIC -- ONLY AN EDIT OR DUPLICATE
041900*--- FAILURE TURNS THIS SWITCH OFF BELOW.
042000     MOVE 'Y' TO WS-REQUEST-VALID-SW.
042100*--- CLEAR OUT LAST REQUEST'S REJECT TEXT, IF ANY.
042200     MOVE SPACES TO WS-REJECT-REASON.
042300
042400*--- REQUIRED-FIELD AND DEFAULT-LIMIT EDITS.
042500*--- THIS MAY TURN WS-REQUEST-VALID-SW OFF; THE DUPLICATE CHECK
042600*--- BELOW IS SKIPPED WHEN IT DOES.
042700     PERFORM 300-EDIT-ACCT-REQUEST THRU 300-EXIT.
042800
042900*--- ONLY BOTHER WITH THE DUPLICATE-CUSTOMER CHECK IF THE REQUEST
043000*--- STILL LOOKS GOOD -- NO SENSE SCANNING THE TABLE FOR A
043100*--- REQUEST THAT IS GOING TO BE REJECTED ANYWAY.
043200     IF REQUEST-IS-VALID
043300         PERFORM 320-CHECK-DUPLICATE-CUSTOMER THRU 320-EXIT
043400     END-IF.
043500
043600*--- STILL VALID AFTER BOTH CHECKS?  OPEN THE ACCOUNT AND POST ITS
043700*--- OPENING DEPOSIT (IF ANY).  OTHERWISE WRITE THE REJECT LINE.
043800     IF REQUEST-IS-VALID
043900*--- DRAW THE NEW ACCOUNT NUMBER BEFORE BUILDING THE RECORD.
044000         PERFORM 400-GET-NEXT-ACCOUNT-NO    THRU 400-EXIT
044100*--- WRITE THE NEW MASTER RECORD AND THE ACCEPT LINE.
044200         PERFORM 500-BUILD-AND-WRITE-ACCOUNT THRU 500-EXIT
044300*--- NO-OP WHEN THE REQUEST CARRIED NO OPENING AMOUNT.
044400         PERFORM 550-POST-OPENING-DEPOSIT    THRU 550-EXIT
044500*--- BUMP THE ACCEPT COUNT FOR THE END-OF-JOB TOTALS.
044600         ADD 1 TO WS-ACCOUNTS-CREATED
044700     ELSE
044800*--- PRINT THE REASON TEXT SET BY WHICHEVER CHECK FAILED.
044900         PERFORM 600-WRITE-REJECT-LINE       THRU 600-EXIT
045000*--- BUMP THE REJECT COUNT FOR THE END-OF-JOB TOTALS.
045100         ADD 1 TO WS-ACCOUNTS-REJECTED
045200     END-IF.
045300
045400*--- NEXT REQUEST.
045500     PERFORM 730-READ-ACCOUNT-REQUEST THRU 730-EXIT.
045600 100-EXIT.
045700     EXIT.
045800
045900*--- CUSTOMER ID IS THE ONLY REQUIRED FIELD ON THIS REQUEST.  A
046000*--- BLANK OR ZERO LIMIT IS NOT AN ERROR -- IT MEANS "USE THE SHOP
046100*--- DEFAULT", HANDLED BELOW RATHER THAN REJECTED.
046200 300-EDIT-ACCT-REQUEST.
046300*--- MISSING CUSTOMER ID IS THE ONLY HARD REJECT IN THIS PARAGRAPH.
046400     IF ACQ-CUSTOMER-ID = SPACES OR LOW-VALUES
046500*--- FLIP THE VALID SWITCH OFF AND LOAD THE REJECT TEXT PRINTED
046600*--- LATER BY 600-WRITE-REJECT-LINE.
046700         MOVE 'N' TO WS-REQUEST-VALID-SW
046800         MOVE 'CUSTOMER ID IS REQUIRED' TO WS-REJECT-REASON
046900*--- NOTHING ELSE IN THIS PARAGRAPH MATTERS ONCE THE REQUEST IS
047000*--- ALREADY FAILED -- SKIP STRAIGHT TO THE EXIT.
047100         GO TO 300-EXIT
047200     END-IF.
047300
047400*--- ZERO LIMIT MEANS "NOT SUPPLIED" -- SUBSTITUTE THE SHOP
047500*--- DEFAULT OF 5 MOVEMENTS PER MONTH RATHER THAN REJECTING.
047600*--- THIS IS THE SHOP-DEFAULT RULE -- SEE THE SAVACCT FIELD NOTES
047700*--- FOR ACR-MONTHLY-MOVEMENT-LIMIT.
047800     IF ACQ-MONTHLY-MOVEMENT-LIMIT = ZERO
047900         MOVE 5 TO WS-EFFECTIVE-LIMIT
048000     ELSE
048100         MOVE ACQ-MONTHLY-MOVEMENT-LIMIT TO WS-EFFECTIVE-LIMIT
048200     END-IF.
048300 300-EXIT.
048400     EXIT.
048500
048600*--- A CUSTOMER MAY HOLD ONLY ONE SAVINGS ACCOUNT.  THE IN-MEMORY
048700*--- CUSTOMER TABLE BUILT BY 710 (AND KEPT CURRENT BY 500) IS
048800*--- SCANNED LINEARLY -- THE REQUEST VOLUME DOES NOT JUSTIFY A
048900*--- SORTED/INDEXED LOOKUP FOR THIS SHOP'S FILE SIZES.
049000 320-CHECK-DUPLICATE-CUSTOMER.
049100*--- RESET THE FOUND SWITCH AND THE SCAN INDEX BEFORE EVERY CALL --
049200*--- THIS PARAGRAPH RUNS ONCE PER VALID REQUEST.
049300     MOVE 'N' TO WS-DUPLICATE-FOUND-SW.
049400     SET ACR-IDX TO 1.
049500*--- AN EMPTY TABLE (FIRST EVER RUN) NEEDS NO SCAN AT ALL.
049600     IF WS-ACCT-TABLE-COUNT > 0
049700*--- WALK THE TABLE ONE ENTRY AT A TIME UNTIL A MATCH IS FOUND OR
049800*--- THE WHOLE TABLE HAS BEEN CHECKED.
049900         PERFORM 325-SCAN-ACCOUNT-TABLE THRU 325-EXIT
050000                 UNTIL ACR-IDX > WS-ACCT-TABLE-COUNT
050100                    OR DUPLICATE-CUSTOMER-FOUND
050200     END-IF.
050300
050400*--- A MATCH FAILS THE REQUEST WITH ITS OWN REASON TEXT.
050500     IF DUPLICATE-CUSTOMER-FOUND
050600         MOVE 'N' TO WS-REQUEST-VALID-SW
050700         MOVE 'CUSTOMER ALREADY HAS A SAVING ACCOUNT'
050800                                        TO WS-REJECT-REASON
050900     END-IF.
051000 320-EXIT.
051100     EXIT.
051200
051300*--- ONE TABLE ENTRY PER CALL -- PERFORMED UNTIL THE CUSTOMER ID
051400*--- MATCHES OR THE TABLE IS EXHAUSTED.
051500 325-SCAN-ACCOUNT-TABLE.
051600*--- COMPARE THIS ENTRY'S CUSTOMER ID AGAINST THE REQUEST.
051700     IF ACR-TBL-CUSTOMER-ID (ACR-IDX) = ACQ-CUSTOMER-ID
051800         MOVE 'Y' TO WS-DUPLICATE-FOUND-SW
051900     END-IF.
052000*--- ADVANCE TO THE NEXT TABLE ENTRY FOR THE NEXT CALL.
052100     SET ACR-IDX UP BY 1.
052200 325-EXIT.
052300     EXIT.
052400
052500*--- NEW ACCOUNT NUMBERS COME FROM THE "ACCOUNT" COUNTER IN THE
052600*--- SEQUENCE FILE TABLE -- THE SAME NAMED-COUNTER FACILITY SAVPOST
052700*--- USES FOR OPERATION NUMBERS, JUST A DIFFERENT COUNTER NAME.
052800 400-GET-NEXT-ACCOUNT-NO.
052900     MOVE 'N' TO WS-SEQ-FOUND-SW.
053000     SET SEQ-IDX TO 1.
053100*--- SCAN UNTIL THE "ACCOUNT" ENTRY IS FOUND AND BUMPED.
053200     PERFORM 405-SCAN-FOR-ACCOUNT-SEQ THRU 405-EXIT
053300             UNTIL SEQ-IDX > WS-SEQ-TABLE-COUNT
053400                OR SEQ-FOUND.
053500*--- ZERO-FILLED EDIT OF THE NEW SEQUENCE NUMBER FOR THE ACCOUNT ID.
053600*--- EDITED FORM FEEDS DIRECTLY INTO WS-NEW-ACCOUNT-ID BELOW.
053700     MOVE WS-NEW-ACCOUNT-SEQ TO WS-NEW-ACCOUNT-SEQ-ED.
053800 400-EXIT.
053900     EXIT.
054000
054100*--- LOOKS UP THE "ACCOUNT" ENTRY IN THE SEQUENCE TABLE AND BUMPS
054200*--- IT BY ONE.  THE NEW VALUE IS LEFT IN WS-NEW-ACCOUNT-SEQ.
054300 405-SCAN-FOR-ACCOUNT-SEQ.
054400     IF SEQ-TBL-NAME (SEQ-IDX) = 'ACCOUNT'
054500         ADD 1 TO SEQ-TBL-VALUE (SEQ-IDX)
054600         MOVE SEQ-TBL-VALUE (SEQ-IDX) TO WS-NEW-ACCOUNT-SEQ
054700         MOVE 'Y' TO WS-SEQ-FOUND-SW
054800     ELSE
054900         SET SEQ-IDX UP BY 1
055000     END-IF.
055100 405-EXIT.
055200     EXIT.
055300
055400*--- WRITES THE NEW ACCOUNT RECORD TO THE OUTGOING MASTER, PRINTS
055500*--- THE ACCEPT LINE ON THE REPORT, AND ADDS THE CUSTOMER TO THE
055600*--- IN-MEMORY DUPLICATE-CHECK TABLE SO A LATER REQUEST IN THIS
055700*--- SAME RUN FOR THE SAME CUSTOMER IS ALSO CAUGHT.
055800 500-BUILD-AND-WRITE-ACCOUNT.
055900*--- NEW ACCOUNT ID, OWNING CUSTOMER, AND EFFECTIVE LIMIT.
056000*--- 'SV' PREFIX PLUS THE 8-DIGIT SEQUENCE NUMBER FROM 400.
056100     MOVE WS-NEW-ACCOUNT-ID        TO ACRO-ACCOUNT-ID.
056200*--- OWNING CUSTOMER CARRIED STRAIGHT FROM THE REQUEST RECORD.
056300     MOVE ACQ-CUSTOMER-ID          TO ACRO-CUSTOMER-ID.
056400*--- REQUESTED VALUE, OR THE DEFAULT OF 5 SET BY 300.
056500     MOVE WS-EFFECTIVE-LIMIT       TO ACRO-MONTHLY-MOVEMENT-LIMIT.
056600*--- APPENDS BEHIND THE COPIED-THROUGH OLD MASTER RECORDS.
056700     WRITE ACRO-ACCOUNT-RECORD.
056800*--- A BAD WRITE TO THE NEW MASTER IS FATAL -- THE RUN CANNOT
056900*--- DELIVER A TRUSTWORTHY MASTER IF EVEN ONE RECORD FAILED.
057000     IF WS-ACCTO-STATUS NOT = '00'
057100         DISPLAY 'SAVACCR ERROR WRITING ACCOUNT MASTER. RC: '
057200                  WS-ACCTO-STATUS
057300         MOVE 16 TO RETURN-CODE
057400     END-IF.
057500
057600*--- ACCEPT LINE FOR THE LISTING.
057700*--- FIRST COLUMN OF THE ACCEPT LINE.
057800     MOVE WS-NEW-ACCOUNT-ID  TO RPT-ACC-ACCOUNT-ID.
057900*--- SECOND COLUMN OF THE ACCEPT LINE.
058000     MOVE ACQ-CUSTOMER-ID    TO RPT-ACC-CUSTOMER-ID.
058100*--- THIRD COLUMN -- LIMIT IN EFFECT FOR THE NEW ACCOUNT.
058200     MOVE WS-EFFECTIVE-LIMIT TO RPT-ACC-LIMIT.
058300     WRITE REPORT-RECORD FROM RPT-ACCEPT-LINE AFTER 1.
058400
058500*--- KEEP THE IN-MEMORY DUPLICATE-CHECK TABLE CURRENT SO A LATER
058600*--- REQUEST IN THIS SAME RUN FOR THE SAME CUSTOMER IS ALSO
058700*--- CAUGHT BY 320-CHECK-DUPLICATE-CUSTOMER.
058800     IF WS-ACCT-TABLE-COUNT < WS-ACCT-TABLE-MAX
058900         ADD 1 TO WS-ACCT-TABLE-COUNT
059000         MOVE ACQ-CUSTOMER-ID TO ACR-TBL-CUSTOMER-ID (WS-ACCT-TABLE-COUNT)
059100     END-IF.
059200 500-EXIT.
059300     EXIT.
059400
059500*--- CR-2280 (02/28/89) -- IF THE REQUEST CARRIED A NONZERO OPENING
059600*--- AMOUNT, POST IT AS THE ACCOUNT'S FIRST TRANSACTION-MASTER
059700*--- RECORD SO THE BALANCE (NEVER STORED ON THE ACCOUNT RECORD
059800*--- ITSELF) COMES OUT RIGHT THE FIRST TIME SAVBALQ OR SAVPOST
059900*--- ADDS UP THE LOG.
060000 550-POST-OPENING-DEPOSIT.
060100*--- ZERO OPENING AMOUNT MEANS NO DEPOSIT TO POST -- LEAVE QUIETLY.
060200     IF ACQ-OPENING-AMOUNT NOT = ZERO
060300*--- RESET BEFORE SCANNING THE SEQUENCE TABLE FOR 'TRANSACTION'.
060400         MOVE 'N' TO WS-SEQ-FOUND-SW
060500         SET SEQ-IDX TO 1
060600*--- DRAW THE NEXT "TRANSACTION" TICKET NUMBER, SAME FACILITY
060700*--- SAVPOST USES FOR EVERY OTHER POSTING.
060800         PERFORM 555-SCAN-FOR-TRAN-SEQ THRU 555-EXIT
060900                 UNTIL SEQ-IDX > WS-SEQ-TABLE-COUNT
061000                    OR SEQ-FOUND
061100*--- EDITED FORM FEEDS INTO WS-NEW-TRAN-ID BELOW.
061200         MOVE WS-NEW-TRAN-SEQ       TO WS-NEW-TRAN-SEQ-ED
061300*--- BUILD THE TRANSACTION RECORD -- SAME SHAPE SAVPOST WRITES.
061400         MOVE WS-NEW-TRAN-ID        TO TRM-TRAN-ID
061500         MOVE WS-NEW-TRAN-SEQ       TO TRM-OPERATION-NUMBER
061600         MOVE WS-CURRENT-DATE-R     TO TRM-REGISTER-DATE-R
061700         MOVE WS-CURRENT-HH         TO TRM-REGISTER-TIME-HH
061800         MOVE WS-CURRENT-MN         TO TRM-REGISTER-TIME-MM
061900         MOVE WS-CURRENT-SS         TO TRM-REGISTER-TIME-SS
062000         MOVE WS-NEW-ACCOUNT-ID     TO TRM-ACCOUNT-ID
062100         MOVE 'BRANCH'              TO TRM-AGENT
062200         MOVE 'OPENING DEPOSIT'     TO TRM-DESCRIPTION
062300         MOVE ACQ-OPENING-AMOUNT    TO TRM-AMOUNT
062400         WRITE TRM-TRANSACTION-RECORD
062500*--- A BAD WRITE HERE IS ALSO FATAL -- AN ACCOUNT WITH A DROPPED
062600*--- OPENING DEPOSIT WOULD SHOW THE WRONG BALANCE FOREVER AFTER.
062700         IF WS-TRANM-STATUS NOT = '00'
062800             DISPLAY 'SAVACCR ERROR WRITING TRANS MASTER. RC: '
062900                      WS-TRANM-STATUS
063000             MOVE 16 TO RETURN-CODE
063100         END-IF
063200     END-IF.
063300 550-EXIT.
063400     EXIT.
063500
063600*--- SAME LINEAR-SCAN TECHNIQUE AS 405, AGAINST THE "TRANSACTION"
063700*--- COUNTER INSTEAD OF THE "ACCOUNT" COUNTER.
063800 555-SCAN-FOR-TRAN-SEQ.
063900     IF SEQ-TBL-NAME (SEQ-IDX) = 'TRANSACTION'
064000         ADD 1 TO SEQ-TBL-VALUE (SEQ-IDX)
064100         MOVE SEQ-TBL-VALUE (SEQ-IDX) TO WS-NEW-TRAN-SEQ
064200         MOVE 'Y' TO WS-SEQ-FOUND-SW
064300     ELSE
064400         SET SEQ-IDX UP BY 1
064500     END-IF.
064600 555-EXIT.
064700     EXIT.
064800
064900*--- ONE LINE PER REJECTED REQUEST, WITH THE REASON TEXT SET BY
065000*--- WHICHEVER EDIT OR DUPLICATE CHECK FAILED THE REQUEST.
065100 600-WRITE-REJECT-LINE.
065200*--- FIRST COLUMN OF THE REJECT LINE.
065300     MOVE ACQ-CUSTOMER-ID   TO RPT-REJ-CUSTOMER-ID.
065400*--- REASON TEXT SET BY WHICHEVER CHECK FAILED THE REQUEST.
065500     MOVE WS-REJECT-REASON  TO RPT-REJ-REASON.
065600*--- SINGLE-SPACE, SAME AS THE ACCEPT LINE.
065700     WRITE REPORT-RECORD FROM RPT-REJECT-LINE AFTER 1.
065800 600-EXIT.
065900     EXIT.
066000
066100*--- OPENS ALL SEVEN FILES FOR THE RUN.  ANY NONZERO FILE STATUS
066200*--- HERE IS FATAL -- THE RUN CANNOT PROCEED WITHOUT BOTH MASTERS
066300*--- AND THE SEQUENCE FILE.
066400 700-OPEN-FILES.
066500*--- THREE INPUT, THREE OUTPUT, ONE EXTEND -- ALL IN ONE OPEN
066600*--- STATEMENT, SHOP HABIT FOR A FIXED, SMALL FILE SET.
066700     OPEN INPUT  ACCOUNT-MASTER-IN
066800                 ACCOUNT-REQUESTS
066900                 SEQUENCE-FILE-IN
067000          OUTPUT ACCOUNT-MASTER-OUT
067100                 SEQUENCE-FILE-OUT
067200                 CREATE-REPORT
067300          EXTEND TRANSACTION-MASTER.
067400
067500*--- CHECK THE THREE FILES WHOSE ABSENCE WOULD MAKE THE RUN
067600*--- MEANINGLESS.  THE OUTPUT/EXTEND OPENS ARE NOT CHECKED HERE --
067700*--- A BAD STATUS ON THOSE SURFACES THE FIRST TIME THEY ARE WRITTEN.
067800     IF WS-ACCTI-STATUS NOT = '00'
067900         DISPLAY 'SAVACCR ERROR OPENING ACCOUNT MASTER IN. RC: '
068000                  WS-ACCTI-STATUS
068100         MOVE 16 TO RETURN-CODE
068200         GO TO 700-EXIT
068300     END-IF.
068400     IF WS-ACCTREQ-STATUS NOT = '00'
068500         DISPLAY 'SAVACCR ERROR OPENING ACCOUNT REQUESTS. RC: '
068600                  WS-ACCTREQ-STATUS
068700         MOVE 16 TO RETURN-CODE
068800         GO TO 700-EXIT
068900     END-IF.
069000     IF WS-SEQI-STATUS NOT = '00'
069100         DISPLAY 'SAVACCR ERROR OPENING SEQUENCE FILE IN. RC: '
069200                  WS-SEQI-STATUS
069300         MOVE 16 TO RETURN-CODE
069400         GO TO 700-EXIT
069500     END-IF.
069600 700-EXIT.
069700     EXIT.
069800
069900*--- OLD-MASTER-IN / NEW-MASTER-OUT: EVERY EXISTING ACCOUNT RECORD
070000*--- IS COPIED STRAIGHT THROUGH TO THE OUTGOING MASTER AND ALSO
070100*--- LOADED INTO THE IN-MEMORY CUSTOMER TABLE FOR THE DUPLICATE
070200*--- CHECK.  NEW ACCOUNTS BUILT BY THIS RUN ARE APPENDED BY 500
070300*--- AFTER THIS LOOP FINISHES, SO THE MASTER STAYS IN ACCOUNT-ID
070400*--- ORDER (SEQUENTIAL IDS APPENDED TO AN ALREADY-SORTED FILE).
070500 710-LOAD-ACCOUNT-TABLE.
070600*--- COPY THE OLD ACCOUNT MASTER THROUGH TO THE NEW ONE AND, AS
070700*--- EACH RECORD GOES BY, REMEMBER ITS CUSTOMER ID SO THE
070800*--- DUPLICATE-ACCOUNT CHECK CAN RUN AGAINST MEMORY INSTEAD OF
070900*--- RE-READING THE MASTER FOR EVERY REQUEST.
071000     READ ACCOUNT-MASTER-IN
071100         AT END
071200             GO TO 710-EXIT
071300     END-READ.
071400*--- READ / WRITE-THROUGH / TABLE-LOAD, REPEATED UNTIL END OF THE
071500*--- INCOMING MASTER.
071600 710-COPY-LOOP.
071700     IF WS-ACCTI-STATUS = '10'
071800         GO TO 710-EXIT
071900     END-IF.
072000*--- STRAIGHT COPY THROUGH -- NOTHING ON AN EXISTING RECORD CHANGES.
072100*--- FIELD-BY-FIELD GROUP MOVE -- SAME LAYOUT BOTH SIDES.
072200     MOVE ACRI-ACCOUNT-RECORD TO ACRO-ACCOUNT-RECORD.
072300*--- APPENDS BEHIND THE COPIED-THROUGH OLD MASTER RECORDS.
072400     WRITE ACRO-ACCOUNT-RECORD.
072500*--- REMEMBER THE CUSTOMER ID FOR THE DUPLICATE CHECK, IF ROOM.
072600     IF WS-ACCT-TABLE-COUNT < WS-ACCT-TABLE-MAX
072700         ADD 1 TO WS-ACCT-TABLE-COUNT
072800         MOVE ACRI-CUSTOMER-ID
072900                 TO ACR-TBL-CUSTOMER-ID (WS-ACCT-TABLE-COUNT)
073000     END-IF.
073100     READ ACCOUNT-MASTER-IN
073200         AT END
073300             MOVE '10' TO WS-ACCTI-STATUS
073400     END-READ.
073500     GO TO 710-COPY-LOOP.
073600 710-EXIT.
073700     EXIT.
073800
073900*--- THE SEQUENCE FILE IS SMALL (ONE RECORD PER NAMED COUNTER) --
074000*--- READ IT ENTIRELY INTO SEQ-TABLE-AREA SO 400 AND 555 CAN
074100*--- UPDATE IT IN MEMORY.
074200 720-LOAD-SEQUENCE-TABLE.
074300     READ SEQUENCE-FILE-IN
074400         AT END
074500             GO TO 720-EXIT
074600     END-READ.
074700*--- ONE COUNTER RECORD PER ITERATION.
074800 720-READ-LOOP.
074900     IF WS-SEQI-STATUS = '10'
075000         GO TO 720-EXIT
075100     END-IF.
075200*--- ONE MORE NAMED COUNTER LOADED INTO MEMORY.
075300     ADD 1 TO WS-SEQ-TABLE-COUNT.
075400*--- COUNTER NAME, E.G. 'ACCOUNT' OR 'TRANSACTION'.
075500     MOVE SEQI-SEQUENCE-NAME  TO SEQ-TBL-NAME (WS-SEQ-TABLE-COUNT).
075600*--- LAST VALUE ISSUED -- THE NEXT CALLER ADDS 1 BEFORE USE.
075700     MOVE SEQI-SEQUENCE-VALUE TO SEQ-TBL-VALUE (WS-SEQ-TABLE-COUNT).
075800     READ SEQUENCE-FILE-IN
075900         AT END
076000             MOVE '10' TO WS-SEQI-STATUS
076100     END-READ.
076200     GO TO 720-READ-LOOP.
076300 720-EXIT.
076400     EXIT.
076500
076600*--- PRIMING READ AND EVERY SUBSEQUENT READ OF THE REQUEST FILE
076700*--- GO THROUGH HERE.
076800 730-READ-ACCOUNT-REQUEST.
076900     READ ACCOUNT-REQUESTS
077000         AT END
077100             MOVE 'Y' TO WS-ACCTREQ-EOF
077200     END-READ.
077300 730-EXIT.
077400     EXIT.
077500
077600*--- CR-6190 (06/20/02) -- UPSI-0 ON SKIPS THIS REWRITE ENTIRELY SO
077700*--- A TEST RUN CAN BE REPEATED WITHOUT BURNING SEQUENCE NUMBERS.
077800*--- PRODUCTION RUNS (UPSI-0 OFF) ALWAYS REWRITE THE WHOLE TABLE.
077900 790-WRITE-SEQUENCE-TABLE.
078000     IF TEST-MODE-SWITCH
078100         DISPLAY 'SAVACCR UPSI-0 ON - TEST MODE, SEQUENCE FILE'
078200         DISPLAY '        NOT REWRITTEN THIS RUN'
078300         GO TO 790-EXIT
078400     END-IF.
078500     SET SEQ-IDX TO 1.
078600     PERFORM 792-WRITE-SEQ-ENTRY THRU 792-EXIT
078700             UNTIL SEQ-IDX > WS-SEQ-TABLE-COUNT.
078800 790-EXIT.
078900     EXIT.
079000
079100*--- ONE OUTGOING SEQUENCE RECORD PER TABLE ENTRY.
079200 792-WRITE-SEQ-ENTRY.
079300*--- REWRITE EACH TABLE ENTRY BACK OUT TO THE NEW SEQUENCE FILE.
079400     MOVE SEQ-TBL-NAME (SEQ-IDX)  TO SEQO-SEQUENCE-NAME.
079500*--- POSSIBLY BUMPED THIS RUN BY 400 OR 555.
079600     MOVE SEQ-TBL-VALUE (SEQ-IDX) TO SEQO-SEQUENCE-VALUE.
079700     WRITE SEQO-COUNTER-RECORD.
079800     SET SEQ-IDX UP BY 1.
079900 792-EXIT.
080000     EXIT.
080100
080200*--- CLOSES EVERYTHING STILL OPEN AT END OF RUN.
080300 795-CLOSE-FILES.
080400     CLOSE ACCOUNT-MASTER-IN
080500           ACCOUNT-MASTER-OUT
080600           ACCOUNT-REQUESTS
080700           TRANSACTION-MASTER
080800           SEQUENCE-FILE-IN
080900           SEQUENCE-FILE-OUT
081000           CREATE-REPORT.
081100 795-EXIT.
081200     EXIT.
081300
081400*--- PRINTS THE RUN HEADER ON A NEW PAGE BEFORE THE FIRST DETAIL
081500*--- OR REJECT LINE IS WRITTEN.
081600 800-INIT-REPORT.
081700*--- RUN DATE, SYSTEM CLOCK, EDITED INTO THE HEADING LINE.
081800     MOVE WS-CURRENT-MM   TO RPT-HDR-MM.
081900     MOVE WS-CURRENT-DD   TO RPT-HDR-DD.
082000     MOVE WS-CURRENT-CCYY TO RPT-HDR-CCYY.
082100     MOVE WS-CURRENT-HH   TO RPT-HDR-HH.
082200     MOVE WS-CURRENT-MN   TO RPT-HDR-MIN.
082300     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.
082400 800-EXIT.
082500     EXIT.
082600
082700*--- END-OF-JOB COUNTS -- REQUESTS READ, ACCOUNTS CREATED, ACCOUNTS
082800*--- REJECTED.  SAME RPT-STATS-XXX LAYOUT STYLE USED BY SAVPOST'S
082900*--- POSTING RUN SUMMARY.
083000 850-REPORT-ACCR-STATS.
083100*--- DOUBLE-SPACE AHEAD OF THE STATS BLOCK FOR READABILITY.
083200     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
083300
083400*--- REQUESTS READ.
083500*--- FIRST OF THREE END-OF-JOB COUNT LINES.
083600     MOVE 'REQUESTS READ' TO RPT-STATS-LABEL.
083700     MOVE WS-REQUESTS-READ TO RPT-STATS-VALUE.
083800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.
083900
084000*--- ACCOUNTS CREATED.
084100*--- SECOND OF THREE END-OF-JOB COUNT LINES.
084200     MOVE 'ACCOUNTS CREATED' TO RPT-STATS-LABEL.
084300     MOVE WS-ACCOUNTS-CREATED TO RPT-STATS-VALUE.
084400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
084500
084600*--- ACCOUNTS REJECTED.
084700*--- THIRD AND LAST OF THE END-OF-JOB COUNT LINES.
084800     MOVE 'ACCOUNTS REJECTED' TO RPT-STATS-LABEL.
084900     MOVE WS-ACCOUNTS-REJECTED TO RPT-STATS-VALUE.
085000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
085100 850-EXIT.
085200     EXIT.
