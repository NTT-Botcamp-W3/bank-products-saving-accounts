000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF UNIBANK SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     SAVPOST.
000700 AUTHOR.         R. OKONKWO.
000800 INSTALLATION.   SYSTEMS GROUP - RETAIL BANKING APPLICATIONS.
000900 DATE-WRITTEN.   07/21/1986.
001000 DATE-COMPILED.  07/21/1986.
001100 SECURITY.       UNIBANK INTERNAL USE ONLY - BATCH PRODUCTION.
001200****************************************************************
001300* PROGRAM:  SAVPOST
001400*
001500* FUNCTION: POSTS DEPOSIT AND WITHDRAWAL REQUESTS AGAINST THE
001600*           SAVINGS ACCOUNT MASTER.  FOR EACH REQUEST THE ACCOUNT
001700*           MUST EXIST AND THE RESULTING BALANCE MUST NOT GO
001800*           NEGATIVE.  EVERY POSTED MOVEMENT IS STAMPED WITH THE
001900*           NEXT OPERATION NUMBER FROM THE TRANSACTION SEQUENCE
002000*           COUNTER AND WITH TODAY'S DATE/TIME, THEN APPENDED TO
002100*           THE TRANSACTION MASTER.  THE MASTER IS NEVER REWRITTEN
002200*           OR DELETED FROM -- IT IS AN APPEND-ONLY LOG.
002300*
002400*           RUNS AS THE SECOND STEP OF THE NIGHTLY SAVINGS CYCLE,
002500*           AFTER SAVACCR.  BALANCE IS NOT STORED ANYWHERE -- IT
002600*           IS RECOMPUTED EACH RUN AS THE SUM OF ALL PRIOR POSTED
002700*           TRANSACTIONS FOR THE ACCOUNT, PLUS THIS RUN'S PRIOR
002800*           REQUESTS FOR THE SAME ACCOUNT.
002900*
003000*-----------------------------------------------------------------
003100*   CHANGE LOG
003200*-----------------------------------------------------------------
003300*  07/21/86  ROK  ORIGINAL PROGRAM FOR SAVINGS CONVERSION
003400*  07/21/86  ROK  PROJECT SAV-001
003500*  11/03/87  ROK  CR-1123 ADDED REJECT REPORT LINE WITH REASON
003600*                 TEXT, SAME CHANGE MADE IN SAVACCR THIS RELEASE
003700*  05/19/90  DLW  CR-3361 BALANCE TABLE RAISED FROM 8000 TO
003800*                 20000 ENTRIES TO MATCH THE ACCOUNT TABLE SIZE
003900*  09/02/91  DLW  CR-4471 MONTHLY MOVEMENT LIMIT FIELD WIDENED TO
004000*                 9(3) IN SAVACCT, ACCOUNT TABLE LOAD UPDATED
004100*  03/11/99  TKS  Y2K99 PROJECT - REGISTER DATE/TIME STAMPED ON
004200*                 EVERY POSTED TRANSACTION IS NOW FULL 4-DIGIT
004300*                 YEAR THROUGHOUT.  TESTED OVER THE 12/31/1999 TO
004400*                 01/01/2000 ROLLOVER.  SIGNED OFF TKS 03/11/99
004500*  07/21/86  ROK  PROJECT SAV-001, PHASE 1 PROGRAM INVENTORY --
004600*                 SAVPOST RUNS SECOND IN THE NIGHTLY STREAM, AFTER
004700*                 SAVACCR HAS ADDED ANY NEW ACCOUNTS FOR THE NIGHT
004800*  11/03/87  ROK  CR-1123 REVIEWED REJECT TEXT AGAINST SAVACCR'S
004900*                 WORDING SO BOTH REPORTS READ THE SAME WAY
005000*  05/19/90  DLW  CR-3361 SPOT-CHECKED RUNTIME AGAINST THE LARGER
005100*                 BALANCE TABLE ON THE QA REGION, NO DEGRADATION
005200*  09/02/91  DLW  CR-4471 RAN CONVERSION JOB AGAINST PRODUCTION
005300*                 ACCOUNT MASTER BEFORE THIS RUN TO RE-EDIT LIMITS
005400*  03/11/99  TKS  Y2K99 SEQUENCE FILE AND ACCOUNT TABLE VALUES
005500*                 UNAFFECTED, REVIEWED AND SIGNED OFF SEPARATELY
005600*  06/20/02  PNM  CR-6191 UPSI-0 NOW SELECTS TEST MODE - SKIPS
005700*                 THE SEQUENCE FILE REWRITE, SAME AS SAVACCR
005800*  06/20/02  PNM  CR-6191 ALSO REVIEWED WHETHER THE BALANCE TABLE
005900*                 LOAD SHOULD BE SUPPRESSED UNDER TEST MODE -- LEFT
006000*                 ALONE, QA NEEDED REAL BALANCES TO VERIFY AGAINST
006100*  04/14/94  JBH  CR-5015 REVIEWED WHEN SAVBALQ'S TABLES WERE
006200*                 ENLARGED TO 20000 -- THIS PROGRAM'S TABLES RAISED
006300*                 TO MATCH IN THE SAME RELEASE
006400*  02/19/90  DLW  CR-3360 REVIEWED WHEN TRM-AGENT WAS WIDENED IN
006500*                 SAVTRAN -- THIS PROGRAM ONLY MOVES THE FIELD, NO
006600*                 SOURCE CHANGE NEEDED HERE, RECOMPILED FOR THE COPY
006700*-----------------------------------------------------------------
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.    IBM-370.
007100 OBJECT-COMPUTER.    IBM-370.
007200*--- C01 DRIVES THE REPORT'S PAGE EJECT.  UPSI-0 IS THE SHOP'S
007300*--- STANDARD TEST-MODE TOGGLE, SET BY THE JCL UPSI PARM.
007400 SPECIAL-NAMES.
007500     C01                  IS TOP-OF-FORM
007600     UPSI-0               ON  IS TEST-MODE-SWITCH
007700                          OFF IS PRODUCTION-SWITCH.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*--- LOADED READ-ONLY -- SAVPOST NEVER WRITES THE ACCOUNT MASTER.
008100     SELECT ACCOUNT-MASTER     ASSIGN TO ACCTMST
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         ACCESS MODE IS SEQUENTIAL
008400         FILE STATUS IS WS-ACCTM-STATUS.
008500
008600*--- OPENED TWICE THIS RUN -- INPUT TO LOAD BALANCES, THEN EXTEND
008700*--- TO APPEND NEWLY POSTED TRANSACTIONS.  SEE 700 AND 735.
008800     SELECT TRANSACTION-MASTER ASSIGN TO TRANMST
008900         ORGANIZATION IS SEQUENTIAL
009000         ACCESS MODE IS SEQUENTIAL
009100         FILE STATUS IS WS-TRANM-STATUS.
009200
009300*--- TODAY'S DEPOSIT/WITHDRAWAL REQUESTS, ONE PER POSTING.
009400     SELECT TRANSACTION-REQUESTS ASSIGN TO TRANREQ
009500         ORGANIZATION IS SEQUENTIAL
009600         ACCESS MODE IS SEQUENTIAL
009700         FILE STATUS IS WS-TRANREQ-STATUS.
009800
009900*--- NAMED-COUNTER TABLE, OLD SIDE.  SEE SAVSEQC REMARKS.
010000     SELECT SEQUENCE-FILE-IN  ASSIGN TO SEQIN
010100         ORGANIZATION IS SEQUENTIAL
010200         ACCESS MODE IS SEQUENTIAL
010300         FILE STATUS IS WS-SEQI-STATUS.
010400
010500*--- NAMED-COUNTER TABLE, NEW SIDE.  SKIPPED UNDER UPSI-0 TEST MODE.
010600     SELECT SEQUENCE-FILE-OUT ASSIGN TO SEQOUT
010700         ORGANIZATION IS SEQUENTIAL
010800         ACCESS MODE IS SEQUENTIAL
010900         FILE STATUS IS WS-SEQO-STATUS.
011000
011100*--- POSTED/REJECTED LISTING AND END-OF-JOB COUNTS.
011200     SELECT CREATE-REPORT     ASSIGN TO POSTRPT
011300         ORGANIZATION IS SEQUENTIAL
011400         FILE STATUS IS WS-RPT-STATUS.
011500****************************************************************
011600 DATA DIVISION.
011700 FILE SECTION.
011800****************************************************************
011900*--- READ-ONLY.  SEE SAVACCT FOR THE FULL LAYOUT AND FIELD NOTES.
012000 FD  ACCOUNT-MASTER
012100     RECORDING MODE IS F.
012200 COPY SAVACCT.
012300
012400*--- SEE SAVTRAN FOR THE FULL LAYOUT AND FIELD NOTES.  OPENED
012500*--- INPUT TO LOAD BALANCES, THEN REOPENED EXTEND TO POST.
012600 FD  TRANSACTION-MASTER
012700     RECORDING MODE IS F.
012800 COPY SAVTRAN.
012900
013000*--- ONE DEPOSIT/WITHDRAWAL REQUEST PER RECORD.  ALL FOUR FIELDS
013100*--- ARE REQUIRED -- SEE 300-EDIT-TRAN-REQUEST.
013200 FD  TRANSACTION-REQUESTS
013300     RECORDING MODE IS F.
013400 01  TRP-REQUEST-RECORD.
013500*--- ACCOUNT TO POST AGAINST.  MUST EXIST ON THE ACCOUNT MASTER.
013600     05  TRP-ACCOUNT-ID              PIC X(10).
013700*--- TELLER/BRANCH/CHANNEL TAKING THE TRANSACTION.  REQUIRED.
013800     05  TRP-AGENT                   PIC X(30).
013900*--- FREE-TEXT REASON/MEMO.  REQUIRED.
014000     05  TRP-DESCRIPTION             PIC X(30).
014100*--- SIGNED AMOUNT -- POSITIVE DEPOSIT, NEGATIVE WITHDRAWAL.
014200     05  TRP-AMOUNT                  PIC S9(9)V99
014300                                     SIGN IS TRAILING SEPARATE.
014400     05  FILLER                      PIC X(05).
014500
014600*--- OLD SIDE OF THE SEQUENCE TABLE UPDATE.  SEE SAVSEQC REMARKS.
014700 FD  SEQUENCE-FILE-IN
014800     RECORDING MODE IS F.
014900 COPY SAVSEQC REPLACING SEQ-COUNTER-RECORD BY SEQI-COUNTER-RECORD.
015000
015100*--- NEW SIDE OF THE SEQUENCE TABLE UPDATE.
015200 FD  SEQUENCE-FILE-OUT
015300     RECORDING MODE IS F.
015400 COPY SAVSEQC REPLACING SEQ-COUNTER-RECORD BY SEQO-COUNTER-RECORD.
015500
015600*--- POSTED/REJECTED LISTING.  132-BYTE LINE, SHOP STANDARD WIDTH.
015700 FD  CREATE-REPORT
015800     RECORDING MODE IS F.
015900 01  REPORT-RECORD                   PIC X(132).
016000****************************************************************
016100 WORKING-STORAGE SECTION.
016200****************************************************************
016300*--- STANDALONE SCRATCH ITEMS -- NOT PART OF A LARGER GROUP, SO
016400*--- THEY SIT AT THE 77 LEVEL, SHOP HABIT FOR A ONE-OFF STATUS OR
016500*--- FOUND-SWITCH THAT NO OTHER FIELD NEEDS TO BE GROUPED WITH.
016600 77  WS-RPT-STATUS               PIC X(02) VALUE SPACES.
016700 77  WS-SEQ-FOUND-SW             PIC X     VALUE 'N'.
016800     88  SEQ-FOUND                           VALUE 'Y'.
016900
017000*--- EOF AND VALIDITY/LOOKUP SWITCHES FOR THE REQUEST CURRENTLY
017100*--- BEING PROCESSED.  RESET AT THE TOP OF 100-PROCESS-TRAN-REQUEST.
017200 01  WS-PROGRAM-SWITCHES.
017300     05  WS-TRANREQ-EOF              PIC X     VALUE 'N'.
017400         88  TRANREQ-EOF                        VALUE 'Y'.
017500     05  WS-REQUEST-VALID-SW         PIC X     VALUE 'Y'.
017600         88  REQUEST-IS-VALID                   VALUE 'Y'.
017700*--- SET BY 320/325 WHEN THE REQUESTED ACCOUNT IS ON THE MASTER.
017800     05  WS-ACCOUNT-FOUND-SW         PIC X     VALUE 'N'.
017900         88  ACCOUNT-IS-FOUND                   VALUE 'Y'.
018000*--- SET BY 450/455 (OR 717 DURING THE LOAD PASS) WHEN THE ACCOUNT
018100*--- ALREADY HAS A RUNNING-BALANCE TABLE ENTRY.
018200     05  WS-BALANCE-FOUND-SW         PIC X     VALUE 'N'.
018300         88  BALANCE-ENTRY-FOUND                VALUE 'Y'.
018400     05  FILLER                      PIC X(10)  VALUE SPACES.
018500
018600*--- FILE STATUS CODES, CHECKED AFTER EVERY OPEN/READ/WRITE.  A
018700*--- VALUE OTHER THAN '00' (OR '10' AT END OF FILE) IS FATAL.
018800*--- WS-RPT-STATUS MOVED TO A STANDALONE 77 ABOVE.
018900 01  WS-FILE-STATUSES.
019000     05  WS-ACCTM-STATUS             PIC X(02) VALUE SPACES.
019100     05  WS-TRANM-STATUS             PIC X(02) VALUE SPACES.
019200     05  WS-TRANREQ-STATUS           PIC X(02) VALUE SPACES.
019300     05  WS-SEQI-STATUS              PIC X(02) VALUE SPACES.
019400     05  WS-SEQO-STATUS              PIC X(02) VALUE SPACES.
019500     05  FILLER                      PIC X(10)  VALUE SPACES.
019600
019700*--- SYSTEM DATE/TIME AT RUN START, HELD FOR THE LIFE OF THE RUN --
019800*--- STAMPED ONTO EVERY TRANSACTION POSTED THIS RUN AND ONTO THE
019900*--- REPORT HEADING.
020000 01  WS-DATE-TIME-WORK.
020100     05  WS-CURRENT-DATE.
020200*--- Y2K99: FULL 4-DIGIT YEAR THROUGHOUT, NOT A WINDOWED 2-DIGIT.
020300         10  WS-CURRENT-CCYY         PIC 9(04).
020400         10  WS-CURRENT-MM           PIC 9(02).
020500         10  WS-CURRENT-DD           PIC 9(02).
020600*--- NUMERIC REDEFINE, MOVED STRAIGHT INTO TRM-REGISTER-DATE-R.
020700     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE
020800                                     PIC 9(08).
020900     05  WS-CURRENT-TIME.
021000         10  WS-CURRENT-HH           PIC 9(02).
021100         10  WS-CURRENT-MN           PIC 9(02).
021200         10  WS-CURRENT-SS           PIC 9(02).
021300         10  WS-CURRENT-HS           PIC 9(02).
021400     05  FILLER                      PIC X(06)  VALUE SPACES.
021500
021600*--- END-OF-JOB COUNTS AND SUMS, PRINTED BY 850-REPORT-POST-STATS.
021700 01  WS-COUNTERS.
021800     05  WS-REQUESTS-READ            PIC S9(7)  COMP-3 VALUE 0.
021900     05  WS-REQUESTS-REJECTED        PIC S9(7)  COMP-3 VALUE 0.
022000*--- DEPOSITS (POSITIVE AMOUNT) COUNTED AND SUMMED SEPARATELY FROM
022100*--- WITHDRAWALS FOR THE REPORT.
022200     05  WS-DEPOSITS-COUNT           PIC S9(7)  COMP-3 VALUE 0.
022300     05  WS-DEPOSITS-SUM             PIC S9(9)V99 COMP-3 VALUE 0.
022400     05  WS-WITHDRAWALS-COUNT        PIC S9(7)  COMP-3 VALUE 0.
022500     05  WS-WITHDRAWALS-SUM          PIC S9(9)V99 COMP-3 VALUE 0.
022600     05  FILLER                      PIC X(10)  VALUE SPACES.
022700
022800*--- CONTROLS FOR THE IN-MEMORY ACCOUNT TABLE USED BY THE ACCOUNT-
022900*--- EXISTS CHECK.  20000-ENTRY CEILING, MATCHED TO SAVACCR/SAVBALQ.
023000 01  WS-ACCOUNT-TABLE-CONTROLS.
023100     05  WS-ACCT-TABLE-COUNT         PIC S9(5)  COMP  VALUE 0.
023200     05  WS-ACCT-TABLE-MAX           PIC S9(5)  COMP  VALUE 20000.
023300     05  WS-ACCT-IDX-FOUND           PIC S9(5)  COMP  VALUE 0.
023400     05  FILLER                      PIC X(05)  VALUE SPACES.
023500
023600*--- ONE ENTRY PER ACCOUNT ON THE MASTER, LOADED BY 710.  CARRIES
023700*--- THE CUSTOMER ID AND LIMIT TOO, THOUGH SAVPOST DOES NOT ENFORCE
023800*--- THE MONTHLY MOVEMENT LIMIT ITSELF -- SEE SAVBALQ FOR THAT.
023900 01  ACT-TABLE-AREA.
024000     05  ACT-TABLE-ENTRY OCCURS 1 TO 20000 TIMES
024100                 DEPENDING ON WS-ACCT-TABLE-COUNT
024200                 INDEXED BY ACT-IDX.
024300         10  ACT-TBL-ACCOUNT-ID      PIC X(10).
024400         10  ACT-TBL-CUSTOMER-ID     PIC X(10).
024500         10  ACT-TBL-LIMIT           PIC 9(03).
024600
024700*--- CONTROLS FOR THE IN-MEMORY RUNNING-BALANCE TABLE BUILT BY 715
024800*--- AND KEPT CURRENT BY 470 AS THIS RUN POSTS NEW TRANSACTIONS.
024900 01  WS-BALANCE-TABLE-CONTROLS.
025000     05  WS-BAL-TABLE-COUNT          PIC S9(5)  COMP  VALUE 0.
025100     05  WS-BAL-TABLE-MAX            PIC S9(5)  COMP  VALUE 20000.
025200     05  WS-BAL-IDX-FOUND            PIC S9(5)  COMP  VALUE 0.
025300     05  FILLER                      PIC X(05)  VALUE SPACES.
025400
025500*--- ONE ENTRY PER ACCOUNT WITH AT LEAST ONE TRANSACTION, EITHER ON
025600*--- FILE BEFORE THIS RUN OR POSTED DURING IT.  BALANCE IS NEVER
025700*--- STORED ON THE ACCOUNT MASTER -- SEE SAVACCT/SAVTRAN REMARKS.
025800 01  BAL-TABLE-AREA.
025900     05  BAL-TABLE-ENTRY OCCURS 1 TO 20000 TIMES
026000                 DEPENDING ON WS-BAL-TABLE-COUNT
026100                 INDEXED BY BAL-IDX.
026200         10  BAL-TBL-ACCOUNT-ID      PIC X(10).
026300         10  BAL-TBL-BALANCE         PIC S9(9)V99 COMP-3.
026400
026500*--- CONTROLS FOR THE IN-MEMORY NAMED-COUNTER TABLE.
026600 01  WS-SEQUENCE-TABLE-CONTROLS.
026700     05  WS-SEQ-TABLE-COUNT          PIC S9(4)  COMP  VALUE 0.
026800     05  FILLER                      PIC X(05)  VALUE SPACES.
026900
027000*--- ONE ENTRY PER NAMED COUNTER ON THE SEQUENCE FILE.  SAVPOST
027100*--- ONLY EVER ADVANCES "TRANSACTION", BUT THE TABLE HOLDS ALL OF
027200*--- THEM SINCE THE WHOLE FILE IS READ IN AND REWRITTEN WHOLESALE.
027300 01  SEQ-TABLE-AREA.
027400     05  SEQ-TABLE-ENTRY OCCURS 50 TIMES
027500                 INDEXED BY SEQ-IDX.
027600         10  SEQ-TBL-NAME            PIC X(20).
027700         10  SEQ-TBL-VALUE           PIC S9(7)  COMP-3.
027800
027900*--- BUILT BY 400/405, CONSUMED BY 500 WHEN THE TRANSACTION RECORD
028000*--- IS WRITTEN; WS-CURRENT-BALANCE/WS-RESULT-BALANCE ARE SET BY
028100*--- 450/460 FOR THE OVERDRAFT CHECK.
028200 01  WS-POSTING-FIELDS.
028300     05  WS-NEW-OPERATION-NO         PIC S9(7) COMP-3 VALUE 0.
028400     05  WS-NEW-TRAN-ID.
028500*--- 'TR' PREFIX, SAME TICKET FORMAT SAVACCR USES FOR OPENING
028600*--- DEPOSITS.
028700         10  FILLER                  PIC X(02) VALUE 'TR'.
028800         10  WS-NEW-TRAN-ID-SEQ      PIC 9(08).
028900*--- BALANCE BEFORE THIS REQUEST, FROM 450-FIND-BALANCE-ENTRY.
029000     05  WS-CURRENT-BALANCE          PIC S9(9)V99 COMP-3 VALUE 0.
029100*--- BALANCE AFTER THIS REQUEST -- MUST NOT BE NEGATIVE (460).
029200     05  WS-RESULT-BALANCE           PIC S9(9)V99 COMP-3 VALUE 0.
029300     05  FILLER                      PIC X(10) VALUE SPACES.
029400
029500*--- REASON TEXT FOR THE CURRENT REQUEST'S REJECT LINE, IF ANY.
029600 01  WS-REJECT-REASON                PIC X(40) VALUE SPACES.
029700
029800*--- REPORT LINES -----------------------------------------------
029900*--- RUN-TITLE PAGE HEADING, PRINTED ONCE AT TOP-OF-FORM.
030000 01  RPT-HEADER1.
030100     05  FILLER                      PIC X(40)
030200              VALUE 'SAVPOST - TRANSACTION POSTING RUN       '.
030300*--- RUN DATE, EDITED MM/DD/CCYY.
030400     05  RPT-HDR-MM                  PIC 99.
030500     05  FILLER                      PIC X VALUE '/'.
030600     05  RPT-HDR-DD                  PIC 99.
030700     05  FILLER                      PIC X VALUE '/'.
030800     05  RPT-HDR-CCYY                PIC 9999.
030900     05  FILLER                      PIC X(20)
031000              VALUE '  (MM/DD/CCYY) TIME:'.
031100*--- RUN TIME, EDITED HH:MM.
031200     05  RPT-HDR-HH                  PIC 99.
031300     05  FILLER                      PIC X VALUE ':'.
031400     05  RPT-HDR-MIN                 PIC 99.
031500     05  FILLER                      PIC X(38) VALUE SPACES.
031600
031700*--- ONE LINE PER REQUEST REJECTED BY AN EDIT OR BALANCE CHECK.
031800 01  RPT-REJECT-LINE.
031900     05  FILLER                      PIC X(11)
032000              VALUE '  REJECTED '.
032100*--- ACCOUNT ID AS SUPPLIED ON THE REQUEST, EVEN IF NOT FOUND.
032200     05  RPT-REJ-ACCOUNT-ID          PIC X(10).
032300     05  FILLER                      PIC X(03) VALUE SPACES.
032400*--- REASON TEXT SET BY WHICHEVER EDIT OR CHECK FAILED IT.
032500     05  RPT-REJ-REASON              PIC X(40).
032600     05  FILLER                      PIC X(68) VALUE SPACES.
032700
032800*--- ONE LINE PER TRANSACTION SUCCESSFULLY POSTED.
032900 01  RPT-POSTED-LINE.
033000     05  FILLER                      PIC X(11)
033100              VALUE '  POSTED   '.
033200*--- THE OPERATION NUMBER ASSIGNED TO THIS POSTING.
033300     05  RPT-PST-OPER-NO             PIC ZZZZZZ9.
033400     05  FILLER                      PIC X(02) VALUE SPACES.
033500     05  RPT-PST-ACCOUNT-ID          PIC X(10).
033600     05  FILLER                      PIC X(02) VALUE SPACES.
033700*--- SIGNED, EDITED AMOUNT -- TRAILING MINUS FOR A WITHDRAWAL.
033800     05  RPT-PST-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99-.
033900     05  FILLER                      PIC X(88) VALUE SPACES.
034000
034100*--- END-OF-JOB STATISTICS SECTION HEADING.
034200 01  RPT-STATS-HDR1.
034300     05  FILLER PIC X(33) VALUE 'TRANSACTION POSTING RUN TOTALS: '.
034400     05  FILLER PIC X(99) VALUE SPACES.
034500
034600*--- ONE LABEL/VALUE LINE PER STATISTIC -- SEE 850-REPORT-POST-STATS.
034700 01  RPT-STATS-DETAIL.
034800     05  RPT-STATS-LABEL             PIC X(30).
034900     05  RPT-STATS-VALUE             PIC ZZZ,ZZZ,ZZ9.99-.
035000     05  FILLER                      PIC X(90) VALUE SPACES.
035100****************************************************************
035200 PROCEDURE DIVISION.
035300****************************************************************
035400*--- OPEN FOR READ, LOAD THE ACCOUNT AND BALANCE TABLES AND THE
035500*--- SEQUENCE TABLE, CLOSE, REOPEN FOR THE EXTEND/WRITE PASS, WORK
035600*--- THE REQUEST FILE, REWRITE THE SEQUENCE FILE, PRINT TOTALS.
035700 000-MAIN-LINE.
035800*--- SYSTEM DATE, STAMPED ONTO EVERY TRANSACTION POSTED THIS RUN.
035900     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
036000*--- SYSTEM TIME, USED AS THE MINOR SORT KEY IN SAVMVRP.
036100     ACCEPT WS-CURRENT-TIME FROM TIME.
036200*--- RUN-START MESSAGE TO THE JOB LOG.
036300     DISPLAY 'SAVPOST STARTED - DATE ' WS-CURRENT-DATE
036400             ' TIME ' WS-CURRENT-TIME.
036500
036600*--- OPEN THE THREE INPUT FILES NEEDED FOR THE LOAD PASS.
036700     PERFORM 700-OPEN-READ-PHASE   THRU 700-EXIT.
036800*--- PRINT THE REPORT HEADING BEFORE ANY DETAIL LINE.
036900     PERFORM 800-INIT-REPORT       THRU 800-EXIT.
037000*--- BUILD THE IN-MEMORY ACCOUNT-EXISTS TABLE.
037100     PERFORM 710-LOAD-ACCOUNT-TABLE THRU 710-EXIT.
037200*--- DERIVE EVERY ACCOUNT'S STARTING BALANCE FROM HISTORY.
037300     PERFORM 715-LOAD-BALANCE-TABLE THRU 715-EXIT.
037400*--- BUILD THE IN-MEMORY NAMED-COUNTER TABLE.
037500     PERFORM 720-LOAD-SEQUENCE-TABLE THRU 720-EXIT.
037600*--- CLOSE THE LOAD-PASS FILES SO THE EXTEND PASS CAN OPEN THEM.
037700     PERFORM 725-CLOSE-READ-PHASE  THRU 725-EXIT.
037800*--- REOPEN THE TRANSACTION MASTER EXTEND, OPEN THE REQUEST FILE.
037900     PERFORM 735-OPEN-WRITE-PHASE  THRU 735-EXIT.
038000
038100*--- PRIMING READ OF THE FIRST TRANSACTION REQUEST.
038200     PERFORM 740-READ-TRAN-REQUEST THRU 740-EXIT.
038300*--- MAIN PROCESSING LOOP -- ONE PASS PER REQUEST UNTIL EOF.
038400     PERFORM 100-PROCESS-TRAN-REQUEST THRU 100-EXIT
038500             UNTIL TRANREQ-EOF.
038600
038700*--- REWRITE THE SEQUENCE FILE WITH ITS UPDATED COUNTER VALUES.
038800     PERFORM 790-WRITE-SEQUENCE-TABLE THRU 790-EXIT.
038900*--- PRINT END-OF-JOB COUNTS AND SUMS.
039000     PERFORM 850-REPORT-POST-STATS THRU 850-EXIT.
039100*--- CLOSE WHATEVER IS STILL OPEN AND END THE RUN.
039200     PERFORM 795-CLOSE-FILES       THRU 795-EXIT.
039300*--- RETURN TO THE OPERATING SYSTEM.
039400     GOBACK.
039500
039600*--- ONE PASS PER TRANSACTION REQUEST.  EDIT, CONFIRM THE ACCOUNT
039700*--- EXISTS, CHECK THE RESULTING BALANCE WOULD NOT GO NEGATIVE,
039800*--- THEN POST OR REJECT.
039900 100-PROCESS-TRAN-REQUEST.
040000*--- TALLY EVERY REQUEST SEEN, POSTED OR REJECTED.
040100     ADD 1 TO WS-REQUESTS-READ.
040200*--- ASSUME VALID UNTIL AN EDIT OR BALANCE CHECK SAYS OTHERWISE.
040300     MOVE 'Y' TO WS-REQUEST-VALID-SW.
040400*--- CLEAR ANY REASON TEXT LEFT OVER FROM THE PRIOR REQUEST.
040500     MOVE SPACES TO WS-REJECT-REASON.
040600
040700*--- REQUIRED-FIELD EDITS FIRST.
040800     PERFORM 300-EDIT-TRAN-REQUEST THRU 300-EXIT.
040900
041000     IF REQUEST-IS-VALID
041100*--- ACCOUNT-EXISTS CHECK, ONLY IF STILL VALID.
041200         PERFORM 320-FIND-ACCOUNT THRU 320-EXIT
041300     END-IF.
041400
041500     IF REQUEST-IS-VALID
041600*--- LOOK UP THE STARTING BALANCE FOR THE OVERDRAFT CHECK.
041700         PERFORM 450-FIND-BALANCE-ENTRY THRU 450-EXIT
041800*--- CONFIRM THE RESULTING BALANCE WOULD NOT GO NEGATIVE.
041900         PERFORM 460-CHECK-SUFFICIENT-BALANCE THRU 460-EXIT
042000     END-IF.
042100
042200     IF REQUEST-IS-VALID
042300*--- ASSIGN THE NEXT OPERATION NUMBER ONLY WHEN STILL VALID.
042400         PERFORM 400-GET-NEXT-OPERATION-NO THRU 400-EXIT
042500*--- APPEND THE POSTED TRANSACTION TO THE MASTER.
042600         PERFORM 500-BUILD-AND-WRITE-TRAN  THRU 500-EXIT
042700*--- KEEP THE IN-MEMORY RUNNING BALANCE CURRENT.
042800         PERFORM 470-UPDATE-BALANCE-TABLE  THRU 470-EXIT
042900*--- TALLY AND PRINT THE POSTED LINE.
043000         PERFORM 480-UPDATE-RUN-TOTALS     THRU 480-EXIT
043100     ELSE
043200*--- PRINT THE REJECT LINE WITH THE REASON SET ABOVE.
043300         PERFORM 600-WRITE-REJECT-LINE     THRU 600-EXIT
043400*--- TALLY THE REJECTION FOR THE END-OF-JOB REPORT.
043500         ADD 1 TO WS-REQUESTS-REJECTED
043600     END-IF.
043700
043800     PERFORM 740-READ-TRAN-REQUEST THRU 740-EXIT.
043900 100-EXIT.
044000     EXIT.
044100
044200*--- ALL FOUR FIELDS ON THIS REQUEST ARE REQUIRED.  CHECKED IN
044300*--- RECORD-LAYOUT ORDER SO THE FIRST MISSING FIELD IS THE ONE
044400*--- REPORTED.
044500 300-EDIT-TRAN-REQUEST.
044600*--- FIRST MISSING FIELD WINS -- RECORD-LAYOUT ORDER.
044700     IF TRP-ACCOUNT-ID = SPACES OR LOW-VALUES
044800         MOVE 'N' TO WS-REQUEST-VALID-SW
044900         MOVE 'ACCOUNT ID IS REQUIRED' TO WS-REJECT-REASON
045000         GO TO 300-EXIT
045100     END-IF.
045200*--- TELLER/BRANCH/CHANNEL IS REQUIRED.
045300     IF TRP-AGENT = SPACES OR LOW-VALUES
045400         MOVE 'N' TO WS-REQUEST-VALID-SW
045500         MOVE 'AGENT IS REQUIRED' TO WS-REJECT-REASON
045600         GO TO 300-EXIT
045700     END-IF.
045800*--- REASON/MEMO TEXT IS REQUIRED.
045900     IF TRP-DESCRIPTION = SPACES OR LOW-VALUES
046000         MOVE 'N' TO WS-REQUEST-VALID-SW
046100         MOVE 'DESCRIPTION IS REQUIRED' TO WS-REJECT-REASON
046200         GO TO 300-EXIT
046300     END-IF.
046400*--- A ZERO-AMOUNT REQUEST IS NOT A VALID POSTING.
046500     IF TRP-AMOUNT = ZERO
046600         MOVE 'N' TO WS-REQUEST-VALID-SW
046700         MOVE 'AMOUNT IS REQUIRED' TO WS-REJECT-REASON
046800         GO TO 300-EXIT
046900     END-IF.
047000 300-EXIT.
047100     EXIT.
047200
047300*--- THE ACCOUNT MUST BE ON THE MASTER LOADED BY 710 -- THIS
047400*--- PROGRAM DOES NOT CREATE ACCOUNTS, ONLY SAVACCR DOES.
047500 320-FIND-ACCOUNT.
047600*--- ASSUME NOT FOUND UNTIL THE SCAN SAYS OTHERWISE.
047700     MOVE 'N' TO WS-ACCOUNT-FOUND-SW.
047800*--- START THE LINEAR SCAN AT THE FIRST TABLE ENTRY.
047900     SET ACT-IDX TO 1.
048000*--- SKIP THE SCAN ENTIRELY WHEN THE TABLE IS STILL EMPTY.
048100     IF WS-ACCT-TABLE-COUNT > 0
048200         PERFORM 325-SCAN-ACCOUNT-TABLE THRU 325-EXIT
048300                 UNTIL ACT-IDX > WS-ACCT-TABLE-COUNT
048400                    OR ACCOUNT-IS-FOUND
048500     END-IF.
048600     IF NOT ACCOUNT-IS-FOUND
048700         MOVE 'N' TO WS-REQUEST-VALID-SW
048800         MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON
048900     END-IF.
049000 320-EXIT.
049100     EXIT.
049200
049300*--- LINEAR SCAN, ONE ENTRY PER CALL, SAME IDIOM AS SAVACCR'S
049400*--- DUPLICATE-CUSTOMER CHECK.
049500 325-SCAN-ACCOUNT-TABLE.
049600     IF ACT-TBL-ACCOUNT-ID (ACT-IDX) = TRP-ACCOUNT-ID
049700         MOVE 'Y' TO WS-ACCOUNT-FOUND-SW
049800         SET WS-ACCT-IDX-FOUND TO ACT-IDX
049900     ELSE
050000         SET ACT-IDX UP BY 1
050100     END-IF.
050200 325-EXIT.
050300     EXIT.
050400
050500*--- OPERATION NUMBERS COME FROM THE "TRANSACTION" COUNTER IN THE
050600*--- SEQUENCE TABLE.  THE COUNTER IS MONOTONIC AND NEVER RESET.
050700 400-GET-NEXT-OPERATION-NO.
050800*--- ASSUME NOT FOUND UNTIL THE SCAN LOCATES THE COUNTER.
050900     MOVE 'N' TO WS-SEQ-FOUND-SW.
051000*--- START THE LINEAR SCAN AT THE FIRST SEQUENCE ENTRY.
051100     SET SEQ-IDX TO 1.
051200*--- SCAN UNTIL THE "TRANSACTION" ENTRY IS FOUND OR EXHAUSTED.
051300     PERFORM 405-SCAN-FOR-TRAN-SEQ THRU 405-EXIT
051400             UNTIL SEQ-IDX > WS-SEQ-TABLE-COUNT
051500                OR SEQ-FOUND.
051600 400-EXIT.
051700     EXIT.
051800
051900*--- FINDS THE "TRANSACTION" ENTRY AND BUMPS IT BY ONE IN PLACE.
052000 405-SCAN-FOR-TRAN-SEQ.
052100*--- FOUND THE "TRANSACTION" COUNTER -- BUMP AND CAPTURE IT.
052200     IF SEQ-TBL-NAME (SEQ-IDX) = 'TRANSACTION'
052300         ADD 1 TO SEQ-TBL-VALUE (SEQ-IDX)
052400         MOVE SEQ-TBL-VALUE (SEQ-IDX) TO WS-NEW-OPERATION-NO
052500         MOVE 'Y' TO WS-SEQ-FOUND-SW
052600     ELSE
052700         SET SEQ-IDX UP BY 1
052800     END-IF.
052900 405-EXIT.
053000     EXIT.
053100
053200*--- LOOKS UP THE ACCOUNT'S RUNNING BALANCE BUILT BY 715.  AN
053300*--- ACCOUNT WITH NO TRANSACTIONS YET HAS NO TABLE ENTRY AND A
053400*--- BALANCE OF ZERO -- NOT AN ERROR CONDITION.
053500 450-FIND-BALANCE-ENTRY.
053600*--- ASSUME NO EXISTING BALANCE ENTRY UNTIL THE SCAN FINDS ONE.
053700     MOVE 'N' TO WS-BALANCE-FOUND-SW.
053800*--- DEFAULT STARTING BALANCE WHEN NO TABLE ENTRY EXISTS YET.
053900     MOVE ZERO TO WS-CURRENT-BALANCE.
054000*--- START THE LINEAR SCAN AT THE FIRST BALANCE ENTRY.
054100     SET BAL-IDX TO 1.
054200*--- SKIP THE SCAN ENTIRELY WHEN THE TABLE IS STILL EMPTY.
054300     IF WS-BAL-TABLE-COUNT > 0
054400         PERFORM 455-SCAN-BALANCE-TABLE THRU 455-EXIT
054500                 UNTIL BAL-IDX > WS-BAL-TABLE-COUNT
054600                    OR BALANCE-ENTRY-FOUND
054700     END-IF.
054800*--- ABSENT TRANSACTIONS MEANS BALANCE ZERO (SEE SPEC) -- LEAVE
054900*--- WS-CURRENT-BALANCE AT ZERO WHEN NO TABLE ENTRY IS FOUND.
055000 450-EXIT.
055100     EXIT.
055200
055300*--- LINEAR SCAN OF THE BALANCE TABLE BY ACCOUNT ID.
055400 455-SCAN-BALANCE-TABLE.
055500     IF BAL-TBL-ACCOUNT-ID (BAL-IDX) = TRP-ACCOUNT-ID
055600         MOVE 'Y' TO WS-BALANCE-FOUND-SW
055700         SET WS-BAL-IDX-FOUND TO BAL-IDX
055800         MOVE BAL-TBL-BALANCE (BAL-IDX) TO WS-CURRENT-BALANCE
055900     ELSE
056000         SET BAL-IDX UP BY 1
056100     END-IF.
056200 455-EXIT.
056300     EXIT.
056400
056500*--- BALANCE PLUS THE REQUESTED AMOUNT MUST NOT GO BELOW ZERO.
056600*--- A RESULT OF EXACTLY ZERO IS ALLOWED -- IT IS NOT AN OVERDRAFT.
056700 460-CHECK-SUFFICIENT-BALANCE.
056800*--- PROJECTED BALANCE AFTER THIS REQUEST.
056900     COMPUTE WS-RESULT-BALANCE = WS-CURRENT-BALANCE + TRP-AMOUNT.
057000*--- NEGATIVE RESULT IS AN OVERDRAFT -- REJECT IT.
057100     IF WS-RESULT-BALANCE < ZERO
057200         MOVE 'N' TO WS-REQUEST-VALID-SW
057300         MOVE 'INSUFFICIENT BALANCE' TO WS-REJECT-REASON
057400     END-IF.
057500 460-EXIT.
057600     EXIT.
057700
057800*--- KEEPS THE IN-MEMORY RUNNING BALANCE CURRENT SO A SECOND
057900*--- REQUEST FOR THE SAME ACCOUNT LATER IN THIS SAME RUN SEES THE
058000*--- UPDATED FIGURE, NOT THE ONE LOADED AT THE START OF THE JOB.
058100 470-UPDATE-BALANCE-TABLE.
058200*--- EXISTING ENTRY -- JUST OVERWRITE ITS BALANCE.
058300     IF BALANCE-ENTRY-FOUND
058400*--- EXISTING ENTRY -- OVERWRITE WITH THE NEW BALANCE.
058500         MOVE WS-RESULT-BALANCE
058600                 TO BAL-TBL-BALANCE (WS-BAL-IDX-FOUND)
058700     ELSE
058800*--- NO EXISTING ENTRY -- ADD A NEW ONE, GUARDED BY THE TABLE MAX.
058900         IF WS-BAL-TABLE-COUNT < WS-BAL-TABLE-MAX
059000             ADD 1 TO WS-BAL-TABLE-COUNT
059100             MOVE TRP-ACCOUNT-ID
059200                     TO BAL-TBL-ACCOUNT-ID (WS-BAL-TABLE-COUNT)
059300             MOVE WS-RESULT-BALANCE
059400                     TO BAL-TBL-BALANCE (WS-BAL-TABLE-COUNT)
059500         END-IF
059600     END-IF.
059700 470-EXIT.
059800     EXIT.
059900
060000*--- DEPOSITS (POSITIVE AMOUNT) AND WITHDRAWALS (NEGATIVE AMOUNT)
060100*--- ARE COUNTED AND SUMMED SEPARATELY FOR THE END-OF-JOB REPORT,
060200*--- AND THE POSTED LINE IS PRINTED HERE.
060300 480-UPDATE-RUN-TOTALS.
060400*--- POSITIVE AMOUNT IS A DEPOSIT, NEGATIVE IS A WITHDRAWAL.
060500     IF TRP-AMOUNT > ZERO
060600*--- DEPOSIT SIDE OF THE RUN TOTALS.
060700         ADD 1 TO WS-DEPOSITS-COUNT
060800         ADD TRP-AMOUNT TO WS-DEPOSITS-SUM
060900     ELSE
061000*--- WITHDRAWAL SIDE OF THE RUN TOTALS.
061100         ADD 1 TO WS-WITHDRAWALS-COUNT
061200         ADD TRP-AMOUNT TO WS-WITHDRAWALS-SUM
061300     END-IF.
061400
061500*--- BUILD THE POSTED-LINE DETAIL FIELDS.
061600     MOVE WS-NEW-OPERATION-NO TO RPT-PST-OPER-NO.
061700     MOVE TRP-ACCOUNT-ID      TO RPT-PST-ACCOUNT-ID.
061800     MOVE TRP-AMOUNT          TO RPT-PST-AMOUNT.
061900*--- ONE LINE PER POSTED TRANSACTION.
062000     WRITE REPORT-RECORD FROM RPT-POSTED-LINE AFTER 1.
062100 480-EXIT.
062200     EXIT.
062300
062400*--- STAMPS THE NEW OPERATION NUMBER AND TODAY'S REGISTER DATE/
062500*--- TIME ONTO THE TRANSACTION AND APPENDS IT TO THE MASTER.  THE
062600*--- MASTER IS NEVER REWRITTEN, ONLY EXTENDED.
062700 500-BUILD-AND-WRITE-TRAN.
062800*--- BUILD THE 'TR'-PREFIXED TICKET NUMBER FOR THIS POSTING.
062900     MOVE WS-NEW-OPERATION-NO   TO WS-NEW-TRAN-ID-SEQ.
063000*--- STAMP THE TICKET NUMBER, OPERATION NUMBER, DATE AND TIME.
063100     MOVE WS-NEW-TRAN-ID        TO TRM-TRAN-ID.
063200     MOVE WS-NEW-OPERATION-NO   TO TRM-OPERATION-NUMBER.
063300     MOVE WS-CURRENT-DATE-R     TO TRM-REGISTER-DATE-R.
063400     MOVE WS-CURRENT-HH         TO TRM-REGISTER-TIME-HH.
063500     MOVE WS-CURRENT-MN         TO TRM-REGISTER-TIME-MM.
063600     MOVE WS-CURRENT-SS         TO TRM-REGISTER-TIME-SS.
063700*--- CARRY THE REQUEST'S ACCOUNT/AGENT/DESCRIPTION/AMOUNT FORWARD.
063800     MOVE TRP-ACCOUNT-ID        TO TRM-ACCOUNT-ID.
063900     MOVE TRP-AGENT             TO TRM-AGENT.
064000     MOVE TRP-DESCRIPTION       TO TRM-DESCRIPTION.
064100     MOVE TRP-AMOUNT            TO TRM-AMOUNT.
064200*--- APPEND-ONLY -- THE TRANSACTION MASTER IS NEVER REWRITTEN.
064300     WRITE TRM-TRANSACTION-RECORD.
064400*--- ANY STATUS OTHER THAN '00' ON A WRITE IS FATAL.
064500*--- A WRITE FAILURE HERE IS FATAL -- THE POSTING DID NOT TAKE.
064600     IF WS-TRANM-STATUS NOT = '00'
064700         DISPLAY 'SAVPOST ERROR WRITING TRANS MASTER. RC: '
064800                  WS-TRANM-STATUS
064900         MOVE 16 TO RETURN-CODE
065000     END-IF.
065100 500-EXIT.
065200     EXIT.
065300
065400*--- ONE LINE PER REJECTED REQUEST WITH THE REASON SET BY WHICHEVER
065500*--- EDIT OR BALANCE CHECK FAILED IT.
065600 600-WRITE-REJECT-LINE.
065700*--- BUILD THE REJECT-LINE DETAIL FIELDS.
065800     MOVE TRP-ACCOUNT-ID    TO RPT-REJ-ACCOUNT-ID.
065900*--- CARRY THE REJECT REASON TEXT TO THE REPORT LINE.
066000     MOVE WS-REJECT-REASON  TO RPT-REJ-REASON.
066100*--- ONE LINE PER REJECTED REQUEST.
066200     WRITE REPORT-RECORD FROM RPT-REJECT-LINE AFTER 1.
066300 600-EXIT.
066400     EXIT.
066500
066600*--- FIRST OF TWO OPENS OF THE TRANSACTION MASTER THIS RUN -- THIS
066700*--- ONE IS INPUT-ONLY, TO BUILD THE BALANCE TABLE BEFORE ANY NEW
066800*--- TRANSACTIONS ARE APPENDED.
066900 700-OPEN-READ-PHASE.
067000*--- ACCOUNT AND TRANSACTION MASTERS PLUS THE OLD SEQUENCE SIDE.
067100     OPEN INPUT  ACCOUNT-MASTER
067200                 TRANSACTION-MASTER
067300                 SEQUENCE-FILE-IN
067400          OUTPUT CREATE-REPORT.
067500
067600*--- ANY NONZERO STATUS ON OPEN IS FATAL -- ABORT THE RUN.
067700     IF WS-ACCTM-STATUS NOT = '00'
067800         DISPLAY 'SAVPOST ERROR OPENING ACCOUNT MASTER. RC: '
067900                  WS-ACCTM-STATUS
068000         MOVE 16 TO RETURN-CODE
068100         GO TO 700-EXIT
068200     END-IF.
068300*--- ANY NONZERO STATUS ON OPEN IS FATAL -- ABORT THE RUN.
068400     IF WS-TRANM-STATUS NOT = '00'
068500         DISPLAY 'SAVPOST ERROR OPENING TRANS MASTER. RC: '
068600                  WS-TRANM-STATUS
068700         MOVE 16 TO RETURN-CODE
068800         GO TO 700-EXIT
068900     END-IF.
069000*--- ANY NONZERO STATUS ON OPEN IS FATAL -- ABORT THE RUN.
069100     IF WS-SEQI-STATUS NOT = '00'
069200         DISPLAY 'SAVPOST ERROR OPENING SEQUENCE FILE IN. RC: '
069300                  WS-SEQI-STATUS
069400         MOVE 16 TO RETURN-CODE
069500         GO TO 700-EXIT
069600     END-IF.
069700 700-EXIT.
069800     EXIT.
069900
070000*--- EVERY ACCOUNT ON THE MASTER IS LOADED INTO MEMORY SO 320 CAN
070100*--- CONFIRM A REQUESTED ACCOUNT ID EXISTS WITHOUT REREADING THE
070200*--- MASTER FOR EACH REQUEST.
070300 710-LOAD-ACCOUNT-TABLE.
070400*--- PRIMING READ OF THE ACCOUNT MASTER.
070500     READ ACCOUNT-MASTER
070600         AT END
070700             GO TO 710-EXIT
070800     END-READ.
070900 710-READ-LOOP.
071000*--- EOF REACHED ON THE PRIOR READ -- STOP LOADING.
071100     IF WS-ACCTM-STATUS = '10'
071200         GO TO 710-EXIT
071300     END-IF.
071400*--- GUARD AGAINST OVERRUNNING THE 20000-ENTRY TABLE.
071500     IF WS-ACCT-TABLE-COUNT < WS-ACCT-TABLE-MAX
071600*--- APPEND THE ACCOUNT'S ID, CUSTOMER ID, AND LIMIT TO THE TABLE.
071700         ADD 1 TO WS-ACCT-TABLE-COUNT
071800         MOVE ACR-ACCOUNT-ID
071900                 TO ACT-TBL-ACCOUNT-ID (WS-ACCT-TABLE-COUNT)
072000         MOVE ACR-CUSTOMER-ID
072100                 TO ACT-TBL-CUSTOMER-ID (WS-ACCT-TABLE-COUNT)
072200         MOVE ACR-MONTHLY-MOVEMENT-LIMIT
072300                 TO ACT-TBL-LIMIT (WS-ACCT-TABLE-COUNT)
072400     END-IF.
072500     READ ACCOUNT-MASTER
072600         AT END
072700             MOVE '10' TO WS-ACCTM-STATUS
072800     END-READ.
072900*--- LOOP BACK FOR THE NEXT ACCOUNT RECORD.
073000     GO TO 710-READ-LOOP.
073100 710-EXIT.
073200     EXIT.
073300
073400*--- SUMS EVERY EXISTING TRANSACTION INTO A RUNNING BALANCE PER
073500*--- ACCOUNT AND COUNTS NOTHING ELSE -- THE MONTHLY MOVEMENT LIMIT
073600*--- IS NOT ENFORCED AT POSTING TIME, ONLY REPORTED BY SAVBALQ.
073700 715-LOAD-BALANCE-TABLE.
073800*--- SUM EVERY EXISTING TRANSACTION INTO A RUNNING BALANCE PER
073900*--- ACCOUNT SO THE OVERDRAFT CHECK IN 460 NEVER HAS TO REREAD
074000*--- THE TRANSACTION MASTER.
074100*--- PRIMING READ OF THE TRANSACTION MASTER.
074200     READ TRANSACTION-MASTER
074300         AT END
074400             GO TO 715-EXIT
074500     END-READ.
074600 715-READ-LOOP.
074700*--- EOF REACHED ON THE PRIOR READ -- STOP LOADING.
074800     IF WS-TRANM-STATUS = '10'
074900         GO TO 715-EXIT
075000     END-IF.
075100     MOVE 'N' TO WS-BALANCE-FOUND-SW.
075200     SET BAL-IDX TO 1.
075300     IF WS-BAL-TABLE-COUNT > 0
075400         PERFORM 717-SCAN-FOR-LOAD THRU 717-EXIT
075500                 UNTIL BAL-IDX > WS-BAL-TABLE-COUNT
075600                    OR BALANCE-ENTRY-FOUND
075700     END-IF.
075800     IF BALANCE-ENTRY-FOUND
075900*--- FOLD THIS TRANSACTION'S AMOUNT INTO THE RUNNING TOTAL.
076000         ADD TRM-AMOUNT TO BAL-TBL-BALANCE (WS-BAL-IDX-FOUND)
076100     ELSE
076200*--- FIRST TRANSACTION SEEN FOR THIS ACCOUNT -- NEW TABLE ENTRY.
076300         IF WS-BAL-TABLE-COUNT < WS-BAL-TABLE-MAX
076400             ADD 1 TO WS-BAL-TABLE-COUNT
076500             MOVE TRM-ACCOUNT-ID
076600                     TO BAL-TBL-ACCOUNT-ID (WS-BAL-TABLE-COUNT)
076700             MOVE TRM-AMOUNT
076800                     TO BAL-TBL-BALANCE (WS-BAL-TABLE-COUNT)
076900         END-IF
077000     END-IF.
077100     READ TRANSACTION-MASTER
077200         AT END
077300             MOVE '10' TO WS-TRANM-STATUS
077400     END-READ.
077500*--- LOOP BACK FOR THE NEXT TRANSACTION RECORD.
077600     GO TO 715-READ-LOOP.
077700 715-EXIT.
077800     EXIT.
077900
078000*--- LINEAR SCAN TO FIND (OR LEARN THERE IS NO) EXISTING BALANCE
078100*--- TABLE ENTRY FOR THIS TRANSACTION'S ACCOUNT.
078200 717-SCAN-FOR-LOAD.
078300*--- MATCH ON ACCOUNT ID -- SAME SCAN IDIOM AS 325/455.
078400     IF BAL-TBL-ACCOUNT-ID (BAL-IDX) = TRM-ACCOUNT-ID
078500         MOVE 'Y' TO WS-BALANCE-FOUND-SW
078600         SET WS-BAL-IDX-FOUND TO BAL-IDX
078700     ELSE
078800         SET BAL-IDX UP BY 1
078900     END-IF.
079000 717-EXIT.
079100     EXIT.
079200
079300*--- READS THE WHOLE SEQUENCE FILE INTO MEMORY, SAME AS SAVACCR.
079400 720-LOAD-SEQUENCE-TABLE.
079500*--- PRIMING READ OF THE SEQUENCE FILE.
079600     READ SEQUENCE-FILE-IN
079700         AT END
079800             GO TO 720-EXIT
079900     END-READ.
080000 720-READ-LOOP.
080100*--- EOF REACHED ON THE PRIOR READ -- STOP LOADING.
080200     IF WS-SEQI-STATUS = '10'
080300         GO TO 720-EXIT
080400     END-IF.
080500*--- ONLY 50 NAMED COUNTERS EXPECTED -- NO OVERFLOW GUARD NEEDED.
080600     ADD 1 TO WS-SEQ-TABLE-COUNT.
080700*--- COPY THE INCOMING COUNTER NAME/VALUE INTO THE TABLE.
080800     MOVE SEQI-SEQUENCE-NAME  TO SEQ-TBL-NAME (WS-SEQ-TABLE-COUNT).
080900     MOVE SEQI-SEQUENCE-VALUE TO SEQ-TBL-VALUE (WS-SEQ-TABLE-COUNT).
081000     READ SEQUENCE-FILE-IN
081100         AT END
081200             MOVE '10' TO WS-SEQI-STATUS
081300     END-READ.
081400*--- LOOP BACK FOR THE NEXT SEQUENCE RECORD.
081500     GO TO 720-READ-LOOP.
081600 720-EXIT.
081700     EXIT.
081800
081900*--- CLOSES THE THREE FILES OPENED FOR THE READ-ONLY LOAD PASS SO
082000*--- THE TRANSACTION MASTER CAN BE REOPENED BELOW IN EXTEND MODE.
082100 725-CLOSE-READ-PHASE.
082200*--- CLOSE THE THREE LOAD-PASS INPUT FILES.
082300     CLOSE ACCOUNT-MASTER
082400           TRANSACTION-MASTER
082500           SEQUENCE-FILE-IN.
082600 725-EXIT.
082700     EXIT.
082800
082900*--- SECOND OPEN OF THE TRANSACTION MASTER THIS RUN -- THIS TIME
083000*--- IN EXTEND MODE SO NEW RECORDS ARE APPENDED AFTER THE ONES
083100*--- ALREADY READ IN THE LOAD PASS ABOVE.
083200 735-OPEN-WRITE-PHASE.
083300*--- REQUESTS IN, TRANSACTION MASTER EXTENDED, NEW SEQUENCE SIDE OUT.
083400     OPEN INPUT  TRANSACTION-REQUESTS
083500          EXTEND TRANSACTION-MASTER
083600          OUTPUT SEQUENCE-FILE-OUT.
083700*--- ANY NONZERO STATUS ON OPEN IS FATAL -- ABORT THE RUN.
083800     IF WS-TRANREQ-STATUS NOT = '00'
083900         DISPLAY 'SAVPOST ERROR OPENING TRAN REQUESTS. RC: '
084000                  WS-TRANREQ-STATUS
084100         MOVE 16 TO RETURN-CODE
084200         GO TO 735-EXIT
084300     END-IF.
084400*--- ANY NONZERO STATUS ON THE EXTEND-MODE OPEN IS FATAL.
084500     IF WS-TRANM-STATUS NOT = '00'
084600         DISPLAY 'SAVPOST ERROR RE-OPENING TRANS MASTER. RC: '
084700                  WS-TRANM-STATUS
084800         MOVE 16 TO RETURN-CODE
084900         GO TO 735-EXIT
085000     END-IF.
085100 735-EXIT.
085200     EXIT.
085300
085400*--- PRIMING READ AND EVERY SUBSEQUENT READ OF THE REQUEST FILE.
085500 740-READ-TRAN-REQUEST.
085600*--- READ THE NEXT (OR FIRST) TRANSACTION REQUEST.
085700     READ TRANSACTION-REQUESTS
085800         AT END
085900             MOVE 'Y' TO WS-TRANREQ-EOF
086000     END-READ.
086100 740-EXIT.
086200     EXIT.
086300
086400*--- CR-6191 (06/20/02) -- SKIPPED ENTIRELY IN TEST MODE, SAME AS
086500*--- SAVACCR, SO A QA REGION CAN RERUN A TEST DECK REPEATEDLY.
086600 790-WRITE-SEQUENCE-TABLE.
086700*--- UPSI-0 TEST MODE -- SKIP THE REWRITE SO A TEST DECK CAN RERUN.
086800     IF TEST-MODE-SWITCH
086900         DISPLAY 'SAVPOST UPSI-0 ON - TEST MODE, SEQUENCE FILE'
087000         DISPLAY '        NOT REWRITTEN THIS RUN'
087100         GO TO 790-EXIT
087200     END-IF.
087300*--- REWRITE EVERY NAMED COUNTER, UPDATED OR NOT.
087400     SET SEQ-IDX TO 1.
087500     PERFORM 792-WRITE-SEQ-ENTRY THRU 792-EXIT
087600             UNTIL SEQ-IDX > WS-SEQ-TABLE-COUNT.
087700 790-EXIT.
087800     EXIT.
087900
088000*--- ONE OUTGOING SEQUENCE RECORD PER TABLE ENTRY.
088100 792-WRITE-SEQ-ENTRY.
088200*--- CARRY THIS ENTRY'S NAME AND VALUE TO THE OUTGOING RECORD.
088300     MOVE SEQ-TBL-NAME (SEQ-IDX)  TO SEQO-SEQUENCE-NAME.
088400*--- MOVE THE VALUE SIDE OF THIS ENTRY TO THE OUTGOING RECORD.
088500     MOVE SEQ-TBL-VALUE (SEQ-IDX) TO SEQO-SEQUENCE-VALUE.
088600*--- ONE OUTGOING RECORD PER TABLE ENTRY.
088700     WRITE SEQO-COUNTER-RECORD.
088800     SET SEQ-IDX UP BY 1.
088900 792-EXIT.
089000     EXIT.
089100
089200*--- CLOSES EVERYTHING STILL OPEN AT END OF RUN.
089300 795-CLOSE-FILES.
089400*--- CLOSE WHATEVER IS STILL OPEN AT END OF RUN.
089500     CLOSE TRANSACTION-REQUESTS
089600           TRANSACTION-MASTER
089700           SEQUENCE-FILE-OUT
089800           CREATE-REPORT.
089900 795-EXIT.
090000     EXIT.
090100
090200*--- PRINTS THE RUN HEADER BEFORE THE FIRST POSTED OR REJECTED
090300*--- LINE IS WRITTEN.
090400 800-INIT-REPORT.
090500*--- BUILD THE REPORT HEADING'S RUN DATE/TIME FIELDS.
090600     MOVE WS-CURRENT-MM   TO RPT-HDR-MM.
090700*--- RUN DATE DD/MM/CCYY AND TIME HH:MM FOR THE HEADING LINE.
090800     MOVE WS-CURRENT-DD   TO RPT-HDR-DD.
090900     MOVE WS-CURRENT-CCYY TO RPT-HDR-CCYY.
091000     MOVE WS-CURRENT-HH   TO RPT-HDR-HH.
091100     MOVE WS-CURRENT-MN   TO RPT-HDR-MIN.
091200*--- NEW PAGE, PRINT THE RUN HEADING.
091300     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.
091400 800-EXIT.
091500     EXIT.
091600
091700*--- END-OF-JOB COUNTS AND SUMS -- REQUESTS READ AND REJECTED,
091800*--- DEPOSITS AND WITHDRAWALS POSTED BY COUNT AND AMOUNT.
091900 850-REPORT-POST-STATS.
092000*--- END-OF-JOB STATISTICS SECTION HEADING.
092100     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
092200
092300*--- ONE LABEL/VALUE DETAIL LINE PER STATISTIC.
092400     MOVE 'REQUESTS READ' TO RPT-STATS-LABEL.
092500*--- REQUESTS READ, FIRST STATISTIC LINE.
092600     MOVE WS-REQUESTS-READ TO RPT-STATS-VALUE.
092700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.
092800
092900*--- REQUESTS REJECTED, SECOND STATISTIC LINE.
093000     MOVE 'REQUESTS REJECTED' TO RPT-STATS-LABEL.
093100     MOVE WS-REQUESTS-REJECTED TO RPT-STATS-VALUE.
093200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
093300
093400*--- DEPOSIT COUNT AND AMOUNT TOTALS.
093500     MOVE 'DEPOSITS POSTED - COUNT' TO RPT-STATS-LABEL.
093600     MOVE WS-DEPOSITS-COUNT TO RPT-STATS-VALUE.
093700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
093800
093900*--- TOTAL DOLLAR AMOUNT OF ALL DEPOSITS POSTED THIS RUN.
094000     MOVE 'DEPOSITS POSTED - AMOUNT' TO RPT-STATS-LABEL.
094100     MOVE WS-DEPOSITS-SUM TO RPT-STATS-VALUE.
094200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
094300
094400*--- WITHDRAWAL COUNT AND AMOUNT TOTALS.
094500     MOVE 'WITHDRAWALS POSTED - COUNT' TO RPT-STATS-LABEL.
094600     MOVE WS-WITHDRAWALS-COUNT TO RPT-STATS-VALUE.
094700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
094800
094900*--- TOTAL DOLLAR AMOUNT OF ALL WITHDRAWALS POSTED THIS RUN.
095000     MOVE 'WITHDRAWALS POSTED - AMOUNT' TO RPT-STATS-LABEL.
095100     MOVE WS-WITHDRAWALS-SUM TO RPT-STATS-VALUE.
095200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
095300 850-EXIT.
095400     EXIT.
