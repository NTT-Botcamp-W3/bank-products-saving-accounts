000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF UNIBANK SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     SAVBALQ.
000700 AUTHOR.         D. L. WEXLER.
000800 INSTALLATION.   SYSTEMS GROUP - RETAIL BANKING APPLICATIONS.
000900 DATE-WRITTEN.   08/04/1986.
001000 DATE-COMPILED.  08/04/1986.
001100 SECURITY.       UNIBANK INTERNAL USE ONLY - BATCH PRODUCTION.
001200****************************************************************
001300* PROGRAM:  SAVBALQ
001400*
001500* FUNCTION: PRODUCES THE SAVINGS BALANCE REPORT.  ONE LINE IS
001600*           PRINTED FOR EVERY ACCOUNT ON THE ACCOUNT MASTER,
001700*           SHOWING THE CURRENT BALANCE (THE SUM OF ALL POSTED
001800*           TRANSACTIONS FOR THAT ACCOUNT), THE ACCOUNT'S MONTHLY
001900*           MOVEMENT LIMIT, AND THE MOVEMENTS STILL AVAILABLE THIS
002000*           PROCESSING MONTH (LIMIT LESS THE COUNT OF TRANSACTIONS
002100*           REGISTERED SO FAR THIS MONTH).  NO BALANCE IS EVER
002200*           STORED ON THE ACCOUNT MASTER -- IT IS RECOMPUTED IN
002300*           FULL EVERY TIME THIS PROGRAM RUNS.
002400*
002500*           RUN ON REQUEST, OR NIGHTLY AFTER SAVPOST, TO SUPPORT
002600*           BRANCH BALANCE ENQUIRY AND THE CUSTOMER STATEMENT
002700*           PROCESS.  NEITHER MASTER FILE IS UPDATED BY THIS RUN.
002800*
002900*-----------------------------------------------------------------
003000*   CHANGE LOG
003100*-----------------------------------------------------------------
003200*  08/04/86  DLW  ORIGINAL PROGRAM FOR SAVINGS CONVERSION
003300*  08/04/86  DLW  PROJECT SAV-001
003400*  02/19/90  DLW  CR-3362 MOVEMENTS AVAILABLE COLUMN ADDED AT
003500*                 BRANCH OPERATIONS REQUEST
003600*  09/02/91  DLW  CR-4471 MONTHLY MOVEMENT LIMIT FIELD WIDENED TO
003700*                 9(3), REPORT COLUMN WIDTH ADJUSTED TO MATCH
003800*  04/14/94  JBH  CR-5015 ACCOUNT AND BALANCE TABLE SIZES RAISED
003900*                 FROM 8000 TO 20000 ENTRIES
004000*  03/11/99  TKS  Y2K99 PROJECT - CURRENT-MONTH COMPARISON NOW
004100*                 USES THE FULL 4-DIGIT YEAR THROUGHOUT.  TESTED
004200*                 OVER THE 12/1999 TO 01/2000 BOUNDARY.  TKS
004300*                 SIGNED OFF 03/11/99
004400*  08/04/86  DLW  PROJECT SAV-001, PHASE 1 PROGRAM INVENTORY --
004500*                 SAVBALQ IS THE ON-REQUEST AND NIGHTLY ENQUIRY
004600*                 PROGRAM, RUN AFTER SAVPOST, UPDATES NOTHING
004700*  02/19/90  DLW  CR-3362 BRANCH OPERATIONS ASKED FOR THE AVAILABLE-
004800*                 MOVEMENTS COLUMN SO TELLERS DO NOT HAVE TO DO THE
004900*                 SUBTRACTION BY HAND AT THE COUNTER
005000*  09/02/91  DLW  CONVERSION JOB RUN AGAINST PRODUCTION ACCOUNT
005100*                 MASTER BEFORE THIS RELEASE -- LIMIT FIELD RE-EDITED
005200*  04/14/94  JBH  CR-5015 RAISED BOTH TABLES TO 20000 TO MATCH
005300*                 SAVACCR AND SAVPOST -- NO SHOP HAS MORE ACCOUNTS
005400*                 THAN THAT TODAY, BUT GROWTH PROJECTIONS SHOWED
005500*                 8000 WOULD NOT LAST THROUGH THE DECADE
005600*-----------------------------------------------------------------
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.    IBM-370.
006000 OBJECT-COMPUTER.    IBM-370.
006100 SPECIAL-NAMES.
006200     C01                  IS TOP-OF-FORM
006300     UPSI-0               ON  IS TEST-MODE-SWITCH
006400                          OFF IS PRODUCTION-SWITCH.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT ACCOUNT-MASTER     ASSIGN TO ACCTMST
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS WS-ACCTM-STATUS.
007100
007200     SELECT TRANSACTION-MASTER ASSIGN TO TRANMST
007300         ORGANIZATION IS SEQUENTIAL
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS WS-TRANM-STATUS.
007600
007700     SELECT BALANCE-REPORT     ASSIGN TO BALRPT
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS WS-RPT-STATUS.
008000****************************************************************
008100 DATA DIVISION.
008200 FILE SECTION.
008300****************************************************************
008400*--- READ-ONLY.  SEE SAVACCT FOR THE FULL LAYOUT AND FIELD NOTES.
008500 FD  ACCOUNT-MASTER
008600     RECORDING MODE IS F.
008700 COPY SAVACCT.
008800
008900*--- READ-ONLY.  NEVER OPENED FOR OUTPUT IN THIS PROGRAM -- THE
009000*--- BALANCE IS DERIVED, NOT STORED.  SEE SAVTRAN REMARKS.
009100 FD  TRANSACTION-MASTER
009200     RECORDING MODE IS F.
009300 COPY SAVTRAN.
009400
009500*--- ONE LINE PER ACCOUNT PLUS A TWO-LINE HEADING AND A GRAND
009600*--- TOTAL FOOTER.  132-BYTE LINE, SHOP STANDARD WIDTH.
009700 FD  BALANCE-REPORT
009800     RECORDING MODE IS F.
009900 01  REPORT-RECORD                   PIC X(132).
010000****************************************************************
010100 WORKING-STORAGE SECTION.
010200****************************************************************
010300*--- STANDALONE SCRATCH ITEMS -- NOT PART OF A LARGER GROUP, SO
010400*--- THEY SIT AT THE 77 LEVEL, SHOP HABIT FOR A ONE-OFF STATUS OR
010500*--- FOUND-SWITCH THAT NO OTHER FIELD NEEDS TO BE GROUPED WITH.
010600 77  WS-RPT-STATUS               PIC X(02) VALUE SPACES.
010700 77  WS-BAL-IDX-FOUND            PIC S9(5) COMP VALUE 0.
010800
010900*--- ONLY SWITCH THIS PROGRAM NEEDS -- SET TRUE BY 717/905 WHEN
011000*--- THE ACCOUNT CURRENTLY BEING REPORTED ALREADY HAS A BALANCE
011100*--- TABLE ENTRY.
011200 01  WS-PROGRAM-SWITCHES.
011300     05  WS-BALANCE-FOUND-SW         PIC X     VALUE 'N'.
011400         88  BALANCE-ENTRY-FOUND                VALUE 'Y'.
011500     05  FILLER                      PIC X(10)  VALUE SPACES.
011600
011700*--- FILE STATUS CODES, CHECKED AFTER EVERY OPEN/READ/WRITE.  A
011800*--- VALUE OTHER THAN '00' (OR '10' AT END OF FILE) IS FATAL.
011900*--- WS-RPT-STATUS AND WS-BAL-IDX-FOUND MOVED TO STANDALONE 77S
012000*--- ABOVE.
012100 01  WS-FILE-STATUSES.
012200     05  WS-ACCTM-STATUS             PIC X(02) VALUE SPACES.
012300     05  WS-TRANM-STATUS             PIC X(02) VALUE SPACES.
012400     05  FILLER                      PIC X(10)  VALUE SPACES.
012500
012600*--- SYSTEM DATE/TIME AT RUN START.  THE CCYY/MM PORTION OF THE
012700*--- DATE DRIVES THE "CURRENT PROCESSING MONTH" COMPARISON IN
012800*--- 715-LOAD-BALANCE-TABLE; THE REST GOES ON THE REPORT HEADING.
012900 01  WS-DATE-TIME-WORK.
013000     05  WS-CURRENT-DATE.
013100*--- Y2K99: FULL 4-DIGIT YEAR THROUGHOUT, NOT A WINDOWED 2-DIGIT.
013200         10  WS-CURRENT-CCYY         PIC 9(04).
013300         10  WS-CURRENT-MM           PIC 9(02).
013400         10  WS-CURRENT-DD           PIC 9(02).
013500     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE
013600                                     PIC 9(08).
013700     05  WS-CURRENT-TIME.
013800         10  WS-CURRENT-HH           PIC 9(02).
013900         10  WS-CURRENT-MN           PIC 9(02).
014000         10  WS-CURRENT-SS           PIC 9(02).
014100         10  WS-CURRENT-HS           PIC 9(02).
014200     05  FILLER                      PIC X(06)  VALUE SPACES.
014300
014400*--- CONTROLS FOR THE IN-MEMORY ACCOUNT TABLE LOADED BY 710.  THE
014500*--- REPORT IS DRIVEN OFF THIS TABLE, IN ACCOUNT-MASTER SEQUENCE.
014600 01  WS-ACCOUNT-TABLE-CONTROLS.
014700     05  WS-ACCT-TABLE-COUNT         PIC S9(5)  COMP  VALUE 0.
014800     05  WS-ACCT-TABLE-MAX           PIC S9(5)  COMP  VALUE 20000.
014900     05  FILLER                      PIC X(05)  VALUE SPACES.
015000
015100*--- ONE ENTRY PER ACCOUNT ON THE MASTER.  LIMIT IS CARRIED HERE
015200*--- SO 900-REPORT-ONE-ACCOUNT NEVER HAS TO REREAD THE MASTER.
015300 01  ACT-TABLE-AREA.
015400     05  ACT-TABLE-ENTRY OCCURS 1 TO 20000 TIMES
015500                 DEPENDING ON WS-ACCT-TABLE-COUNT
015600                 INDEXED BY ACT-IDX.
015700         10  ACT-TBL-ACCOUNT-ID      PIC X(10).
015800         10  ACT-TBL-CUSTOMER-ID     PIC X(10).
015900         10  ACT-TBL-LIMIT           PIC 9(03).
016000
016100*--- CONTROLS FOR THE IN-MEMORY RUNNING-BALANCE TABLE BUILT BY 715.
016200 01  WS-BALANCE-TABLE-CONTROLS.
016300     05  WS-BAL-TABLE-COUNT          PIC S9(5)  COMP  VALUE 0.
016400     05  WS-BAL-TABLE-MAX            PIC S9(5)  COMP  VALUE 20000.
016500     05  FILLER                      PIC X(05)  VALUE SPACES.
016600
016700*--- ONE ENTRY PER ACCOUNT WITH AT LEAST ONE TRANSACTION ON FILE.
016800*--- AN ACCOUNT WITH NO ENTRY HAS NEVER HAD A TRANSACTION POSTED.
016900 01  BAL-TABLE-AREA.
017000     05  BAL-TABLE-ENTRY OCCURS 1 TO 20000 TIMES
017100                 DEPENDING ON WS-BAL-TABLE-COUNT
017200                 INDEXED BY BAL-IDX.
017300         10  BAL-TBL-ACCOUNT-ID      PIC X(10).
017400*--- SUM OF EVERY POSTED TRANSACTION FOR THIS ACCOUNT.
017500         10  BAL-TBL-BALANCE         PIC S9(9)V99 COMP-3.
017600*--- COUNT OF TRANSACTIONS REGISTERED THIS PROCESSING MONTH --
017700*--- SUBTRACTED FROM THE MONTHLY LIMIT TO GET MOVEMENTS AVAILABLE.
017800         10  BAL-TBL-MONTH-COUNT     PIC S9(5)    COMP-3.
017900
018000*--- PER-ACCOUNT WORK FIELD PLUS THE RUN-WIDE GRAND TOTAL ACCUMULATOR.
018100 01  WS-WORK-FIELDS.
018200     05  WS-MOVEMENTS-AVAILABLE      PIC S9(3)    COMP-3.
018300     05  WS-GRAND-TOTAL              PIC S9(11)V99 COMP-3 VALUE 0.
018400     05  FILLER                      PIC X(10)  VALUE SPACES.
018500
018600*--- REPORT LINES -----------------------------------------------
018700*--- RUN-TITLE PAGE HEADING, PRINTED ONCE AT TOP-OF-FORM.
018800 01  RPT-HEADER1.
018900     05  FILLER                      PIC X(40)
019000              VALUE 'SAVBALQ - SAVINGS ACCOUNT BALANCE REPORT'.
019100*--- RUN DATE, EDITED MM/DD/CCYY.
019200     05  RPT-HDR-MM                  PIC 99.
019300     05  FILLER                      PIC X VALUE '/'.
019400     05  RPT-HDR-DD                  PIC 99.
019500     05  FILLER                      PIC X VALUE '/'.
019600     05  RPT-HDR-CCYY                PIC 9999.
019700     05  FILLER                      PIC X(40) VALUE SPACES.
019800
019900*--- COLUMN HEADINGS, PRINTED UNDER THE TITLE LINE.
020000 01  RPT-HEADER2.
020100     05  FILLER                      PIC X(10) VALUE 'ACCOUNT ID'.
020200     05  FILLER                      PIC X(02) VALUE SPACES.
020300     05  FILLER                      PIC X(11) VALUE 'CUSTOMER ID'.
020400     05  FILLER                      PIC X(03) VALUE SPACES.
020500     05  FILLER                      PIC X(08) VALUE 'TYPE'.
020600     05  FILLER                      PIC X(15) VALUE 'BALANCE'.
020700     05  FILLER                      PIC X(08) VALUE 'LIMIT'.
020800     05  FILLER                      PIC X(12) VALUE 'MVMTS AVAIL'.
020900     05  FILLER                      PIC X(63) VALUE SPACES.
021000
021100*--- ONE LINE PER ACCOUNT ON THE MASTER.
021200 01  RPT-DETAIL-LINE.
021300     05  RPT-DTL-ACCOUNT-ID          PIC X(10).
021400     05  FILLER                      PIC X(02) VALUE SPACES.
021500     05  RPT-DTL-CUSTOMER-ID         PIC X(10).
021600     05  FILLER                      PIC X(02) VALUE SPACES.
021700*--- LITERAL 'SAVING' -- THIS SHOP HAS ONLY THE ONE ACCOUNT TYPE.
021800     05  RPT-DTL-ACCOUNT-TYPE        PIC X(10) VALUE 'SAVING'.
021900     05  FILLER                      PIC X(02) VALUE SPACES.
022000*--- DERIVED BALANCE -- SUM OF ALL POSTED TRANSACTIONS.
022100     05  RPT-DTL-BALANCE             PIC ZZZ,ZZZ,ZZ9.99-.
022200     05  FILLER                      PIC X(03) VALUE SPACES.
022300     05  RPT-DTL-LIMIT               PIC ZZ9.
022400     05  FILLER                      PIC X(05) VALUE SPACES.
022500*--- LIMIT LESS THIS MONTH'S REGISTERED TRANSACTION COUNT.
022600     05  RPT-DTL-MOVEMENTS-AVAIL     PIC ZZ9-.
022700     05  FILLER                      PIC X(66) VALUE SPACES.
022800
022900*--- SUM OF EVERY ACCOUNT'S BALANCE, PRINTED AT THE FOOT OF THE
023000*--- REPORT PER BRANCH OPERATIONS' STANDING REQUEST.
023100 01  RPT-GRAND-TOTAL-LINE.
023200     05  FILLER                      PIC X(20)
023300              VALUE 'GRAND TOTAL BALANCE:'.
023400     05  FILLER                      PIC X(02) VALUE SPACES.
023500     05  RPT-GRAND-TOTAL-AMT         PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
023600     05  FILLER                      PIC X(92) VALUE SPACES.
023700****************************************************************
023800 PROCEDURE DIVISION.
023900****************************************************************
024000*--- LOADS THE ACCOUNT AND BALANCE TABLES, THEN WALKS THE ACCOUNT
024100*--- TABLE IN MASTER ORDER WRITING ONE REPORT LINE PER ACCOUNT.
024200*--- NEITHER MASTER FILE IS UPDATED -- THIS IS AN ENQUIRY PROGRAM.
024300 000-MAIN-LINE.
024400*--- SYSTEM DATE -- DRIVES THE CURRENT-MONTH COMPARISON AND HEADING.
024500     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
024600*--- NOT USED ON THE REPORT -- ACCEPTED FOR CONSISTENCY WITH SAVPOST.
024700     ACCEPT WS-CURRENT-TIME FROM TIME.
024800*--- RUN-START MESSAGE TO THE JOB LOG.
024900     DISPLAY 'SAVBALQ STARTED - DATE ' WS-CURRENT-DATE.
025000
025100*--- OPEN THE TWO MASTERS FOR INPUT AND THE REPORT FOR OUTPUT.
025200     PERFORM 700-OPEN-FILES          THRU 700-EXIT.
025300*--- PRINT THE TWO-LINE RUN HEADING.
025400     PERFORM 800-INIT-REPORT         THRU 800-EXIT.
025500*--- BUILD THE IN-MEMORY ACCOUNT TABLE.
025600     PERFORM 710-LOAD-ACCOUNT-TABLE  THRU 710-EXIT.
025700*--- DERIVE EVERY ACCOUNT'S BALANCE AND THIS MONTH'S MOVEMENT COUNT.
025800     PERFORM 715-LOAD-BALANCE-TABLE  THRU 715-EXIT.
025900
026000*--- WALK THE ACCOUNT TABLE IN MASTER ORDER, ONE LINE PER ACCOUNT.
026100     SET ACT-IDX TO 1.
026200*--- ONE REPORT LINE PER ACCOUNT TABLE ENTRY.
026300     PERFORM 900-REPORT-ONE-ACCOUNT  THRU 900-EXIT
026400             UNTIL ACT-IDX > WS-ACCT-TABLE-COUNT.
026500
026600*--- PRINT THE FOOTER LINE WITH THE SUM OF EVERY BALANCE.
026700     PERFORM 950-WRITE-GRAND-TOTAL   THRU 950-EXIT.
026800*--- CLOSE EVERYTHING AND END THE RUN.
026900     PERFORM 795-CLOSE-FILES         THRU 795-EXIT.
027000*--- RETURN TO THE OPERATING SYSTEM.
027100     GOBACK.
027200
027300*--- OPENS BOTH MASTERS FOR INPUT AND THE REPORT FOR OUTPUT.  NO
027400*--- MASTER IS EVER OPENED FOR OUTPUT IN THIS PROGRAM.
027500 700-OPEN-FILES.
027600*--- NEITHER MASTER IS EVER OPENED FOR OUTPUT -- ENQUIRY ONLY.
027700     OPEN INPUT  ACCOUNT-MASTER
027800                 TRANSACTION-MASTER
027900          OUTPUT BALANCE-REPORT.
028000*--- ANY NONZERO STATUS ON OPEN IS FATAL -- ABORT THE RUN.
028100     IF WS-ACCTM-STATUS NOT = '00'
028200         DISPLAY 'SAVBALQ ERROR OPENING ACCOUNT MASTER. RC: '
028300                  WS-ACCTM-STATUS
028400         MOVE 16 TO RETURN-CODE
028500         GO TO 700-EXIT
028600     END-IF.
028700*--- ANY NONZERO STATUS ON OPEN IS FATAL -- ABORT THE RUN.
028800     IF WS-TRANM-STATUS NOT = '00'
028900         DISPLAY 'SAVBALQ ERROR OPENING TRANS MASTER. RC: '
029000                  WS-TRANM-STATUS
029100         MOVE 16 TO RETURN-CODE
029200         GO TO 700-EXIT
029300     END-IF.
029400 700-EXIT.
029500     EXIT.
029600
029700*--- EVERY ACCOUNT ON THE MASTER IS LOADED SO THE REPORT CAN BE
029800*--- DRIVEN OFF THE TABLE RATHER THAN RE-READING THE MASTER.
029900 710-LOAD-ACCOUNT-TABLE.
030000*--- PRIMING READ OF THE ACCOUNT MASTER.
030100     READ ACCOUNT-MASTER
030200         AT END
030300             GO TO 710-EXIT
030400     END-READ.
030500 710-READ-LOOP.
030600*--- EOF REACHED ON THE PRIOR READ -- STOP LOADING.
030700     IF WS-ACCTM-STATUS = '10'
030800         GO TO 710-EXIT
030900     END-IF.
031000*--- GUARD AGAINST OVERRUNNING THE 20000-ENTRY TABLE.
031100     IF WS-ACCT-TABLE-COUNT < WS-ACCT-TABLE-MAX
031200         ADD 1 TO WS-ACCT-TABLE-COUNT
031300         MOVE ACR-ACCOUNT-ID
031400                 TO ACT-TBL-ACCOUNT-ID (WS-ACCT-TABLE-COUNT)
031500         MOVE ACR-CUSTOMER-ID
031600                 TO ACT-TBL-CUSTOMER-ID (WS-ACCT-TABLE-COUNT)
031700         MOVE ACR-MONTHLY-MOVEMENT-LIMIT
031800                 TO ACT-TBL-LIMIT (WS-ACCT-TABLE-COUNT)
031900     END-IF.
032000     READ ACCOUNT-MASTER
032100         AT END
032200             MOVE '10' TO WS-ACCTM-STATUS
032300     END-READ.
032400*--- LOOP BACK FOR THE NEXT ACCOUNT RECORD.
032500     GO TO 710-READ-LOOP.
032600 710-EXIT.
032700     EXIT.
032800
032900*--- READS THE ENTIRE TRANSACTION MASTER ONCE, ACCUMULATING A
033000*--- RUNNING BALANCE PER ACCOUNT AND A COUNT OF TRANSACTIONS
033100*--- REGISTERED IN THE CURRENT PROCESSING MONTH PER ACCOUNT.
033200 715-LOAD-BALANCE-TABLE.
033300*--- READS THE ENTIRE TRANSACTION MASTER ONCE, ACCUMULATING A
033400*--- RUNNING BALANCE PER ACCOUNT AND A COUNT OF TRANSACTIONS
033500*--- REGISTERED IN THE CURRENT PROCESSING MONTH PER ACCOUNT.
033600*--- PRIMING READ OF THE TRANSACTION MASTER.
033700     READ TRANSACTION-MASTER
033800         AT END
033900             GO TO 715-EXIT
034000     END-READ.
034100 715-READ-LOOP.
034200*--- EOF REACHED ON THE PRIOR READ -- STOP LOADING.
034300     IF WS-TRANM-STATUS = '10'
034400         GO TO 715-EXIT
034500     END-IF.
034600*--- DOES THIS ACCOUNT ALREADY HAVE A BALANCE TABLE ENTRY?
034700     MOVE 'N' TO WS-BALANCE-FOUND-SW.
034800     SET BAL-IDX TO 1.
034900     IF WS-BAL-TABLE-COUNT > 0
035000         PERFORM 717-SCAN-FOR-LOAD THRU 717-EXIT
035100                 UNTIL BAL-IDX > WS-BAL-TABLE-COUNT
035200                    OR BALANCE-ENTRY-FOUND
035300     END-IF.
035400*--- FIRST TRANSACTION SEEN FOR THIS ACCOUNT -- NEW TABLE ENTRY.
035500     IF NOT BALANCE-ENTRY-FOUND
035600         IF WS-BAL-TABLE-COUNT < WS-BAL-TABLE-MAX
035700             ADD 1 TO WS-BAL-TABLE-COUNT
035800             MOVE TRM-ACCOUNT-ID
035900                     TO BAL-TBL-ACCOUNT-ID (WS-BAL-TABLE-COUNT)
036000             MOVE ZERO TO BAL-TBL-BALANCE (WS-BAL-TABLE-COUNT)
036100             MOVE ZERO TO BAL-TBL-MONTH-COUNT (WS-BAL-TABLE-COUNT)
036200             SET WS-BAL-IDX-FOUND TO WS-BAL-TABLE-COUNT
036300         END-IF
036400     END-IF.
036500*--- FOLD THIS TRANSACTION'S AMOUNT INTO THE RUNNING BALANCE.
036600     ADD TRM-AMOUNT TO BAL-TBL-BALANCE (WS-BAL-IDX-FOUND).
036700*--- COUNT ONLY TRANSACTIONS REGISTERED THIS PROCESSING MONTH.
036800     IF TRM-REGISTER-DATE-CCYY = WS-CURRENT-CCYY
036900        AND TRM-REGISTER-DATE-MM = WS-CURRENT-MM
037000         ADD 1 TO BAL-TBL-MONTH-COUNT (WS-BAL-IDX-FOUND)
037100     END-IF.
037200     READ TRANSACTION-MASTER
037300         AT END
037400             MOVE '10' TO WS-TRANM-STATUS
037500     END-READ.
037600*--- LOOP BACK FOR THE NEXT TRANSACTION RECORD.
037700     GO TO 715-READ-LOOP.
037800 715-EXIT.
037900     EXIT.
038000
038100*--- LINEAR SCAN TO FIND (OR LEARN THERE IS NO) EXISTING BALANCE
038200*--- TABLE ENTRY FOR THIS TRANSACTION'S ACCOUNT.
038300 717-SCAN-FOR-LOAD.
038400*--- MATCH ON ACCOUNT ID -- SAME SCAN IDIOM AS SAVPOST.
038500     IF BAL-TBL-ACCOUNT-ID (BAL-IDX) = TRM-ACCOUNT-ID
038600         MOVE 'Y' TO WS-BALANCE-FOUND-SW
038700         SET WS-BAL-IDX-FOUND TO BAL-IDX
038800     ELSE
038900         SET BAL-IDX UP BY 1
039000     END-IF.
039100 717-EXIT.
039200     EXIT.
039300
039400*--- CLOSES EVERYTHING STILL OPEN AT END OF RUN.
039500 795-CLOSE-FILES.
039600*--- CLOSE WHATEVER IS STILL OPEN AT END OF RUN.
039700     CLOSE ACCOUNT-MASTER
039800           TRANSACTION-MASTER
039900           BALANCE-REPORT.
040000 795-EXIT.
040100     EXIT.
040200
040300*--- PRINTS THE TWO-LINE RUN HEADER BEFORE THE FIRST ACCOUNT DETAIL
040400*--- LINE IS WRITTEN.
040500 800-INIT-REPORT.
040600*--- BUILD THE HEADING'S RUN-DATE FIELDS.
040700     MOVE WS-CURRENT-MM   TO RPT-HDR-MM.
040800     MOVE WS-CURRENT-DD   TO RPT-HDR-DD.
040900     MOVE WS-CURRENT-CCYY TO RPT-HDR-CCYY.
041000*--- NEW PAGE, PRINT THE TITLE LINE, THEN THE COLUMN HEADINGS.
041100     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.
041200     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 2.
041300 800-EXIT.
041400     EXIT.
041500
041600*--- ONE CALL PER ACCOUNT TABLE ENTRY.  AN ACCOUNT WITH NO BALANCE
041700*--- TABLE ENTRY HAS NEVER HAD A TRANSACTION POSTED -- ITS BALANCE
041800*--- IS ZERO AND ITS FULL MONTHLY LIMIT IS STILL AVAILABLE.
041900 900-REPORT-ONE-ACCOUNT.
042000*--- LOOK UP THIS ACCOUNT'S BALANCE TABLE ENTRY, IF ANY.
042100     MOVE 'N' TO WS-BALANCE-FOUND-SW.
042200     SET BAL-IDX TO 1.
042300     IF WS-BAL-TABLE-COUNT > 0
042400         PERFORM 905-SCAN-FOR-REPORT THRU 905-EXIT
042500                 UNTIL BAL-IDX > WS-BAL-TABLE-COUNT
042600                    OR BALANCE-ENTRY-FOUND
042700     END-IF.
042800
042900*--- ACCOUNT ID, CUSTOMER ID, AND LIMIT COME STRAIGHT FROM THE TABLE.
043000     MOVE ACT-TBL-ACCOUNT-ID (ACT-IDX)  TO RPT-DTL-ACCOUNT-ID.
043100     MOVE ACT-TBL-CUSTOMER-ID (ACT-IDX) TO RPT-DTL-CUSTOMER-ID.
043200     MOVE ACT-TBL-LIMIT (ACT-IDX)       TO RPT-DTL-LIMIT.
043300
043400*--- FOUND -- REPORT THE DERIVED BALANCE AND FOLD IT INTO THE TOTAL.
043500     IF BALANCE-ENTRY-FOUND
043600         MOVE BAL-TBL-BALANCE (WS-BAL-IDX-FOUND) TO RPT-DTL-BALANCE
043700         ADD BAL-TBL-BALANCE (WS-BAL-IDX-FOUND)  TO WS-GRAND-TOTAL
043800         COMPUTE WS-MOVEMENTS-AVAILABLE =
043900                 ACT-TBL-LIMIT (ACT-IDX)
044000                 - BAL-TBL-MONTH-COUNT (WS-BAL-IDX-FOUND)
044100     ELSE
044200*--- NO TRANSACTIONS YET -- BALANCE ZERO, FULL LIMIT AVAILABLE.
044300         MOVE ZERO TO RPT-DTL-BALANCE
044400         MOVE ACT-TBL-LIMIT (ACT-IDX) TO WS-MOVEMENTS-AVAILABLE
044500     END-IF.
044600*--- ONE DETAIL LINE PER ACCOUNT.
044700     MOVE WS-MOVEMENTS-AVAILABLE TO RPT-DTL-MOVEMENTS-AVAIL.
044800     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.
044900
045000*--- ADVANCE TO THE NEXT ACCOUNT TABLE ENTRY.
045100     SET ACT-IDX UP BY 1.
045200 900-EXIT.
045300     EXIT.
045400
045500*--- LINEAR SCAN OF THE BALANCE TABLE LOOKING FOR THIS ACCOUNT.
045600 905-SCAN-FOR-REPORT.
045700*--- MATCH ON ACCOUNT ID -- SAME SCAN IDIOM AS 717.
045800     IF BAL-TBL-ACCOUNT-ID (BAL-IDX) = ACT-TBL-ACCOUNT-ID (ACT-IDX)
045900         MOVE 'Y' TO WS-BALANCE-FOUND-SW
046000         SET WS-BAL-IDX-FOUND TO BAL-IDX
046100     ELSE
046200         SET BAL-IDX UP BY 1
046300     END-IF.
046400 905-EXIT.
046500     EXIT.
046600
046700*--- PRINTS THE SUM OF EVERY ACCOUNT'S BALANCE AT THE FOOT OF THE
046800*--- REPORT, PER BRANCH OPERATIONS' STANDING REQUEST.
046900 950-WRITE-GRAND-TOTAL.
047000*--- TOTAL ACCUMULATED BY 900-REPORT-ONE-ACCOUNT AS EACH LINE PRINTS.
047100     MOVE WS-GRAND-TOTAL TO RPT-GRAND-TOTAL-AMT.
047200     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE AFTER 2.
047300 950-EXIT.
047400     EXIT.
